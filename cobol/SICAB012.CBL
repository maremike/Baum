000100******************************************************************
000200 IDENTIFICATION              DIVISION.
000300******************************************************************
000400*
000500 PROGRAM-ID.                 SICAB012.
000600 AUTHOR.                     LUIZ SERGIO CAMPOS.
000700 INSTALLATION.               SICAB - SISTEMAS DE CADASTRO.
000800 DATE-WRITTEN.               19/03/1992.
000900 DATE-COMPILED.
001000 SECURITY.                   USO INTERNO.
001100*
001200******************************************************************
001300* SISTEMA......: SICAB - CADASTRO ARBOREO DE BERLIM             *
001400******************************************************************
001500* ANALISTA.....: LUIZ SERGIO CAMPOS                              *
001600* LINGUAGEM....: COBOL/BATCH                                    *
001700* PROGRAMADOR..: LUIZ SERGIO CAMPOS                              *
001800* DATA.........: 19/03/1992                                     *
001900******************************************************************
002000* OBJETIVO.....: LER O CADASTRO REPARADO/CLASSIFICADO (ARVREP)   *
002100*                GERADO PELO SICAB011 E CALCULAR, PARA CADA     *
002200*                ARVORE, A MASSA DE CO2 ARMAZENADA (KG) POR     *
002300*                CONSULTA A TABELA DE REFERENCIA DA ESPECIE DE  *
002400*                FOLHAGEM (SICT1012), GRAVANDO O RESULTADO EM   *
002500*                ARVCO2 - ARVORES SEM RESULTADO APURAVEL (FORA  *
002600*                DE FAIXA OU RESULTADO ZERO) NAO GERAM REGISTRO.*
002700******************************************************************
002800*                 H I S T O R I C O   D E   A L T E R A C O E S *
002900******************************************************************
003000* DATA       PROGRAMADOR  CHAMADO     DESCRICAO                *
003100* ---------- ------------ ----------- ------------------------ *
003200* 19/03/1992 LSC          SICAB-0015  VERSAO INICIAL.          *  SICAB015
003300* 11/11/1992 LSC          SICAB-0017  TABELA DE CO2 PASSOU A   *  SICAB017
003400*                                     SER GERADA EM MEMORIA NO *
003500*                                     START (SICT1012), NAO    *
003600*                                     MAIS LIDA DE ARQUIVO -   *
003700*                                     O CLIENTE AINDA NAO      *
003800*                                     ENVIOU A TABELA REAL     *
003900*                                     (CHAMADO SICAB-0007).    *
004000* 04/05/1995 JBC          SICAB-0020  CORRIGIDO O INDICE DE    *  SICAB020
004100*                                     LOG-DIAMETRO - FALTAVA   *
004200*                                     O CLAMP NO LIMITE        *
004300*                                     SUPERIOR DA TABELA.      *
004400* 28/12/1998 RAV          SICAB-0030  VIRADA DO ANO 2000 -      * SICAB030
004500*                                     REVISAO GERAL, SEM       *
004600*                                     IMPACTO NESTE PROGRAMA.  *
004700* 09/10/2003 DMF          SICAB-0039  INCLUIDA A MENSAGEM DE    * SICAB039
004800*                                     ESTATISTICA FINAL NO     *
004900*                                     MESMO PADRAO DOS DEMAIS  *
005000*                                     PASSOS DO LOTE SICAB.    *
005010* 14/06/2004 DMF          SICAB-0041  O CLAMP DO SICAB-0020     * SICAB041
005020*                                     SO' TINHA SIDO FEITO NO  *
005030*                                     LOG-DIAMETRO E, MESMO    *
005040*                                     ASSIM, O CODIGO CONTINUAVA*
005050*                                     EXCLUINDO A ARVORE ACIMA  *
005060*                                     DO LIMITE SUPERIOR AO     *
005070*                                     INVES DE CLAMPAR O INDICE.*
005080*                                     CORRIGIDO PARA ALTURA E   *
005090*                                     LOG-DIAMETRO: SO' FICA    *
005095*                                     FORA DE FAIXA (SEM CO2)   *
005096*                                     QUANDO O VALOR FICA       *
005097*                                     ABAIXO DO MINIMO DA       *
005098*                                     TABELA (SICT1012).        *
005100******************************************************************
005200*
005300******************************************************************
005400 ENVIRONMENT                 DIVISION.
005500******************************************************************
005600 CONFIGURATION               SECTION.
005700******************************************************************
005800 SPECIAL-NAMES.
005900     UPSI-0  ON  STATUS      IS      SICAB-RASTREIO-LIGADO
006000             OFF STATUS      IS      SICAB-RASTREIO-DESLIG.
006100******************************************************************
006200 INPUT-OUTPUT                SECTION.
006300******************************************************************
006400 FILE-CONTROL.
006500*
006600     SELECT  ARVREP   ASSIGN  TO  UT-S-ARVREP
006700             FILE     STATUS  IS  WS-FS-ARVREP.
006800*
006900     SELECT  ARVCO2   ASSIGN  TO  UT-S-ARVCO2
007000             FILE     STATUS  IS  WS-FS-ARVCO2.
007100*
007200******************************************************************
007300 DATA                        DIVISION.
007400******************************************************************
007500 FILE                        SECTION.
007600******************************************************************
007700*
007800 FD  ARVREP
007900     RECORDING  MODE      IS  F
008000     LABEL      RECORD    IS  STANDARD
008100     BLOCK      CONTAINS  0   RECORDS.
008200*
008300 01      REG-ARVREP-FD       PIC     X(300).
008400*
008500 FD  ARVCO2
008600     RECORDING  MODE      IS  F
008700     LABEL      RECORD    IS  STANDARD
008800     BLOCK      CONTAINS  0   RECORDS.
008900*
009000 01      REG-ARVCO2-FD       PIC     X(050).
009100*
009200******************************************************************
009300 WORKING-STORAGE             SECTION.
009400******************************************************************
009500*
009600 01      WS-FS-ARVREP        PIC     9(002) VALUE ZEROS.
009700 01      WS-FS-ARVCO2        PIC     9(002) VALUE ZEROS.
009800*
009900 01      WS-ACESSO-ARQ       PIC     X(013) VALUE SPACES.
010000 01      WS-DDNAME-ARQ       PIC     X(008) VALUE SPACES.
010100 77      WS-FS-ARQ           PIC     9(002) VALUE ZEROS.
010200 77      WS-PTO-ERRO         PIC     9(003) VALUE ZEROS.
010300*
010400 01      WS-EDICAO           PIC     Z.ZZZ.ZZZ.ZZ9.
010500*
010600******************************************************************
010700*        LIMITES DO INDICE DA TABELA DE CO2 (VER SICT1012)       *
010800******************************************************************
010900*
011000 01      WS-ALTURA-MIN       PIC     S9(002)V9(01) VALUE +07.0.
011100 01      WS-ALTURA-MAX       PIC     S9(002)V9(01) VALUE +42.0.
011150 01      WS-ALTURA-CALC      PIC     S9(002)V9(01) VALUE ZEROS.
011200 01      WS-LOG-DIAM-MIN     PIC     S9(002)V9(02) VALUE +08.00.
011300 01      WS-LOG-DIAM-MAX     PIC     S9(002)V9(02) VALUE +60.00.
011400*
011500 01      WS-INDICE-ALTURA    PIC     9(003) COMP VALUE ZEROS.
011600 01      WS-INDICE-DIAMETRO  PIC     9(003) COMP VALUE ZEROS.
011700 01      WS-DIAMETRO-CM      PIC     S9(004)V9(02) VALUE ZEROS.
011800 77      WS-FORA-DE-FAIXA    PIC     9(001) COMP VALUE ZEROS.
011900*
012000 01      WS-VALOR-DECIDUA    PIC     S9(009) COMP VALUE ZEROS.
012100 01      WS-VALOR-CONIFERA   PIC     S9(009) COMP VALUE ZEROS.
012200 01      WS-CO2-KG           PIC     S9(009)V9(002) VALUE ZEROS.
012300 01      WS-CO2-KG-PARTES    REDEFINES      WS-CO2-KG.
012400   03    WS-CO2-KG-INTEIRO   PIC     S9(009).
012500   03    WS-CO2-KG-DECIMAL   PIC     9(002).
012600*
012700******************************************************************
012800*        CONTADORES DE CONTROLE                                 *
012900******************************************************************
013000*
013100 01      WS-LIDAS            PIC     9(009) COMP VALUE ZEROS.
013200 01      WS-CALCULADAS       PIC     9(009) COMP VALUE ZEROS.
013300 01      WS-SEM-CO2          PIC     9(009) COMP VALUE ZEROS.
013400*
013500******************************************************************
013600*        AREA DE LINKAGE COM A SUB-ROTINA MATEMATICA             *
013700******************************************************************
013800*
013900     COPY    RUCWM006.
014000*
014100******************************************************************
014200*        TABELA DE CONSULTA DE CO2 (GERADA EM MEMORIA)          *
014300******************************************************************
014400*
014500     COPY    SICT1012.
014600*
014700 01      WS-IX-ALT           PIC     9(003) COMP VALUE ZEROS.
014800 01      WS-IX-DIA           PIC     9(003) COMP VALUE ZEROS.
014900*
015000******************************************************************
015100*        REGISTROS DE TRABALHO (LAYOUTS)                        *
015200******************************************************************
015300*
015400     COPY    SICO1011.
015500*
015600     COPY    SICO1012.
015700*
015800******************************************************************
015900*        TEMPO DE PROCESSAMENTO                                 *
016000******************************************************************
016100*
016200 01      WS-HORA-INICIO      PIC     9(008) VALUE ZEROS.
016300 01      WS-HI-PARTES        REDEFINES      WS-HORA-INICIO.
016400   03    WS-HI-HORA          PIC     9(002).
016500   03    WS-HI-MIN           PIC     9(002).
016600   03    WS-HI-SEG           PIC     9(002).
016700   03    WS-HI-CENT          PIC     9(002).
016800*
016900 01      WS-HORA-FIM         PIC     9(008) VALUE ZEROS.
017000 01      WS-HF-PARTES        REDEFINES      WS-HORA-FIM.
017100   03    WS-HF-HORA          PIC     9(002).
017200   03    WS-HF-MIN           PIC     9(002).
017300   03    WS-HF-SEG           PIC     9(002).
017400   03    WS-HF-CENT          PIC     9(002).
017500*
017600 01      WS-TEMPO-GASTO-CS   PIC     9(007) COMP VALUE ZEROS.
017700*
017800******************************************************************
017900 LINKAGE                     SECTION.
018000******************************************************************
018100 PROCEDURE                   DIVISION.
018200******************************************************************
018300*
018400     PERFORM 0100-00-PROCED-INICIAIS.
018500
018600     PERFORM 0150-00-CARREGA-TABELA-CO2.
018700
018800     PERFORM 1000-00-PROCED-PRINCIPAIS
018900       UNTIL WS-FS-ARVREP    EQUAL   10.
019000
019100     PERFORM 3000-00-PROCED-FINAIS.
019200
019300     GOBACK.
019400*
019500******************************************************************
019600 0100-00-PROCED-INICIAIS     SECTION.
019700******************************************************************
019800*
019900     ACCEPT   WS-HORA-INICIO FROM TIME.
020000
020100     OPEN    INPUT   ARVREP
020200             OUTPUT  ARVCO2.
020300
020400     MOVE   ' NA ABERTURA '  TO      WS-ACESSO-ARQ.
020500     MOVE    001             TO      WS-PTO-ERRO.
020600     PERFORM 0200-00-TESTA-FILE-STATUS.
020700
020800     PERFORM 0500-00-LEITURA-ARVREP.
020900*
021000 0100-99-EXIT.
021100     EXIT.
021200*
021300******************************************************************
021400* TreeCarbonData - A TABELA DE MASSA DE CARBONO E' SINTETICA,   *
021500* GERADA POR FORMULA (NAO E' UM PORTE BYTE-A-BYTE DA TABELA NAO *
021600* VISTA DO CLIENTE - VER CABECALHO DE SICT1012.CPY) - CRESCE     *
021700* MONOTONICAMENTE COM A ALTURA E COM O LOG-DIAMETRO, SEPARADA    *
021800* POR PAR DE ESPECIE DE REFERENCIA.                              *
021900******************************************************************
022000 0150-00-CARREGA-TABELA-CO2  SECTION.
022100******************************************************************
022200*
022300     PERFORM 0160-00-GERA-LINHA-CO2
022400       VARYING WS-IX-ALT FROM 1 BY 1 UNTIL WS-IX-ALT GREATER 036.
022500*
022600 0150-99-EXIT.
022700     EXIT.
022800*
022900 0160-00-GERA-LINHA-CO2      SECTION.
023000******************************************************************
023100*
023200     PERFORM 0170-00-GERA-CELULA-CO2
023300       VARYING WS-IX-DIA FROM 1 BY 1 UNTIL WS-IX-DIA GREATER 053.
023400*
023500 0160-99-EXIT.
023600     EXIT.
023700*
023800 0170-00-GERA-CELULA-CO2     SECTION.
023900******************************************************************
024000*
024100     COMPUTE TCP-COLUNA-DIA(WS-IX-ALT, WS-IX-DIA) =
024200             (WS-IX-ALT * 010) + (WS-IX-DIA * 004).
024300     COMPUTE TCA-COLUNA-DIA(WS-IX-ALT, WS-IX-DIA) =
024400             (WS-IX-ALT * 012) + (WS-IX-DIA * 005).
024500     COMPUTE TCF-COLUNA-DIA(WS-IX-ALT, WS-IX-DIA) =
024600             (WS-IX-ALT * 015) + (WS-IX-DIA * 007).
024700     COMPUTE TCC-COLUNA-DIA(WS-IX-ALT, WS-IX-DIA) =
024800             (WS-IX-ALT * 018) + (WS-IX-DIA * 008).
024900*
025000 0170-99-EXIT.
025100     EXIT.
025200*
025300 0500-00-LEITURA-ARVREP      SECTION.
025400******************************************************************
025500*
025600     READ    ARVREP          INTO    REG-ARVREP.
025700
025800     MOVE   ' NA LEITURA '   TO      WS-ACESSO-ARQ.
025900     MOVE    002             TO      WS-PTO-ERRO.
026000     PERFORM 0300-00-TESTA-FS-ARVREP.
026100
026200     IF      WS-FS-ARVREP    NOT EQUAL 10
026300             ADD     001     TO      WS-LIDAS
026400     END-IF.
026500*
026600 0500-99-EXIT.
026700     EXIT.
026800*
026900******************************************************************
027000 0200-00-TESTA-FILE-STATUS   SECTION.
027100******************************************************************
027200*
027300     PERFORM 0300-00-TESTA-FS-ARVREP.
027400     PERFORM 0400-00-TESTA-FS-ARVCO2.
027500*
027600 0200-99-EXIT.
027700     EXIT.
027800*
027900 0300-00-TESTA-FS-ARVREP     SECTION.
028000******************************************************************
028100*
028200     IF      WS-FS-ARVREP NOT EQUAL 00 AND 10
028300             MOVE 'ARVREP'   TO      WS-DDNAME-ARQ
028400             MOVE  WS-FS-ARVREP
028500                             TO      WS-FS-ARQ
028600             PERFORM         0999-00-ABEND-ARQ
028700     END-IF.
028800*
028900 0300-99-EXIT.
029000     EXIT.
029100*
029200 0400-00-TESTA-FS-ARVCO2     SECTION.
029300******************************************************************
029400*
029500     IF      WS-FS-ARVCO2 NOT EQUAL 00
029600             MOVE 'ARVCO2'   TO      WS-DDNAME-ARQ
029700             MOVE  WS-FS-ARVCO2
029800                             TO      WS-FS-ARQ
029900             PERFORM         0999-00-ABEND-ARQ
030000     END-IF.
030100*
030200 0400-99-EXIT.
030300     EXIT.
030400*
030500******************************************************************
030600 1000-00-PROCED-PRINCIPAIS   SECTION.
030700******************************************************************
030800*
030900     PERFORM 1200-00-CALCULA-INDICES.
031000
031100     IF      WS-FORA-DE-FAIXA EQUAL   1
031200             ADD     001     TO      WS-SEM-CO2
031300     ELSE
031400             PERFORM         1300-00-CONSULTA-TABELA
031500             PERFORM         1400-00-GRAVACAO-ARVCO2
031600     END-IF.
031700
031800     PERFORM 0500-00-LEITURA-ARVREP.
031900*
032000 1000-99-EXIT.
032100     EXIT.
032200*
032300******************************************************************
032400* CO2 (1) - INDICE DE ALTURA (CLAMPADO 07-42 -> 001-036) E       *
032500* INDICE DE LOG-DIAMETRO (DIAMETRO VIA CALL SICBB006 OP 'C' A    *
032600* PARTIR DA CIRCUNFERENCIA, CLAMPADO 08-60 -> 001-053) - SO'     *
032650* FICA FORA DE FAIXA QUANDO O VALOR E' MENOR QUE O MINIMO DA     *
032660* TABELA; ACIMA DO MAXIMO O VALOR E' CLAMPADO NA ULTIMA LINHA/   *
032670* COLUNA, NAO EXCLUIDO (SICAB-0041).                              *
032700******************************************************************
032800 1200-00-CALCULA-INDICES     SECTION.
032900******************************************************************
033000*
033100     MOVE    ZEROS           TO      WS-FORA-DE-FAIXA.
033200
033300     IF      REP-ALTURA      LESS    WS-ALTURA-MIN
033400             MOVE    1       TO      WS-FORA-DE-FAIXA
033500     ELSE
033550             MOVE    REP-ALTURA      TO      WS-ALTURA-CALC
033560             IF      WS-ALTURA-CALC  GREATER WS-ALTURA-MAX
033570                     MOVE    WS-ALTURA-MAX
033580                                     TO      WS-ALTURA-CALC
033590             END-IF
033700             COMPUTE WS-INDICE-ALTURA =
033800                     ((WS-ALTURA-CALC - WS-ALTURA-MIN) / 1) + 1
033900     END-IF.
034000
034100     MOVE    'C'             TO      WRM-CODOPE.
034200     MOVE    REP-CIRCUNFER   TO      WRM-OPERANDO-1.
034300     CALL    'SICBB006'      USING   WRM-GRUPO.
034400     MOVE    WRM-RESULTADO   TO      WS-DIAMETRO-CM.
034500
034600     IF      WS-DIAMETRO-CM  LESS    WS-LOG-DIAM-MIN
034700             MOVE    1       TO      WS-FORA-DE-FAIXA
034800     ELSE
034850             IF      WS-DIAMETRO-CM  GREATER WS-LOG-DIAM-MAX
034860                     MOVE    WS-LOG-DIAM-MAX
034870                                     TO      WS-DIAMETRO-CM
034880             END-IF
035000             COMPUTE WS-INDICE-DIAMETRO =
035100               ((WS-DIAMETRO-CM - WS-LOG-DIAM-MIN) / 1) + 1
035200     END-IF.
035300*
035400 1200-99-EXIT.
035500     EXIT.
035600*
035700******************************************************************
035800* CO2 (2) - PAR DE TABELAS DE REFERENCIA INVERTIDO DE PROPOSITO  *
035900* (MANTIDO DA ESPECIFICACAO ORIGINAL DO CLIENTE): ARVORE DECIDUA *
036000* USA A MEDIA DE PINHEIRO/ABETO, ARVORE CONIFERA USA A MEDIA DE  *
036100* FAIA/CARVALHO - NAO INVERTER "DE VOLTA" POR PARECER ERRADO.    *
036200******************************************************************
036300 1300-00-CONSULTA-TABELA     SECTION.
036400******************************************************************
036500*
036600     IF      REP-DECIDUA     EQUAL   1
036700             MOVE    TCP-COLUNA-DIA(WS-INDICE-ALTURA,
036800                     WS-INDICE-DIAMETRO)
036900                             TO      WS-VALOR-DECIDUA
037000             MOVE    TCA-COLUNA-DIA(WS-INDICE-ALTURA,
037100                     WS-INDICE-DIAMETRO)
037200                             TO      WS-VALOR-CONIFERA
037300     ELSE
037400             MOVE    TCF-COLUNA-DIA(WS-INDICE-ALTURA,
037500                     WS-INDICE-DIAMETRO)
037600                             TO      WS-VALOR-DECIDUA
037700             MOVE    TCC-COLUNA-DIA(WS-INDICE-ALTURA,
037800                     WS-INDICE-DIAMETRO)
037900                             TO      WS-VALOR-CONIFERA
038000     END-IF.
038100
038200     COMPUTE WS-CO2-KG ROUNDED =
038300             (WS-VALOR-DECIDUA + WS-VALOR-CONIFERA) / 2.
038400*
038500 1300-99-EXIT.
038600     EXIT.
038700*
038800******************************************************************
038900* CO2 (3) - ARVORES COM RESULTADO ZERO NAO GERAM REGISTRO EM     *
039000* ARVCO2 (VER SICO1012.CPY).                                     *
039100******************************************************************
039200 1400-00-GRAVACAO-ARVCO2     SECTION.
039300******************************************************************
039400*
039500     IF      WS-CO2-KG       EQUAL   ZEROS
039600             ADD     001     TO      WS-SEM-CO2
039700     ELSE
039800             MOVE    SPACES          TO      REG-ARVCO2
039900             MOVE    REP-ID          TO      CO2-ARVORE-ID
040000             MOVE    WS-CO2-KG       TO      CO2-MASSA-KG
040100
040200             WRITE   REG-ARVCO2-FD   FROM    REG-ARVCO2
040300
040400             MOVE   ' NA GRAVACAO '  TO      WS-ACESSO-ARQ
040500             MOVE    003             TO      WS-PTO-ERRO
040600             PERFORM         0400-00-TESTA-FS-ARVCO2
040700
040800             ADD     001             TO      WS-CALCULADAS
040900     END-IF.
041000*
041100 1400-99-EXIT.
041200     EXIT.
041300*
041400******************************************************************
041500 3000-00-PROCED-FINAIS       SECTION.
041600******************************************************************
041700*
041800     ACCEPT   WS-HORA-FIM    FROM    TIME.
041900
042000     CLOSE   ARVREP
042100             ARVCO2.
042200
042300     MOVE   'NO FECHAMENTO'  TO      WS-ACESSO-ARQ.
042400     MOVE    004             TO      WS-PTO-ERRO.
042500
042600     PERFORM 3050-00-CALCULA-TEMPO-GASTO.
042700
042800     PERFORM 3200-00-MONTA-ESTATISTICA.
042900*
043000 3000-99-EXIT.
043100     EXIT.
043200*
043300 3050-00-CALCULA-TEMPO-GASTO SECTION.
043400******************************************************************
043500*
043600     COMPUTE WS-TEMPO-GASTO-CS =
043700             ((WS-HF-HORA - WS-HI-HORA) * 360000) +
043800             ((WS-HF-MIN  - WS-HI-MIN ) *   6000) +
043900             ((WS-HF-SEG  - WS-HI-SEG ) *    100) +
044000              (WS-HF-CENT - WS-HI-CENT).
044100
044200     IF      WS-TEMPO-GASTO-CS LESS THAN ZEROS
044300             MOVE    ZEROS   TO      WS-TEMPO-GASTO-CS
044400     END-IF.
044500*
044600 3050-99-EXIT.
044700     EXIT.
044800*
044900 3200-00-MONTA-ESTATISTICA   SECTION.
045000******************************************************************
045100*
045200     DISPLAY '******************* SICAB012 ******************'.
045300     DISPLAY '*                                             *'.
045400     DISPLAY '*        ESTATISTICA DE PROCESSAMENTO         *'.
045500     DISPLAY '*                                             *'.
045600     DISPLAY '******************* SICAB012 ******************'.
045700     DISPLAY '*                                             *'.
045800     MOVE    WS-LIDAS        TO      WS-EDICAO.
045900     DISPLAY '* ARVORES LIDAS - ARVREP.......: ' WS-EDICAO
046000     '     *'.
046100     MOVE    WS-CALCULADAS   TO      WS-EDICAO.
046200     DISPLAY '* ARVORES COM CO2 - ARVCO2.....: ' WS-EDICAO
046300     '     *'.
046400     MOVE    WS-SEM-CO2      TO      WS-EDICAO.
046500     DISPLAY '* ARVORES SEM CO2 APURAVEL.....: ' WS-EDICAO
046600     '     *'.
046700     DISPLAY '*                                             *'.
046800     DISPLAY '******************* SICAB012 ******************'.
046900*
047000 0999-00-ABEND-ARQ           SECTION.
047100******************************************************************
047200*
047300     MOVE    12              TO      RETURN-CODE.
047400
047500     DISPLAY '******************* SICAB012 ******************'.
047600     DISPLAY '*                                             *'.
047700     DISPLAY '*      TERMINO ANORMAL DE PROCESSAMENTO       *'.
047800     DISPLAY '*                                             *'.
047900     DISPLAY '******************* SICAB012 ******************'.
048000     DISPLAY '*                                             *'.
048100     DISPLAY '* PROBLEMAS ' WS-ACESSO-ARQ ' DO ARQUIVO '
048200     WS-DDNAME-ARQ ' *'.
048300     DISPLAY '*                                             *'.
048400     DISPLAY '*             FILE STATUS....: ' WS-FS-ARQ
048500     '             *'.
048600     DISPLAY '*                                             *'.
048700     DISPLAY '*           PONTO COM ERRO...: ' WS-PTO-ERRO
048800     '            *'.
048900     DISPLAY '*                                             *'.
049000     DISPLAY '******************* SICAB012 ******************'.
049100     DISPLAY '*     P R O G R A M A  C A N C E L A D O      *'.
049200     DISPLAY '******************* SICAB012 ******************'.
049300
049400     GOBACK.
049500*
049600 0999-99-EXIT.
049700     EXIT.
049800*
049900******************************************************************
050000*                   FIM DO PROGRAMA - SICAB012                  *
050100******************************************************************
