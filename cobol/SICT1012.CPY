000100******************************************************************
000200* SISTEMA         - SICAB - CADASTRO ARBOREO DE BERLIM          *
000300******************************************************************
000400* BOOK DE TABELA DE CONSTANTES - TAB-CO2                        *
000500******************************************************************
000600* NOME DO BOOK    - SICT1012 - TABELA DE CONSULTA DE CO2-KG     *
000700******************************************************************
000800* QUATRO TABELAS 2-D (ALTURA X LOG-DIAMETRO), UMA POR ESPECIE   *
000900* DE REFERENCIA, CARREGADAS EM MEMORIA PELO PARAGRAFO           *
001000* 0150-00-CARREGA-TABELA-CO2 DO PROGRAMA SICAB012 - VALORES     *
001100* SINTETICOS, PROVISORIOS, ATE O CLIENTE ENVIAR A TABELA        *
001200* DEFINITIVA DE MASSA DE CARBONO POR ESPECIE (VER CHAMADO       *
001300* SICAB-0007).  DIMENSOES CASADAS COM OS INDICES DA REGRA DE    *
001400* NEGOCIO "CO2 STORAGE" DA ESPECIFICACAO:                       *
001500*   INDICE DE ALTURA ......: 001 A 036 (ALTURA 07M A 42M)       *
001600*   INDICE DE LOG-DIAMETRO.: 001 A 053 (DIAMETRO 08CM A 60CM)   *
001700******************************************************************
001800*
001900 01          TAB-CO2-PINHEIRO.
002000   03        TCP-LINHA-ALT       OCCURS  036 TIMES.
002100     05      TCP-COLUNA-DIA      OCCURS  053 TIMES
002200                                  PIC     9(004).
002300*
002400 01          TAB-CO2-ABETO.
002500   03        TCA-LINHA-ALT       OCCURS  036 TIMES.
002600     05      TCA-COLUNA-DIA      OCCURS  053 TIMES
002700                                  PIC     9(004).
002800*
002900 01          TAB-CO2-FAIA.
003000   03        TCF-LINHA-ALT       OCCURS  036 TIMES.
003100     05      TCF-COLUNA-DIA      OCCURS  053 TIMES
003200                                  PIC     9(004).
003300*
003400 01          TAB-CO2-CARVALHO.
003500   03        TCC-LINHA-ALT       OCCURS  036 TIMES.
003600     05      TCC-COLUNA-DIA      OCCURS  053 TIMES
003700                                  PIC     9(004).
003800*
003900******************************************************************
004000* FIM DO BOOK DE TABELA DE CONSTANTES    SEQ. - TAB-CO2         *
004100******************************************************************
