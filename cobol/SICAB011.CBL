000100******************************************************************
000200 IDENTIFICATION              DIVISION.
000300******************************************************************
000400*
000500 PROGRAM-ID.                 SICAB011.
000600 AUTHOR.                     LUIZ SERGIO CAMPOS.
000700 INSTALLATION.               SICAB - SISTEMAS DE CADASTRO.
000800 DATE-WRITTEN.               22/11/1990.
000900 DATE-COMPILED.
001000 SECURITY.                   USO INTERNO.
001100*
001200******************************************************************
001300* SISTEMA......: SICAB - CADASTRO ARBOREO DE BERLIM             *
001400******************************************************************
001500* ANALISTA.....: LUIZ SERGIO CAMPOS                              *
001600* LINGUAGEM....: COBOL/BATCH                                    *
001700* PROGRAMADOR..: LUIZ SERGIO CAMPOS                              *
001800* DATA.........: 22/11/1990                                     *
001900******************************************************************
002000* OBJETIVO.....: LER O CADASTRO DE ARVORES VALIDADAS (ARVORE)   *
002100*                GERADO PELO SICAB010, RECONCILIAR IDADE X ANO  *
002200*                DE PLANTIO, REPARAR OS CAMPOS AINDA COM O      *
002300*                SENTINELA -1 (QUANDO REPARAVEL) OU DESCARTAR O *
002400*                REGISTRO (QUANDO NAO REPARAVEL), CLASSIFICAR A *
002500*                ARVORE EM DECIDUA/CONIFERA E GRAVAR O CADASTRO  *
002600*                REPARADO (ARVREP) E O LOG DE DESCARTES (ARVDEL)*
002700******************************************************************
002800*                 H I S T O R I C O   D E   A L T E R A C O E S *
002900******************************************************************
003000* DATA       PROGRAMADOR  CHAMADO     DESCRICAO                *
003100* ---------- ------------ ----------- ------------------------ *
003200* 22/11/1990 LSC          SICAB-0011  VERSAO INICIAL.          *  SICAB011
003300* 14/03/1991 LSC          SICAB-0012  INCLUIDA A TRADUCAO      *  SICAB012
003400*                                     CRUZADA TIPO/ESPECIE VIA *
003500*                                     TABELA DE CLUSTER.        *
003600* 19/03/1992 LSC          SICAB-0015  INCLUIDA A FORMULA DE     * SICAB015
003700*                                     MITCHELL (IDADE/GIRTH)   *
003800*                                     NO REPARO, VIA CALL      *
003900*                                     SICBB006.                 *
004000* 08/07/1993 JBC          SICAB-0016  INCLUIDA A CLASSIFICACAO *  SICAB016
004100*                                     DECIDUA/CONIFERA POR      *
004200*                                     LISTA FIXA DE ESPECIES E  *
004300*                                     FORMULA DE CONFIANCA.     *
004400* 02/02/1996 JBC          SICAB-0023  INCLUIDA A EXCLUSAO DE    * SICAB023
004500*                                     'UNBEKANNT' (IGNORANDO   *
004600*                                     CAIXA) ANTES DO REPARO.   *
004700* 28/12/1998 RAV          SICAB-0030  VIRADA DO ANO 2000 - O    * SICAB030
004800*                                     ANO-BASE (DATASET-YEAR)   *
004900*                                     PASSOU A SER PARAMETRO    *
005000*                                     WS-ANO-BASE EM VEZ DE     *
005100*                                     LITERAL 2023 NO FONTE.    *
005200* 09/10/2003 DMF          SICAB-0039  INCLUIDO O REGISTRO DE    * SICAB039
005300*                                     TOTAIS DE CONTROLE        *
005400*                                     (STAREP) PARA O RELATORIO *
005500*                                     FINAL DO SICAB014.         *
005510* 14/06/2004 DMF          SICAB-0042  A REVALIDACAO DE 1600-00  * SICAB042
005520*                                     SO' CONFERIA ANO-PLANTIO, *
005530*                                     IDADE E CIRCUNFERENCIA -  *
005540*                                     INCLUIDA A CONFERENCIA DE *
005550*                                     DIAM-COPA E ALTURA APOS   *
005560*                                     O REPARO, NA MESMA FAIXA  *
005570*                                     USADA NA CARGA (SICAB010).*
005600******************************************************************
005700*
005800******************************************************************
005900 ENVIRONMENT                 DIVISION.
006000******************************************************************
006100 CONFIGURATION               SECTION.
006200******************************************************************
006300 SPECIAL-NAMES.
006400     UPSI-0  ON  STATUS      IS      SICAB-RASTREIO-LIGADO
006500             OFF STATUS      IS      SICAB-RASTREIO-DESLIG.
006600******************************************************************
006700 INPUT-OUTPUT                SECTION.
006800******************************************************************
006900 FILE-CONTROL.
007000*
007100     SELECT  ARVORE   ASSIGN  TO  UT-S-ARVORE
007200             FILE     STATUS  IS  WS-FS-ARVORE.
007300*
007400     SELECT  ARVREP   ASSIGN  TO  UT-S-ARVREP
007500             FILE     STATUS  IS  WS-FS-ARVREP.
007600*
007700     SELECT  ARVDEL   ASSIGN  TO  UT-S-ARVDEL
007800             ORGANIZATION    LINE SEQUENTIAL
007900             FILE     STATUS  IS  WS-FS-ARVDEL.
008000*
008100     SELECT  STAREP   ASSIGN  TO  UT-S-STAREP
008200             FILE     STATUS  IS  WS-FS-STAREP.
008300*
008400******************************************************************
008500 DATA                        DIVISION.
008600******************************************************************
008700 FILE                        SECTION.
008800******************************************************************
008900*
009000 FD  ARVORE
009100     RECORDING  MODE      IS  F
009200     LABEL      RECORD    IS  STANDARD
009300     BLOCK      CONTAINS  0   RECORDS.
009400*
009500 01      REG-ARVORE-FD       PIC     X(300).
009600*
009700 FD  ARVREP
009800     RECORDING  MODE      IS  F
009900     LABEL      RECORD    IS  STANDARD
010000     BLOCK      CONTAINS  0   RECORDS.
010100*
010200 01      REG-ARVREP-FD       PIC     X(300).
010300*
010400 FD  ARVDEL
010500     RECORDING  MODE      IS  F
010600     LABEL      RECORD    IS  STANDARD.
010700*
010800 01      REG-ARVDEL          PIC     X(080).
010900*
011000 FD  STAREP
011100     RECORDING  MODE      IS  F
011200     LABEL      RECORD    IS  STANDARD
011300     BLOCK      CONTAINS  0   RECORDS.
011400*
011500 01      REG-STAREP-FD       PIC     X(050).
011600*
011700******************************************************************
011800 WORKING-STORAGE             SECTION.
011900******************************************************************
012000*
012100 01      WS-FS-ARVORE        PIC     9(002) VALUE ZEROS.
012200 01      WS-FS-ARVREP        PIC     9(002) VALUE ZEROS.
012300 01      WS-FS-ARVDEL        PIC     9(002) VALUE ZEROS.
012400 01      WS-FS-STAREP        PIC     9(002) VALUE ZEROS.
012500*
012600 01      WS-ACESSO-ARQ       PIC     X(013) VALUE SPACES.
012700 01      WS-DDNAME-ARQ       PIC     X(008) VALUE SPACES.
012800 77      WS-FS-ARQ           PIC     9(002) VALUE ZEROS.
012900 77      WS-PTO-ERRO         PIC     9(003) VALUE ZEROS.
013000*
013100 01      WS-ANO-BASE         PIC     S9(004) VALUE +2023.
013200 01      WS-ANO-MINIMO       PIC     S9(004) VALUE +1322.
013300 01      WS-EDICAO           PIC     Z.ZZZ.ZZZ.ZZ9.
013400*
013500******************************************************************
013600*        TABELA DE TRABALHO COM TODAS AS ARVORES DO LOTE        *
013700*        (LIMITE PRATICO DE 50.000 ARVORES POR EXECUCAO - A     *
013800*        CARGA COMPLETA DO BAUMKATASTER E' REPARTIDA EM VARIOS  *
013900*        LOTES PELA OPERACAO QUANDO O EXTRATO FOR MAIOR).       *
014000******************************************************************
014100*
014200 01      TAB-ARVORE.
014300   03    TAB-ARV-ITEM        OCCURS  50000 TIMES
014400                              INDEXED BY      IX-ARV.
014500     05  TBA-ID              PIC     S9(009).
014600     05  TBA-NOME            PIC     X(040).
014700     05  TBA-TIPO-ALEMAO     PIC     X(040).
014800     05  TBA-TIPO-BOTANICO   PIC     X(040).
014900     05  TBA-ESPECIE-ALEMAO  PIC     X(040).
015000     05  TBA-ESPECIE-BOTANIC PIC     X(040).
015100     05  TBA-ANO-PLANTIO     PIC     S9(004).
015200     05  TBA-IDADE           PIC     S9(004).
015300     05  TBA-DIAM-COPA       PIC     S9(002)V9(02).
015400     05  TBA-CIRCUNFER       PIC     S9(004).
015500     05  TBA-ALTURA          PIC     S9(002)V9(01).
015600     05  TBA-DISTRITO        PIC     X(040).
015700     05  TBA-DECIDUA         PIC     9(001).
015800*
015900 01      WS-QTD-ARVORE       PIC     9(009) COMP VALUE ZEROS.
016000 01      WS-IX               PIC     9(009) COMP VALUE ZEROS.
016100*
016200******************************************************************
016300*        TABELAS DE CLUSTER (TRADUCAO CRUZADA ALEMAO/BOTANICO)  *
016400******************************************************************
016500*
016600 01      TAB-CLU-TIPO.
016700   03    CLU-TIPO-ITEM       OCCURS  5000 TIMES
016800                              INDEXED BY      IX-CLT.
016900     05  CLT-TAG             PIC     X(001).
017000     05  CLT-NOME            PIC     X(040).
017100     05  CLT-ID              PIC     9(005) COMP.
017200*
017300 01      WS-QTD-CLU-TIPO     PIC     9(005) COMP VALUE ZEROS.
017400 01      WS-PROX-CLU-TIPO-ID PIC     9(005) COMP VALUE ZEROS.
017500*
017600 01      TAB-CLU-ESPECIE.
017700   03    CLU-ESP-ITEM        OCCURS  5000 TIMES
017800                              INDEXED BY      IX-CLE.
017900     05  CLE-TAG             PIC     X(001).
018000     05  CLE-NOME            PIC     X(040).
018100     05  CLE-ID              PIC     9(005) COMP.
018200*
018300 01      WS-QTD-CLU-ESPECIE  PIC     9(005) COMP VALUE ZEROS.
018400 01      WS-PROX-CLU-ESP-ID  PIC     9(005) COMP VALUE ZEROS.
018500*
018600 01      WS-BUSCA-NOME       PIC     X(040) VALUE SPACES.
018700 01      WS-BUSCA-ID         PIC     9(005) COMP VALUE ZEROS.
018800 01      WS-BUSCA-ACHADA     PIC     9(001) COMP VALUE ZEROS.
018900 01      WS-ID-A-USAR        PIC     9(005) COMP VALUE ZEROS.
019000*
019100******************************************************************
019200*        ARVORE MEDIA (DEFAULT-TREE) DO LOTE                    *
019300******************************************************************
019400*
019500 01      WS-SOMA-IDADE       PIC     S9(011) COMP VALUE ZEROS.
019600 01      WS-CNT-IDADE        PIC     S9(009) COMP VALUE ZEROS.
019700 01      WS-SOMA-DIAM-COPA   PIC     S9(009)V9(02) VALUE ZEROS.
019800 01      WS-CNT-DIAM-COPA    PIC     S9(009) COMP VALUE ZEROS.
019900 01      WS-SOMA-CIRCUNFER   PIC     S9(011) COMP VALUE ZEROS.
020000 01      WS-CNT-CIRCUNFER    PIC     S9(009) COMP VALUE ZEROS.
020100 01      WS-SOMA-ALTURA      PIC     S9(009)V9(01) VALUE ZEROS.
020200 01      WS-CNT-ALTURA       PIC     S9(009) COMP VALUE ZEROS.
020300*
020400 01      WS-MED-IDADE        PIC     S9(004) VALUE ZEROS.
020500 01      WS-MED-DIAM-COPA    PIC     S9(002)V9(02) VALUE ZEROS.
020600 01      WS-MED-CIRCUNFER    PIC     S9(004) VALUE ZEROS.
020650 01      WS-MED-CIRCUNFER-PARTES
020660                             REDEFINES      WS-MED-CIRCUNFER.
020670   03    WS-MEDC-CENTENAS    PIC     S9(002).
020680   03    WS-MEDC-UNIDADES    PIC     9(002).
020700 01      WS-MED-ALTURA       PIC     S9(002)V9(01) VALUE ZEROS.
020800*
020900******************************************************************
021000*        FLAGS DE DEFAULT DO REGISTRO CORRENTE                  *
021100******************************************************************
021200*
021300 01      WS-DEF-NOME         PIC     9(001) COMP VALUE ZEROS.
021400 01      WS-DEF-TIPO-ALE     PIC     9(001) COMP VALUE ZEROS.
021500 01      WS-DEF-TIPO-BOT     PIC     9(001) COMP VALUE ZEROS.
021600 01      WS-DEF-ESP-ALE      PIC     9(001) COMP VALUE ZEROS.
021700 01      WS-DEF-ESP-BOT      PIC     9(001) COMP VALUE ZEROS.
021800 01      WS-DEF-ANO          PIC     9(001) COMP VALUE ZEROS.
021900 01      WS-DEF-IDADE        PIC     9(001) COMP VALUE ZEROS.
022000 01      WS-DEF-DIAM-COPA    PIC     9(001) COMP VALUE ZEROS.
022100 01      WS-DEF-CIRCUNFER    PIC     9(001) COMP VALUE ZEROS.
022200 01      WS-DEF-ALTURA       PIC     9(001) COMP VALUE ZEROS.
022300 01      WS-DEF-DISTRITO     PIC     9(001) COMP VALUE ZEROS.
022400*
022500 01      WS-PRECISA-REPARO   PIC     9(001) COMP VALUE ZEROS.
022600 01      WS-E-REPARAVEL      PIC     9(001) COMP VALUE ZEROS.
022700*
022800 01      WS-NOME-MAIUSCULO   PIC     X(040) VALUE SPACES.
022900*
023000******************************************************************
023100*        CONTADORES DE CONTROLE DA FASE DE REPARO               *
023200******************************************************************
023300*
023400 01      WS-CORROMPIDAS      PIC     9(009) COMP VALUE ZEROS.
023500 01      WS-REPARADAS        PIC     9(009) COMP VALUE ZEROS.
023600 01      WS-APAGADAS         PIC     9(009) COMP VALUE ZEROS.
023700 01      WS-RESTANTES        PIC     9(009) COMP VALUE ZEROS.
023800*
023900******************************************************************
024000*        CLASSIFICACAO DECIDUA/CONIFERA                         *
024100******************************************************************
024200*
024300 01      WS-ESPECIE-BOTANICA-CMP
024400                              PIC     X(040) VALUE SPACES.
024500*
024600 01      WS-ESPECIE-88.
024700   03    WS-ESPECIE-CONIFERA-88
024800                              PIC     X(040).
024900     88  WS-E-CONIFERA       VALUE
025000             'PINUS SYLVESTRIS' 'PICEA ABIES' 'ABIES ALBA'
025100             'LARIX DECIDUA' 'PSEUDOTSUGA MENZIESII'
025200             'TAXUS BACCATA' 'THUJA OCCIDENTALIS'
025300             'CHAMAECYPARIS LAWSONIANA' 'CEDRUS ATLANTICA'
025400             'CEDRUS LIBANI' 'JUNIPERUS COMMUNIS'
025500             'CUPRESSUS SEMPERVIRENS'
025600             'METASEQUOIA GLYPTOSTROBOIDES'
025700             'PINUS NIGRA' 'PINUS STROBUS' 'PICEA PUNGENS'
025800             'PICEA OMORIKA' 'ABIES NORDMANNIANA'
025900             'LARIX KAEMPFERI' 'TAXUS CUSPIDATA'
026000             'THUJA PLICATA' 'CUPRESSOCYPARIS LEYLANDII'.
026100*
026200 01      WS-ESPECIE-88B.
026300   03    WS-ESPECIE-DECIDUA-88
026400                              PIC     X(040).
026500     88  WS-E-DECIDUA        VALUE
026600             'QUERCUS ROBUR' 'QUERCUS RUBRA' 'FAGUS SYLVATICA'
026700             'TILIA CORDATA' 'TILIA PLATYPHYLLOS'
026800             'ACER PLATANOIDES' 'ACER PSEUDOPLATANUS'
026900             'ACER CAMPESTRE' 'BETULA PENDULA'
027000             'FRAXINUS EXCELSIOR' 'CARPINUS BETULUS'
027100             'POPULUS NIGRA' 'POPULUS TREMULA' 'SALIX ALBA'
027200             'AESCULUS HIPPOCASTANUM' 'PLATANUS ACERIFOLIA'
027300             'ULMUS LAEVIS' 'ROBINIA PSEUDOACACIA'
027400             'ALNUS GLUTINOSA' 'SORBUS AUCUPARIA'.
027500*
027600 01      WS-CONF-H-DECID     PIC     S9(002)V9(004) VALUE ZEROS.
027700 01      WS-CONF-H-CONIF     PIC     S9(002)V9(004) VALUE ZEROS.
027800 01      WS-CONF-CR-DECID    PIC     S9(002)V9(004) VALUE ZEROS.
027900 01      WS-CONF-CR-CONIF    PIC     S9(002)V9(004) VALUE ZEROS.
028000 01      WS-CONF-CI-DECID    PIC     S9(002)V9(004) VALUE ZEROS.
028100 01      WS-CONF-CI-CONIF    PIC     S9(002)V9(004) VALUE ZEROS.
028200 01      WS-CONF-TOTAL       PIC     S9(002)V9(004) VALUE ZEROS.
028300*
028400 01      WS-DET-DECID        PIC     S9(004)V9(002) VALUE ZEROS.
028500 01      WS-DET-CONIF        PIC     S9(004)V9(002) VALUE ZEROS.
028600 01      WS-VALOR-X          PIC     S9(004)V9(002) VALUE ZEROS.
028700 01      WS-VALOR-MAX        PIC     S9(004)V9(002) VALUE ZEROS.
028800 01      WS-VALOR-DEC-RESULT PIC     S9(002)V9(004) VALUE ZEROS.
028900*
029000******************************************************************
029100*        AREA DE LINKAGE COM A SUB-ROTINA MATEMATICA             *
029200******************************************************************
029300*
029400     COPY    RUCWM006.
029500*
029600******************************************************************
029700*        REGISTROS DE TRABALHO (LAYOUTS)                        *
029800******************************************************************
029900*
030000     COPY    SICO1010.
030100*
030200     COPY    SICO1011.
030300*
030400******************************************************************
030500*        TEMPO DE PROCESSAMENTO                                 *
030600******************************************************************
030700*
030800 01      WS-HORA-INICIO      PIC     9(008) VALUE ZEROS.
030900 01      WS-HI-PARTES        REDEFINES      WS-HORA-INICIO.
031000   03    WS-HI-HORA          PIC     9(002).
031100   03    WS-HI-MIN           PIC     9(002).
031200   03    WS-HI-SEG           PIC     9(002).
031300   03    WS-HI-CENT          PIC     9(002).
031400*
031500 01      WS-HORA-FIM         PIC     9(008) VALUE ZEROS.
031600 01      WS-HF-PARTES        REDEFINES      WS-HORA-FIM.
031700   03    WS-HF-HORA          PIC     9(002).
031800   03    WS-HF-MIN           PIC     9(002).
031900   03    WS-HF-SEG           PIC     9(002).
032000   03    WS-HF-CENT          PIC     9(002).
032100*
032200 01      WS-TEMPO-GASTO-CS   PIC     9(007) COMP VALUE ZEROS.
032300*
032400     COPY    SICW1099.
032500*
032600******************************************************************
032700 LINKAGE                     SECTION.
032800******************************************************************
032900 PROCEDURE                   DIVISION.
033000******************************************************************
033100*
033200     PERFORM 0100-00-PROCED-INICIAIS.
033300
033400     PERFORM 0600-00-MONTA-CLUSTER-TIPO.
033500
033600     PERFORM 0650-00-MONTA-CLUSTER-ESPECIE.
033700
033800     PERFORM 0700-00-CALCULA-MEDIAS.
033900
034000     PERFORM 1000-00-PROCED-PRINCIPAIS
034100       VARYING WS-IX FROM 1 BY 1
034200         UNTIL WS-IX GREATER WS-QTD-ARVORE.
034300
034400     PERFORM 3000-00-PROCED-FINAIS.
034500
034600     GOBACK.
034700*
034800******************************************************************
034900 0100-00-PROCED-INICIAIS     SECTION.
035000******************************************************************
035100*
035200     ACCEPT   WS-HORA-INICIO FROM TIME.
035300
035400     OPEN    INPUT   ARVORE
035500             OUTPUT  ARVREP
035600                     ARVDEL
035700                     STAREP.
035800
035900     MOVE   ' NA ABERTURA '  TO      WS-ACESSO-ARQ.
036000     MOVE    001             TO      WS-PTO-ERRO.
036100     PERFORM 0200-00-TESTA-FILE-STATUS.
036200
036300     PERFORM 0150-00-CARREGA-TABELA-ARVORE.
036400*
036500 0100-99-EXIT.
036600     EXIT.
036700*
036800******************************************************************
036900 0150-00-CARREGA-TABELA-ARVORE
037000                              SECTION.
037100******************************************************************
037200*
037300     MOVE    ZEROS           TO      WS-QTD-ARVORE.
037400
037500     PERFORM 0155-00-LEITURA-ARVORE.
037600
037700     PERFORM 0160-00-GUARDA-UMA-ARVORE
037800       UNTIL WS-FS-ARVORE    EQUAL   10
037900          OR WS-QTD-ARVORE   GREATER OR EQUAL 50000.
038000*
038100 0150-99-EXIT.
038200     EXIT.
038300*
038400 0155-00-LEITURA-ARVORE      SECTION.
038500******************************************************************
038600*
038700     READ    ARVORE          INTO    REG-ARVORE.
038800
038900     MOVE   ' NA LEITURA '   TO      WS-ACESSO-ARQ.
039000     MOVE    002             TO      WS-PTO-ERRO.
039100     PERFORM 0300-00-TESTA-FS-ARVORE.
039200*
039300 0155-99-EXIT.
039400     EXIT.
039500*
039600 0160-00-GUARDA-UMA-ARVORE   SECTION.
039700******************************************************************
039800*
039900     ADD     001             TO      WS-QTD-ARVORE.
040000
040100     SET     IX-ARV          TO      WS-QTD-ARVORE.
040200
040300     MOVE    ARV-ID          TO      TBA-ID(IX-ARV).
040400     MOVE    ARV-NOME        TO      TBA-NOME(IX-ARV).
040500     MOVE    ARV-TIPO-ALEMAO TO      TBA-TIPO-ALEMAO(IX-ARV).
040600     MOVE    ARV-TIPO-BOTANICO
040700                             TO      TBA-TIPO-BOTANICO(IX-ARV).
040800     MOVE    ARV-ESPECIE-ALEMAO
040900                             TO      TBA-ESPECIE-ALEMAO(IX-ARV).
041000     MOVE    ARV-ESPECIE-BOTANIC
041100                             TO      TBA-ESPECIE-BOTANIC(IX-ARV).
041200     MOVE    ARV-ANO-PLANTIO TO      TBA-ANO-PLANTIO(IX-ARV).
041300     MOVE    ARV-IDADE       TO      TBA-IDADE(IX-ARV).
041400     MOVE    ARV-DIAM-COPA   TO      TBA-DIAM-COPA(IX-ARV).
041500     MOVE    ARV-CIRCUNFER   TO      TBA-CIRCUNFER(IX-ARV).
041600     MOVE    ARV-ALTURA      TO      TBA-ALTURA(IX-ARV).
041700     MOVE    ARV-DISTRITO    TO      TBA-DISTRITO(IX-ARV).
041800     MOVE    ZEROS           TO      TBA-DECIDUA(IX-ARV).
041900
042000     PERFORM 0155-00-LEITURA-ARVORE.
042100*
042200 0160-99-EXIT.
042300     EXIT.
042400*
042500******************************************************************
042600 0200-00-TESTA-FILE-STATUS   SECTION.
042700******************************************************************
042800*
042900     PERFORM 0300-00-TESTA-FS-ARVORE.
043000     PERFORM 0400-00-TESTA-FS-ARVREP.
043100     PERFORM 0410-00-TESTA-FS-ARVDEL.
043200     PERFORM 0420-00-TESTA-FS-STAREP.
043300*
043400 0200-99-EXIT.
043500     EXIT.
043600*
043700 0300-00-TESTA-FS-ARVORE     SECTION.
043800******************************************************************
043900*
044000     IF      WS-FS-ARVORE NOT EQUAL 00 AND 10
044100             MOVE 'ARVORE'   TO      WS-DDNAME-ARQ
044200             MOVE  WS-FS-ARVORE
044300                             TO      WS-FS-ARQ
044400             PERFORM         0999-00-ABEND-ARQ
044500     END-IF.
044600*
044700 0300-99-EXIT.
044800     EXIT.
044900*
045000 0400-00-TESTA-FS-ARVREP     SECTION.
045100******************************************************************
045200*
045300     IF      WS-FS-ARVREP NOT EQUAL 00
045400             MOVE 'ARVREP'   TO      WS-DDNAME-ARQ
045500             MOVE  WS-FS-ARVREP
045600                             TO      WS-FS-ARQ
045700             PERFORM         0999-00-ABEND-ARQ
045800     END-IF.
045900*
046000 0400-99-EXIT.
046100     EXIT.
046200*
046300 0410-00-TESTA-FS-ARVDEL     SECTION.
046400******************************************************************
046500*
046600     IF      WS-FS-ARVDEL NOT EQUAL 00
046700             MOVE 'ARVDEL'   TO      WS-DDNAME-ARQ
046800             MOVE  WS-FS-ARVDEL
046900                             TO      WS-FS-ARQ
047000             PERFORM         0999-00-ABEND-ARQ
047100     END-IF.
047200*
047300 0410-99-EXIT.
047400     EXIT.
047500*
047600 0420-00-TESTA-FS-STAREP     SECTION.
047700******************************************************************
047800*
047900     IF      WS-FS-STAREP NOT EQUAL 00
048000             MOVE 'STAREP'   TO      WS-DDNAME-ARQ
048100             MOVE  WS-FS-STAREP
048200                             TO      WS-FS-ARQ
048300             PERFORM         0999-00-ABEND-ARQ
048400     END-IF.
048500*
048600 0420-99-EXIT.
048700     EXIT.
048800*
048900******************************************************************
049000* DataRepair (1) - MONTA A TABELA DE CLUSTER TIPO-ALEMAO X       *
049100* TIPO-BOTANICO SOBRE TODA A TABELA, ANTES DE REPARAR QUALQUER  *
049200* ARVORE INDIVIDUALMENTE.                                       *
049300******************************************************************
049400 0600-00-MONTA-CLUSTER-TIPO  SECTION.
049500******************************************************************
049600*
049700     MOVE    ZEROS           TO      WS-QTD-CLU-TIPO.
049800     MOVE    ZEROS           TO      WS-PROX-CLU-TIPO-ID.
049900
050000     PERFORM 0610-00-CLUSTER-TIPO-UMA-ARV
050100       VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX GREATER WS-QTD-ARVORE.
050200*
050300 0600-99-EXIT.
050400     EXIT.
050500*
050600 0610-00-CLUSTER-TIPO-UMA-ARV
050700                              SECTION.
050800******************************************************************
050900*
051000     SET     IX-ARV          TO      WS-IX.
051100
051200     MOVE    ZEROS           TO      WS-ID-A-USAR.
051300
051400     IF      TBA-TIPO-ALEMAO(IX-ARV) NOT EQUAL '-1'
051500             MOVE    TBA-TIPO-ALEMAO(IX-ARV)
051600                             TO      WS-BUSCA-NOME
051700             PERFORM         0620-00-BUSCA-CLUSTER-TIPO
051800         IF  WS-BUSCA-ACHADA EQUAL 1
051900             MOVE    WS-BUSCA-ID     TO      WS-ID-A-USAR
052000         END-IF
052100     END-IF.
052200
052300     IF      WS-ID-A-USAR    EQUAL   ZEROS
052400       AND   TBA-TIPO-BOTANICO(IX-ARV) NOT EQUAL '-1'
052500             MOVE    TBA-TIPO-BOTANICO(IX-ARV)
052600                             TO      WS-BUSCA-NOME
052700             PERFORM         0620-00-BUSCA-CLUSTER-TIPO
052800         IF  WS-BUSCA-ACHADA EQUAL 1
052900             MOVE    WS-BUSCA-ID     TO      WS-ID-A-USAR
053000         END-IF
053100     END-IF.
053200
053300     IF      WS-ID-A-USAR    EQUAL   ZEROS
053400             ADD     001     TO      WS-PROX-CLU-TIPO-ID
053500             MOVE    WS-PROX-CLU-TIPO-ID
053600                             TO      WS-ID-A-USAR
053700     END-IF.
053800
053900     IF      TBA-TIPO-ALEMAO(IX-ARV) NOT EQUAL '-1'
054000             MOVE    TBA-TIPO-ALEMAO(IX-ARV)
054100                             TO      WS-BUSCA-NOME
054200             PERFORM         0620-00-BUSCA-CLUSTER-TIPO
054300         IF  WS-BUSCA-ACHADA EQUAL ZEROS
054400             PERFORM         0630-00-INSERE-CLUSTER-TIPO
054500             (  'A', TBA-TIPO-ALEMAO(IX-ARV) )
054600         END-IF
054700     END-IF.
054800
054900     IF      TBA-TIPO-BOTANICO(IX-ARV) NOT EQUAL '-1'
055000             MOVE    TBA-TIPO-BOTANICO(IX-ARV)
055100                             TO      WS-BUSCA-NOME
055200             PERFORM         0620-00-BUSCA-CLUSTER-TIPO
055300         IF  WS-BUSCA-ACHADA EQUAL ZEROS
055400             PERFORM         0631-00-INSERE-CLUSTER-TIPO-BOT
055500         END-IF
055600     END-IF.
055700*
055800 0610-99-EXIT.
055900     EXIT.
056000*
056100 0620-00-BUSCA-CLUSTER-TIPO  SECTION.
056200******************************************************************
056300*
056400     MOVE    ZEROS           TO      WS-BUSCA-ACHADA.
056500     MOVE    ZEROS           TO      WS-BUSCA-ID.
056600
056700     PERFORM 0621-00-COMPARA-CLUSTER-TIPO
056800       VARYING IX-CLT FROM 1 BY 1
056900         UNTIL IX-CLT GREATER WS-QTD-CLU-TIPO
057000            OR WS-BUSCA-ACHADA EQUAL 1.
057100*
057200 0620-99-EXIT.
057300     EXIT.
057400*
057500 0621-00-COMPARA-CLUSTER-TIPO
057600                              SECTION.
057700******************************************************************
057800*
057900     IF      CLT-NOME(IX-CLT) EQUAL  WS-BUSCA-NOME
058000             MOVE    1       TO      WS-BUSCA-ACHADA
058100             MOVE    CLT-ID(IX-CLT)  TO      WS-BUSCA-ID
058200     END-IF.
058300*
058400 0621-99-EXIT.
058500     EXIT.
058600*
058700 0630-00-INSERE-CLUSTER-TIPO SECTION.
058800******************************************************************
058900*
059000     ADD     001             TO      WS-QTD-CLU-TIPO.
059100     SET     IX-CLT          TO      WS-QTD-CLU-TIPO.
059200     MOVE    'A'             TO      CLT-TAG(IX-CLT).
059300     MOVE    TBA-TIPO-ALEMAO(IX-ARV)
059400                             TO      CLT-NOME(IX-CLT).
059500     MOVE    WS-ID-A-USAR    TO      CLT-ID(IX-CLT).
059600*
059700 0630-99-EXIT.
059800     EXIT.
059900*
060000 0631-00-INSERE-CLUSTER-TIPO-BOT
060100                              SECTION.
060200******************************************************************
060300*
060400     ADD     001             TO      WS-QTD-CLU-TIPO.
060500     SET     IX-CLT          TO      WS-QTD-CLU-TIPO.
060600     MOVE    'B'             TO      CLT-TAG(IX-CLT).
060700     MOVE    TBA-TIPO-BOTANICO(IX-ARV)
060800                             TO      CLT-NOME(IX-CLT).
060900     MOVE    WS-ID-A-USAR    TO      CLT-ID(IX-CLT).
061000*
061100 0631-99-EXIT.
061200     EXIT.
061300*
061400******************************************************************
061500* DataRepair (1) - MESMA LOGICA PARA ESPECIE-ALEMAO X            *
061600* ESPECIE-BOTANICO.                                              *
061700******************************************************************
061800 0650-00-MONTA-CLUSTER-ESPECIE
061900                              SECTION.
062000******************************************************************
062100*
062200     MOVE    ZEROS           TO      WS-QTD-CLU-ESPECIE.
062300     MOVE    ZEROS           TO      WS-PROX-CLU-ESP-ID.
062400
062500     PERFORM 0660-00-CLUSTER-ESP-UMA-ARV
062600       VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX GREATER WS-QTD-ARVORE.
062700*
062800 0650-99-EXIT.
062900     EXIT.
063000*
063100 0660-00-CLUSTER-ESP-UMA-ARV SECTION.
063200******************************************************************
063300*
063400     SET     IX-ARV          TO      WS-IX.
063500
063600     MOVE    ZEROS           TO      WS-ID-A-USAR.
063700
063800     IF      TBA-ESPECIE-ALEMAO(IX-ARV) NOT EQUAL '-1'
063900             MOVE    TBA-ESPECIE-ALEMAO(IX-ARV)
064000                             TO      WS-BUSCA-NOME
064100             PERFORM         0670-00-BUSCA-CLUSTER-ESPECIE
064200         IF  WS-BUSCA-ACHADA EQUAL 1
064300             MOVE    WS-BUSCA-ID     TO      WS-ID-A-USAR
064400         END-IF
064500     END-IF.
064600
064700     IF      WS-ID-A-USAR    EQUAL   ZEROS
064800       AND   TBA-ESPECIE-BOTANIC(IX-ARV) NOT EQUAL '-1'
064900             MOVE    TBA-ESPECIE-BOTANIC(IX-ARV)
065000                             TO      WS-BUSCA-NOME
065100             PERFORM         0670-00-BUSCA-CLUSTER-ESPECIE
065200         IF  WS-BUSCA-ACHADA EQUAL 1
065300             MOVE    WS-BUSCA-ID     TO      WS-ID-A-USAR
065400         END-IF
065500     END-IF.
065600
065700     IF      WS-ID-A-USAR    EQUAL   ZEROS
065800             ADD     001     TO      WS-PROX-CLU-ESP-ID
065900             MOVE    WS-PROX-CLU-ESP-ID
066000                             TO      WS-ID-A-USAR
066100     END-IF.
066200
066300     IF      TBA-ESPECIE-ALEMAO(IX-ARV) NOT EQUAL '-1'
066400             MOVE    TBA-ESPECIE-ALEMAO(IX-ARV)
066500                             TO      WS-BUSCA-NOME
066600             PERFORM         0670-00-BUSCA-CLUSTER-ESPECIE
066700         IF  WS-BUSCA-ACHADA EQUAL ZEROS
066800             PERFORM         0680-00-INSERE-CLUSTER-ESP-ALE
066900         END-IF
067000     END-IF.
067100
067200     IF      TBA-ESPECIE-BOTANIC(IX-ARV) NOT EQUAL '-1'
067300             MOVE    TBA-ESPECIE-BOTANIC(IX-ARV)
067400                             TO      WS-BUSCA-NOME
067500             PERFORM         0670-00-BUSCA-CLUSTER-ESPECIE
067600         IF  WS-BUSCA-ACHADA EQUAL ZEROS
067700             PERFORM         0681-00-INSERE-CLUSTER-ESP-BOT
067800         END-IF
067900     END-IF.
068000*
068100 0660-99-EXIT.
068200     EXIT.
068300*
068400 0670-00-BUSCA-CLUSTER-ESPECIE
068500                              SECTION.
068600******************************************************************
068700*
068800     MOVE    ZEROS           TO      WS-BUSCA-ACHADA.
068900     MOVE    ZEROS           TO      WS-BUSCA-ID.
069000
069100     PERFORM 0671-00-COMPARA-CLUSTER-ESP
069200       VARYING IX-CLE FROM 1 BY 1
069300         UNTIL IX-CLE GREATER WS-QTD-CLU-ESPECIE
069400            OR WS-BUSCA-ACHADA EQUAL 1.
069500*
069600 0670-99-EXIT.
069700     EXIT.
069800*
069900 0671-00-COMPARA-CLUSTER-ESP SECTION.
070000******************************************************************
070100*
070200     IF      CLE-NOME(IX-CLE) EQUAL  WS-BUSCA-NOME
070300             MOVE    1       TO      WS-BUSCA-ACHADA
070400             MOVE    CLE-ID(IX-CLE)  TO      WS-BUSCA-ID
070500     END-IF.
070600*
070700 0671-99-EXIT.
070800     EXIT.
070900*
071000 0680-00-INSERE-CLUSTER-ESP-ALE
071100                              SECTION.
071200******************************************************************
071300*
071400     ADD     001             TO      WS-QTD-CLU-ESPECIE.
071500     SET     IX-CLE          TO      WS-QTD-CLU-ESPECIE.
071600     MOVE    'A'             TO      CLE-TAG(IX-CLE).
071700     MOVE    TBA-ESPECIE-ALEMAO(IX-ARV)
071800                             TO      CLE-NOME(IX-CLE).
071900     MOVE    WS-ID-A-USAR    TO      CLE-ID(IX-CLE).
072000*
072100 0680-99-EXIT.
072200     EXIT.
072300*
072400 0681-00-INSERE-CLUSTER-ESP-BOT
072500                              SECTION.
072600******************************************************************
072700*
072800     ADD     001             TO      WS-QTD-CLU-ESPECIE.
072900     SET     IX-CLE          TO      WS-QTD-CLU-ESPECIE.
073000     MOVE    'B'             TO      CLE-TAG(IX-CLE).
073100     MOVE    TBA-ESPECIE-BOTANIC(IX-ARV)
073200                             TO      CLE-NOME(IX-CLE).
073300     MOVE    WS-ID-A-USAR    TO      CLE-ID(IX-CLE).
073400*
073500 0681-99-EXIT.
073600     EXIT.
073700*
073800******************************************************************
073900* DataRepair (2) - MEDIA DO LOTE (SO' SOBRE OS CAMPOS NAO-       *
074000* DEFAULT), PARA O REPARO POR ARVORE-MEDIA (PASSO 4).            *
074100******************************************************************
074200 0700-00-CALCULA-MEDIAS      SECTION.
074300******************************************************************
074400*
074500     MOVE    ZEROS           TO      WS-SOMA-IDADE WS-CNT-IDADE
074600                                     WS-SOMA-CIRCUNFER
074700                                     WS-CNT-CIRCUNFER.
074800     MOVE    ZEROS           TO      WS-SOMA-DIAM-COPA
074900                                     WS-CNT-DIAM-COPA
075000                                     WS-SOMA-ALTURA
075100                                     WS-CNT-ALTURA.
075200
075300     PERFORM 0710-00-ACUMULA-UMA-ARVORE
075400       VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX GREATER WS-QTD-ARVORE.
075500
075600     IF      WS-CNT-IDADE    GREATER ZEROS
075700             COMPUTE WS-MED-IDADE ROUNDED =
075800                     WS-SOMA-IDADE / WS-CNT-IDADE
075900     END-IF.
076000
076100     IF      WS-CNT-DIAM-COPA GREATER ZEROS
076200             COMPUTE WS-MED-DIAM-COPA ROUNDED =
076300                     WS-SOMA-DIAM-COPA / WS-CNT-DIAM-COPA
076400     END-IF.
076500
076600     IF      WS-CNT-CIRCUNFER GREATER ZEROS
076700             COMPUTE WS-MED-CIRCUNFER ROUNDED =
076800                     WS-SOMA-CIRCUNFER / WS-CNT-CIRCUNFER
076900     END-IF.
077000
077100     IF      WS-CNT-ALTURA   GREATER ZEROS
077200             COMPUTE WS-MED-ALTURA ROUNDED =
077300                     WS-SOMA-ALTURA / WS-CNT-ALTURA
077400     END-IF.
077500*
077600 0700-99-EXIT.
077700     EXIT.
077800*
077900 0710-00-ACUMULA-UMA-ARVORE  SECTION.
078000******************************************************************
078100*
078200     SET     IX-ARV          TO      WS-IX.
078300
078400     IF      TBA-IDADE(IX-ARV) NOT EQUAL -1
078500             ADD     TBA-IDADE(IX-ARV)      TO      WS-SOMA-IDADE
078600             ADD     001             TO      WS-CNT-IDADE
078700     END-IF.
078800
078900     IF      TBA-DIAM-COPA(IX-ARV) NOT EQUAL -1
079000             ADD     TBA-DIAM-COPA(IX-ARV)  TO WS-SOMA-DIAM-COPA
079100             ADD     001             TO      WS-CNT-DIAM-COPA
079200     END-IF.
079300
079400     IF      TBA-CIRCUNFER(IX-ARV) NOT EQUAL -1
079500             ADD     TBA-CIRCUNFER(IX-ARV)  TO WS-SOMA-CIRCUNFER
079600             ADD     001             TO      WS-CNT-CIRCUNFER
079700     END-IF.
079800
079900     IF      TBA-ALTURA(IX-ARV) NOT EQUAL -1
080000             ADD     TBA-ALTURA(IX-ARV)     TO WS-SOMA-ALTURA
080100             ADD     001             TO      WS-CNT-ALTURA
080200     END-IF.
080300*
080400 0710-99-EXIT.
080500     EXIT.
080600*
080700******************************************************************
080800 1000-00-PROCED-PRINCIPAIS   SECTION.
080900******************************************************************
081000*
081100     SET     IX-ARV          TO      WS-IX.
081200
081300     PERFORM 1050-00-EXCLUI-UNBEKANNT.
081400
081500     PERFORM 1100-00-RECONCILIA-IDADE.
081600
081700     PERFORM 1150-00-VERIFICA-DEFAULTS.
081800
081900     IF      WS-PRECISA-REPARO EQUAL 1
082000             PERFORM 1200-00-VERIFICA-REPARAVEL
082100       IF    WS-E-REPARAVEL   EQUAL   ZEROS
082200             PERFORM         1250-00-GRAVACAO-ARVDEL
082300       ELSE
082400             PERFORM         1300-00-APLICA-REPAROS
082500             ADD     001     TO      WS-REPARADAS
082600             PERFORM         1500-00-CLASSIFICA-ARVORE
082700             PERFORM         1600-00-REVALIDA-ARVORE
082800             PERFORM         1700-00-GRAVACAO-ARVREP
082900       END-IF
083000             ADD     001     TO      WS-CORROMPIDAS
083100     ELSE
083200             PERFORM         1500-00-CLASSIFICA-ARVORE
083300             PERFORM         1600-00-REVALIDA-ARVORE
083400             PERFORM         1700-00-GRAVACAO-ARVREP
083500     END-IF.
083600*
083700 1000-99-EXIT.
083800     EXIT.
083900*
084000******************************************************************
084100* DataRepair (3A) - EXCLUI 'UNBEKANNT' (IGNORANDO CAIXA) DOS     *
084200* CAMPOS-TEXTO, SUBSTITUINDO PELO SENTINELA -1.                 *
084300******************************************************************
084400 1050-00-EXCLUI-UNBEKANNT    SECTION.
084500******************************************************************
084600*
084700     MOVE    TBA-NOME(IX-ARV)       TO      WS-NOME-MAIUSCULO
084800     INSPECT WS-NOME-MAIUSCULO      CONVERTING
084900             'abcdefghijklmnopqrstuvwxyz'
085000             TO
085100             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
085200     IF      WS-NOME-MAIUSCULO EQUAL 'UNBEKANNT'
085300             MOVE    '-1'    TO      TBA-NOME(IX-ARV)
085400     END-IF.
085500
085600     MOVE    TBA-TIPO-ALEMAO(IX-ARV) TO      WS-NOME-MAIUSCULO
085700     INSPECT WS-NOME-MAIUSCULO      CONVERTING
085800             'abcdefghijklmnopqrstuvwxyz'
085900             TO
086000             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
086100     IF      WS-NOME-MAIUSCULO EQUAL 'UNBEKANNT'
086200             MOVE    '-1'    TO      TBA-TIPO-ALEMAO(IX-ARV)
086300     END-IF.
086400
086500     MOVE    TBA-TIPO-BOTANICO(IX-ARV)
086600                             TO      WS-NOME-MAIUSCULO
086700     INSPECT WS-NOME-MAIUSCULO      CONVERTING
086800             'abcdefghijklmnopqrstuvwxyz'
086900             TO
087000             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
087100     IF      WS-NOME-MAIUSCULO EQUAL 'UNBEKANNT'
087200             MOVE    '-1'    TO      TBA-TIPO-BOTANICO(IX-ARV)
087300     END-IF.
087400
087500     MOVE    TBA-ESPECIE-ALEMAO(IX-ARV)
087600                             TO      WS-NOME-MAIUSCULO
087700     INSPECT WS-NOME-MAIUSCULO      CONVERTING
087800             'abcdefghijklmnopqrstuvwxyz'
087900             TO
088000             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
088100     IF      WS-NOME-MAIUSCULO EQUAL 'UNBEKANNT'
088200             MOVE    '-1'    TO      TBA-ESPECIE-ALEMAO(IX-ARV)
088300     END-IF.
088400
088500     MOVE    TBA-ESPECIE-BOTANIC(IX-ARV)
088600                             TO      WS-NOME-MAIUSCULO
088700     INSPECT WS-NOME-MAIUSCULO      CONVERTING
088800             'abcdefghijklmnopqrstuvwxyz'
088900             TO
089000             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
089100     IF      WS-NOME-MAIUSCULO EQUAL 'UNBEKANNT'
089200             MOVE    '-1'    TO      TBA-ESPECIE-BOTANIC(IX-ARV)
089300     END-IF.
089400
089500     MOVE    TBA-DISTRITO(IX-ARV)    TO      WS-NOME-MAIUSCULO
089600     INSPECT WS-NOME-MAIUSCULO      CONVERTING
089700             'abcdefghijklmnopqrstuvwxyz'
089800             TO
089900             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
090000     IF      WS-NOME-MAIUSCULO EQUAL 'UNBEKANNT'
090100             MOVE    '-1'    TO      TBA-DISTRITO(IX-ARV)
090200     END-IF.
090300*
090400 1050-99-EXIT.
090500     EXIT.
090600*
090700******************************************************************
090800* Age - RECONCILIACAO ANO-DE-PLANTIO X IDADE (VER REGRA DE       *
090900* NEGOCIO "AGE/YEAR RECONCILIATION" - INCLUI A FORMULA LITERAL   *
091000* "1322 - IDADE" QUANDO NENHUM DOS DOIS E' DEFAULT E A SOMA NAO  *
091100* FECHA EM WS-ANO-BASE - MANTIDA DE PROPOSITO, MESMO PARECENDO   *
091200* UMA INCONSISTENCIA HISTORICA DA FORMULA ORIGINAL).             *
091300******************************************************************
091400 1100-00-RECONCILIA-IDADE    SECTION.
091500******************************************************************
091600*
091700     IF      TBA-ANO-PLANTIO(IX-ARV) EQUAL -1
091800       AND   TBA-IDADE(IX-ARV)       EQUAL -1
091900             CONTINUE
092000     ELSE
092100       IF    TBA-ANO-PLANTIO(IX-ARV) NOT EQUAL -1
092200         AND TBA-IDADE(IX-ARV)       NOT EQUAL -1
092300         AND (TBA-ANO-PLANTIO(IX-ARV) + TBA-IDADE(IX-ARV))
092400                             EQUAL   WS-ANO-BASE
092500             CONTINUE
092600       ELSE
092700         IF  TBA-ANO-PLANTIO(IX-ARV) EQUAL -1
092800             COMPUTE TBA-ANO-PLANTIO(IX-ARV) =
092900                     WS-ANO-BASE - TBA-IDADE(IX-ARV)
093000         ELSE
093100           IF TBA-IDADE(IX-ARV)      EQUAL -1
093200             COMPUTE TBA-IDADE(IX-ARV) =
093300                     WS-ANO-BASE - TBA-ANO-PLANTIO(IX-ARV)
093400           ELSE
093500             COMPUTE TBA-ANO-PLANTIO(IX-ARV) =
093600                     WS-ANO-MINIMO - TBA-IDADE(IX-ARV)
093700           END-IF
093800         END-IF
093900       END-IF
094000     END-IF.
094100*
094200 1100-99-EXIT.
094300     EXIT.
094400*
094500******************************************************************
094600* DataRepair (3B) - MARCA QUAIS CAMPOS ESTAO COM O SENTINELA -1  *
094700* E SE A ARVORE PRECISA DE REPARO.                               *
094800******************************************************************
094900 1150-00-VERIFICA-DEFAULTS   SECTION.
095000******************************************************************
095100*
095200     MOVE    ZEROS           TO      WS-DEF-NOME WS-DEF-TIPO-ALE
095300                                     WS-DEF-TIPO-BOT WS-DEF-ESP-ALE
095400                                     WS-DEF-ESP-BOT WS-DEF-ANO
095500                                     WS-DEF-IDADE WS-DEF-DIAM-COPA
095600                                     WS-DEF-CIRCUNFER WS-DEF-ALTURA
095700                                     WS-DEF-DISTRITO.
095800
095900     IF      TBA-NOME(IX-ARV)        EQUAL   '-1'
096000             MOVE    1       TO      WS-DEF-NOME
096100     END-IF.
096200     IF      TBA-TIPO-ALEMAO(IX-ARV) EQUAL   '-1'
096300             MOVE    1       TO      WS-DEF-TIPO-ALE
096400     END-IF.
096500     IF      TBA-TIPO-BOTANICO(IX-ARV) EQUAL '-1'
096600             MOVE    1       TO      WS-DEF-TIPO-BOT
096700     END-IF.
096800     IF      TBA-ESPECIE-ALEMAO(IX-ARV) EQUAL '-1'
096900             MOVE    1       TO      WS-DEF-ESP-ALE
097000     END-IF.
097100     IF      TBA-ESPECIE-BOTANIC(IX-ARV) EQUAL '-1'
097200             MOVE    1       TO      WS-DEF-ESP-BOT
097300     END-IF.
097400     IF      TBA-ANO-PLANTIO(IX-ARV) EQUAL -1
097500             MOVE    1       TO      WS-DEF-ANO
097600     END-IF.
097700     IF      TBA-IDADE(IX-ARV)       EQUAL   -1
097800             MOVE    1       TO      WS-DEF-IDADE
097900     END-IF.
098000     IF      TBA-DIAM-COPA(IX-ARV)   EQUAL   -1
098100             MOVE    1       TO      WS-DEF-DIAM-COPA
098200     END-IF.
098300     IF      TBA-CIRCUNFER(IX-ARV)   EQUAL   -1
098400             MOVE    1       TO      WS-DEF-CIRCUNFER
098500     END-IF.
098600     IF      TBA-ALTURA(IX-ARV)      EQUAL   -1
098700             MOVE    1       TO      WS-DEF-ALTURA
098800     END-IF.
098900     IF      TBA-DISTRITO(IX-ARV)    EQUAL   '-1'
099000             MOVE    1       TO      WS-DEF-DISTRITO
099100     END-IF.
099200
099300     IF      WS-DEF-NOME     EQUAL   1 OR WS-DEF-TIPO-ALE EQUAL 1
099400       OR    WS-DEF-TIPO-BOT EQUAL   1 OR WS-DEF-ESP-ALE  EQUAL 1
099500       OR    WS-DEF-ESP-BOT  EQUAL   1 OR WS-DEF-ANO      EQUAL 1
099600       OR    WS-DEF-IDADE    EQUAL   1 OR WS-DEF-DIAM-COPA EQUAL 1
099700       OR    WS-DEF-CIRCUNFER EQUAL  1 OR WS-DEF-ALTURA   EQUAL 1
099800       OR    WS-DEF-DISTRITO EQUAL   1
099900             MOVE    1       TO      WS-PRECISA-REPARO
100000     ELSE
100100             MOVE    ZEROS   TO      WS-PRECISA-REPARO
100200     END-IF.
100300*
100400 1150-99-EXIT.
100500     EXIT.
100600*
100700******************************************************************
100800* Repairability - NAO E' REPARAVEL SE OS DOIS TIPOS FOREM         *
100900* DEFAULT, OU AS DUAS ESPECIES, OU O NOME, OU O DISTRITO.         *
101000******************************************************************
101100 1200-00-VERIFICA-REPARAVEL  SECTION.
101200******************************************************************
101300*
101400     IF      (WS-DEF-TIPO-ALE EQUAL 1 AND WS-DEF-TIPO-BOT EQUAL 1)
101500       OR    (WS-DEF-ESP-ALE  EQUAL 1 AND WS-DEF-ESP-BOT  EQUAL 1)
101600       OR     WS-DEF-NOME     EQUAL 1
101700       OR     WS-DEF-DISTRITO EQUAL 1
101800             MOVE    ZEROS   TO      WS-E-REPARAVEL
101900     ELSE
102000             MOVE    1       TO      WS-E-REPARAVEL
102100     END-IF.
102200*
102300 1200-99-EXIT.
102400     EXIT.
102500*
102600******************************************************************
102700 1250-00-GRAVACAO-ARVDEL     SECTION.
102800******************************************************************
102900*
103000     MOVE    SPACES          TO      REG-ARVDEL.
103100
103200     MOVE    TBA-ID(IX-ARV)  TO      WS-EDICAO.
103300
103400     STRING  'ARVORE NAO REPARAVEL, DESCARTADA, ID '
103500             WS-EDICAO
103600             DELIMITED BY SIZE
103700                     INTO    REG-ARVDEL.
103800
103900     WRITE   REG-ARVDEL.
104000
104100     ADD     001             TO      WS-APAGADAS.
104200     ADD     001             TO      WS-CORROMPIDAS.
104300*
104400 1250-99-EXIT.
104500     EXIT.
104600*
104700******************************************************************
104800* Repair Rules - ORDEM FIXA: TRADUCAO CRUZADA DE TIPO, TRADUCAO  *
104900* CRUZADA DE ESPECIE, IDADE/GIRTH (MITCHELL), ARVORE-MEDIA.      *
105000******************************************************************
105100 1300-00-APLICA-REPAROS      SECTION.
105200******************************************************************
105300*
105400     PERFORM 1310-00-REPARA-TIPO.
105500
105600     PERFORM 1320-00-REPARA-ESPECIE.
105700
105800     PERFORM 1330-00-REPARA-MITCHELL.
105900
106000     PERFORM 1340-00-REPARA-ARVORE-MEDIA.
106100*
106200 1300-99-EXIT.
106300     EXIT.
106400*
106500 1310-00-REPARA-TIPO         SECTION.
106600******************************************************************
106700*
106800     IF      WS-DEF-TIPO-ALE EQUAL 1 AND WS-DEF-TIPO-BOT EQUAL ZEROS
106900             MOVE    TBA-TIPO-BOTANICO(IX-ARV)
107000                             TO      WS-BUSCA-NOME
107100             PERFORM         0620-00-BUSCA-CLUSTER-TIPO
107200         IF  WS-BUSCA-ACHADA EQUAL 1
107300             PERFORM         1311-00-ACHA-PAR-TIPO-ALE
107400         END-IF
107500     ELSE
107600       IF    WS-DEF-TIPO-BOT EQUAL 1 AND WS-DEF-TIPO-ALE EQUAL ZEROS
107700             MOVE    TBA-TIPO-ALEMAO(IX-ARV)
107800                             TO      WS-BUSCA-NOME
107900             PERFORM         0620-00-BUSCA-CLUSTER-TIPO
108000         IF  WS-BUSCA-ACHADA EQUAL 1
108100             PERFORM         1312-00-ACHA-PAR-TIPO-BOT
108200         END-IF
108300       END-IF
108400     END-IF.
108500*
108600 1310-99-EXIT.
108700     EXIT.
108800*
108900 1311-00-ACHA-PAR-TIPO-ALE   SECTION.
109000******************************************************************
109100*
109200     MOVE    ZEROS           TO      WS-BUSCA-ACHADA.
109300
109400     PERFORM 1313-00-COMPARA-PAR-TIPO-ALE
109500       VARYING IX-CLT FROM 1 BY 1
109600         UNTIL IX-CLT GREATER WS-QTD-CLU-TIPO
109700            OR WS-BUSCA-ACHADA EQUAL 1.
109800*
109900 1311-99-EXIT.
110000     EXIT.
110100*
110200 1313-00-COMPARA-PAR-TIPO-ALE
110300                              SECTION.
110400******************************************************************
110500*
110600     IF      CLT-ID(IX-CLT)  EQUAL   WS-BUSCA-ID
110700       AND   CLT-TAG(IX-CLT) EQUAL   'A'
110800             MOVE    1       TO      WS-BUSCA-ACHADA
110900             MOVE    CLT-NOME(IX-CLT)
111000                             TO      TBA-TIPO-ALEMAO(IX-ARV)
111100             MOVE    ZEROS   TO      WS-DEF-TIPO-ALE
111200     END-IF.
111300*
111400 1313-99-EXIT.
111500     EXIT.
111600*
111700 1312-00-ACHA-PAR-TIPO-BOT   SECTION.
111800******************************************************************
111900*
112000     MOVE    ZEROS           TO      WS-BUSCA-ACHADA.
112100
112200     PERFORM 1314-00-COMPARA-PAR-TIPO-BOT
112300       VARYING IX-CLT FROM 1 BY 1
112400         UNTIL IX-CLT GREATER WS-QTD-CLU-TIPO
112500            OR WS-BUSCA-ACHADA EQUAL 1.
112600*
112700 1312-99-EXIT.
112800     EXIT.
112900*
113000 1314-00-COMPARA-PAR-TIPO-BOT
113100                              SECTION.
113200******************************************************************
113300*
113400     IF      CLT-ID(IX-CLT)  EQUAL   WS-BUSCA-ID
113500       AND   CLT-TAG(IX-CLT) EQUAL   'B'
113600             MOVE    1       TO      WS-BUSCA-ACHADA
113700             MOVE    CLT-NOME(IX-CLT)
113800                             TO      TBA-TIPO-BOTANICO(IX-ARV)
113900             MOVE    ZEROS   TO      WS-DEF-TIPO-BOT
114000     END-IF.
114100*
114200 1314-99-EXIT.
114300     EXIT.
114400*
114500 1320-00-REPARA-ESPECIE      SECTION.
114600******************************************************************
114700*
114800     IF      WS-DEF-ESP-ALE  EQUAL 1 AND WS-DEF-ESP-BOT EQUAL ZEROS
114900             MOVE    TBA-ESPECIE-BOTANIC(IX-ARV)
115000                             TO      WS-BUSCA-NOME
115100             PERFORM         0670-00-BUSCA-CLUSTER-ESPECIE
115200         IF  WS-BUSCA-ACHADA EQUAL 1
115300             PERFORM         1321-00-ACHA-PAR-ESP-ALE
115400         END-IF
115500     ELSE
115600       IF    WS-DEF-ESP-BOT  EQUAL 1 AND WS-DEF-ESP-ALE EQUAL ZEROS
115700             MOVE    TBA-ESPECIE-ALEMAO(IX-ARV)
115800                             TO      WS-BUSCA-NOME
115900             PERFORM         0670-00-BUSCA-CLUSTER-ESPECIE
116000         IF  WS-BUSCA-ACHADA EQUAL 1
116100             PERFORM         1322-00-ACHA-PAR-ESP-BOT
116200         END-IF
116300       END-IF
116400     END-IF.
116500*
116600 1320-99-EXIT.
116700     EXIT.
116800*
116900 1321-00-ACHA-PAR-ESP-ALE    SECTION.
117000******************************************************************
117100*
117200     MOVE    ZEROS           TO      WS-BUSCA-ACHADA.
117300
117400     PERFORM 1323-00-COMPARA-PAR-ESP-ALE
117500       VARYING IX-CLE FROM 1 BY 1
117600         UNTIL IX-CLE GREATER WS-QTD-CLU-ESPECIE
117700            OR WS-BUSCA-ACHADA EQUAL 1.
117800*
117900 1321-99-EXIT.
118000     EXIT.
118100*
118200 1323-00-COMPARA-PAR-ESP-ALE SECTION.
118300******************************************************************
118400*
118500     IF      CLE-ID(IX-CLE)  EQUAL   WS-BUSCA-ID
118600       AND   CLE-TAG(IX-CLE) EQUAL   'A'
118700             MOVE    1       TO      WS-BUSCA-ACHADA
118800             MOVE    CLE-NOME(IX-CLE)
118900                             TO      TBA-ESPECIE-ALEMAO(IX-ARV)
119000             MOVE    ZEROS   TO      WS-DEF-ESP-ALE
119100     END-IF.
119200*
119300 1323-99-EXIT.
119400     EXIT.
119500*
119600 1322-00-ACHA-PAR-ESP-BOT    SECTION.
119700******************************************************************
119800*
119900     MOVE    ZEROS           TO      WS-BUSCA-ACHADA.
120000
120100     PERFORM 1324-00-COMPARA-PAR-ESP-BOT
120200       VARYING IX-CLE FROM 1 BY 1
120300         UNTIL IX-CLE GREATER WS-QTD-CLU-ESPECIE
120400            OR WS-BUSCA-ACHADA EQUAL 1.
120500*
120600 1322-99-EXIT.
120700     EXIT.
120800*
120900 1324-00-COMPARA-PAR-ESP-BOT SECTION.
121000******************************************************************
121100*
121200     IF      CLE-ID(IX-CLE)  EQUAL   WS-BUSCA-ID
121300       AND   CLE-TAG(IX-CLE) EQUAL   'B'
121400             MOVE    1       TO      WS-BUSCA-ACHADA
121500             MOVE    CLE-NOME(IX-CLE)
121600                             TO      TBA-ESPECIE-BOTANIC(IX-ARV)
121700             MOVE    ZEROS   TO      WS-DEF-ESP-BOT
121800     END-IF.
121900*
122000 1324-99-EXIT.
122100     EXIT.
122200*
122300******************************************************************
122400* Repair Rules (3) - FORMULA DE MITCHELL, VIA CALL SICBB006.     *
122500******************************************************************
122600 1330-00-REPARA-MITCHELL     SECTION.
122700******************************************************************
122800*
122900     IF      WS-DEF-IDADE EQUAL 1 AND WS-DEF-CIRCUNFER EQUAL ZEROS
123000             MOVE    'I'     TO      WRM-CODOPE
123100             MOVE    TBA-CIRCUNFER(IX-ARV)
123200                             TO      WRM-OPERANDO-1
123300             CALL    'SICBB006'      USING   WRM-GRUPO
123400             COMPUTE TBA-IDADE(IX-ARV) ROUNDED = WRM-RESULTADO
123500             MOVE    ZEROS   TO      WS-DEF-IDADE
123600     ELSE
123700       IF    WS-DEF-CIRCUNFER EQUAL 1 AND WS-DEF-IDADE EQUAL ZEROS
123800             MOVE    'G'     TO      WRM-CODOPE
123900             MOVE    TBA-IDADE(IX-ARV)
124000                             TO      WRM-OPERANDO-1
124100             CALL    'SICBB006'      USING   WRM-GRUPO
124200             COMPUTE TBA-CIRCUNFER(IX-ARV) ROUNDED = WRM-RESULTADO
124300             MOVE    ZEROS   TO      WS-DEF-CIRCUNFER
124400       ELSE
124500         IF  WS-DEF-ANO     EQUAL ZEROS
124600         AND WS-DEF-CIRCUNFER EQUAL 1
124700             COMPUTE TBA-IDADE(IX-ARV) =
124800                     WS-ANO-BASE - TBA-ANO-PLANTIO(IX-ARV)
124900             MOVE    ZEROS   TO      WS-DEF-IDADE
125000             MOVE    'G'     TO      WRM-CODOPE
125100             MOVE    TBA-IDADE(IX-ARV)
125200                             TO      WRM-OPERANDO-1
125300             CALL    'SICBB006'      USING   WRM-GRUPO
125400             COMPUTE TBA-CIRCUNFER(IX-ARV) ROUNDED = WRM-RESULTADO
125500             MOVE    ZEROS   TO      WS-DEF-CIRCUNFER
125600         END-IF
125700       END-IF
125800     END-IF.
125900*
126000 1330-99-EXIT.
126100     EXIT.
126200*
126300******************************************************************
126400* Repair Rules (4) - ARVORE-MEDIA (FALLBACK), PARA O QUE AINDA   *
126500* ESTIVER DEFAULT APOS OS PASSOS 1-3.                            *
126600******************************************************************
126700 1340-00-REPARA-ARVORE-MEDIA SECTION.
126800******************************************************************
126900*
127000     IF      WS-DEF-ANO      EQUAL   1
127100             COMPUTE TBA-ANO-PLANTIO(IX-ARV) =
127200                     WS-ANO-BASE - WS-MED-IDADE
127300             MOVE    ZEROS   TO      WS-DEF-ANO
127400     END-IF.
127500     IF      WS-DEF-IDADE    EQUAL   1
127600             MOVE    WS-MED-IDADE    TO      TBA-IDADE(IX-ARV)
127700             MOVE    ZEROS   TO      WS-DEF-IDADE
127800     END-IF.
127900     IF      WS-DEF-DIAM-COPA EQUAL  1
128000             MOVE    WS-MED-DIAM-COPA
128100                             TO      TBA-DIAM-COPA(IX-ARV)
128200             MOVE    ZEROS   TO      WS-DEF-DIAM-COPA
128300     END-IF.
128400     IF      WS-DEF-CIRCUNFER EQUAL  1
128500             MOVE    WS-MED-CIRCUNFER
128600                             TO      TBA-CIRCUNFER(IX-ARV)
128700             MOVE    ZEROS   TO      WS-DEF-CIRCUNFER
128800     END-IF.
128900     IF      WS-DEF-ALTURA   EQUAL   1
129000             MOVE    WS-MED-ALTURA   TO      TBA-ALTURA(IX-ARV)
129100             MOVE    ZEROS   TO      WS-DEF-ALTURA
129200     END-IF.
129300*
129400 1340-99-EXIT.
129500     EXIT.
129600*
129700******************************************************************
129800* TreeController.isDeciduous - LISTA FIXA DE CONIFERAS, LISTA    *
129900* FIXA DE DECIDUAS, SENAO FORMULA DE CONFIANCA POR MEDIDA.       *
130000******************************************************************
130100 1500-00-CLASSIFICA-ARVORE   SECTION.
130200******************************************************************
130300*
130400     MOVE    TBA-ESPECIE-BOTANIC(IX-ARV)
130500                             TO      WS-ESPECIE-BOTANICA-CMP.
130600     INSPECT WS-ESPECIE-BOTANICA-CMP
130700                             CONVERTING
130800             'abcdefghijklmnopqrstuvwxyz'
130900             TO
131000             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
131100
131200     MOVE    WS-ESPECIE-BOTANICA-CMP
131300                             TO      WS-ESPECIE-CONIFERA-88.
131400     MOVE    WS-ESPECIE-BOTANICA-CMP
131500                             TO      WS-ESPECIE-DECIDUA-88.
131600
131700     IF      WS-E-CONIFERA
131800             MOVE    ZEROS   TO      TBA-DECIDUA(IX-ARV)
131900     ELSE
132000       IF    WS-E-DECIDUA
132100             MOVE    1       TO      TBA-DECIDUA(IX-ARV)
132200       ELSE
132300             PERFORM         1550-00-CALCULA-CONFIANCA
132400         IF  WS-CONF-TOTAL GREATER OR EQUAL ZEROS
132500             MOVE    1       TO      TBA-DECIDUA(IX-ARV)
132600         ELSE
132700             MOVE    ZEROS   TO      TBA-DECIDUA(IX-ARV)
132800         END-IF
132900       END-IF
133000     END-IF.
133100*
133200 1500-99-EXIT.
133300     EXIT.
133400*
133500******************************************************************
133600* TreeController.getConfidenceValueFromTree - SOMA DE 3 TERMOS,  *
133700* UM POR MEDIDA (ALTURA/DIAM.COPA/CIRCUNFERENCIA), CADA TERMO =  *
133800* CONFIANCA-DECIDUA(X) - CONFIANCA-CONIFERA(X).                  *
133900******************************************************************
134000 1550-00-CALCULA-CONFIANCA   SECTION.
134100******************************************************************
134200*
134300     MOVE    TBA-ALTURA(IX-ARV)     TO      WS-VALOR-X.
134400     MOVE    43.0                   TO      WS-VALOR-MAX.
134500     MOVE    6.47                   TO      WS-DET-DECID.
134600     MOVE    8.00                   TO      WS-DET-CONIF.
134700     PERFORM 1560-00-CONFIANCA-DECIDUA.
134800     MOVE    WS-VALOR-DEC-RESULT    TO      WS-CONF-H-DECID.
134900     PERFORM 1570-00-CONFIANCA-CONIFERA.
135000     MOVE    WS-VALOR-DEC-RESULT    TO      WS-CONF-H-CONIF.
135100
135200     MOVE    TBA-DIAM-COPA(IX-ARV)  TO      WS-VALOR-X.
135300     MOVE    2.50                   TO      WS-VALOR-MAX.
135400     MOVE    1.75                   TO      WS-DET-DECID.
135500     MOVE    1.53                   TO      WS-DET-CONIF.
135600     PERFORM 1560-00-CONFIANCA-DECIDUA.
135700     MOVE    WS-VALOR-DEC-RESULT    TO      WS-CONF-CR-DECID.
135800     PERFORM 1570-00-CONFIANCA-CONIFERA.
135900     MOVE    WS-VALOR-DEC-RESULT    TO      WS-CONF-CR-CONIF.
136000
136100     MOVE    TBA-CIRCUNFER(IX-ARV)  TO      WS-VALOR-X.
136200     MOVE    780                    TO      WS-VALOR-MAX.
136300     MOVE    37.17                  TO      WS-DET-DECID.
136400     MOVE    63.61                  TO      WS-DET-CONIF.
136500     PERFORM 1560-00-CONFIANCA-DECIDUA.
136600     MOVE    WS-VALOR-DEC-RESULT    TO      WS-CONF-CI-DECID.
136700     PERFORM 1570-00-CONFIANCA-CONIFERA.
136800     MOVE    WS-VALOR-DEC-RESULT    TO      WS-CONF-CI-CONIF.
136900
137000     COMPUTE WS-CONF-TOTAL =
137100             (WS-CONF-H-DECID  - WS-CONF-H-CONIF ) +
137200             (WS-CONF-CR-DECID - WS-CONF-CR-CONIF) +
137300             (WS-CONF-CI-DECID - WS-CONF-CI-CONIF).
137400*
137500 1550-99-EXIT.
137600     EXIT.
137700*
137800******************************************************************
137900* CONFIANCA(X, DETERMINANTE, MIN=0, MAX):                        *
138000*    SE X > DETERMINANTE:  MAX/(MAX-DET) - X/(MAX-DET)           *
138100*    SENAO..............:  X/DET - MIN/DET   (MIN=0)             *
138200******************************************************************
138300 1560-00-CONFIANCA-DECIDUA   SECTION.
138400******************************************************************
138500*
138600     IF      WS-VALOR-X      GREATER WS-DET-DECID
138700             COMPUTE WS-VALOR-DEC-RESULT ROUNDED =
138800               (WS-VALOR-MAX / (WS-VALOR-MAX - WS-DET-DECID)) -
138900               (WS-VALOR-X   / (WS-VALOR-MAX - WS-DET-DECID))
139000     ELSE
139100             COMPUTE WS-VALOR-DEC-RESULT ROUNDED =
139200                     WS-VALOR-X / WS-DET-DECID
139300     END-IF.
139400*
139500 1560-99-EXIT.
139600     EXIT.
139700*
139800 1570-00-CONFIANCA-CONIFERA  SECTION.
139900******************************************************************
140000*
140100     IF      WS-VALOR-X      GREATER WS-DET-CONIF
140200             COMPUTE WS-VALOR-DEC-RESULT ROUNDED =
140300               (WS-VALOR-MAX / (WS-VALOR-MAX - WS-DET-CONIF)) -
140400               (WS-VALOR-X   / (WS-VALOR-MAX - WS-DET-CONIF))
140500     ELSE
140600             COMPUTE WS-VALOR-DEC-RESULT ROUNDED =
140700                     WS-VALOR-X / WS-DET-CONIF
140800     END-IF.
140900*
141000 1570-99-EXIT.
141100     EXIT.
141200*
141300******************************************************************
141400* REVALIDACAO FINAL - OS CAMPOS NUMERICOS DEVEM CONTINUAR DENTRO *
141500* DA FAIXA PERMITIDA APOS O REPARO; SE NAO, O LOTE E' ABORTADO   *
141600* (ERRO DE PROGRAMACAO, NAO DE DADOS).                           *
141700******************************************************************
141800 1600-00-REVALIDA-ARVORE     SECTION.
141900******************************************************************
142000*
142100     IF     (TBA-ANO-PLANTIO(IX-ARV) NOT EQUAL -1)
142200       AND ((TBA-ANO-PLANTIO(IX-ARV) LESS 1322)
142300        OR  (TBA-ANO-PLANTIO(IX-ARV) GREATER 2023))
142400             PERFORM 1690-00-ABEND-REPARO
142500     END-IF.
142600     IF     (TBA-IDADE(IX-ARV) NOT EQUAL -1)
142700       AND ((TBA-IDADE(IX-ARV) LESS ZEROS)
142800        OR  (TBA-IDADE(IX-ARV) GREATER 701))
142900             PERFORM 1690-00-ABEND-REPARO
143000     END-IF.
143100     IF     (TBA-CIRCUNFER(IX-ARV) NOT EQUAL -1)
143200       AND ((TBA-CIRCUNFER(IX-ARV) LESS ZEROS)
143300        OR  (TBA-CIRCUNFER(IX-ARV) GREATER 780))
143400             PERFORM 1690-00-ABEND-REPARO
143500     END-IF.
143510     IF     (TBA-DIAM-COPA(IX-ARV)   NOT EQUAL -1)
143520       AND ((TBA-DIAM-COPA(IX-ARV)   LESS ZEROS)
143530        OR  (TBA-DIAM-COPA(IX-ARV)   GREATER 2.50))
143540             PERFORM 1690-00-ABEND-REPARO
143550     END-IF.
143560     IF     (TBA-ALTURA(IX-ARV)      NOT EQUAL -1)
143570       AND ((TBA-ALTURA(IX-ARV)      LESS ZEROS)
143580        OR  (TBA-ALTURA(IX-ARV)      GREATER 43.0))
143590             PERFORM 1690-00-ABEND-REPARO
143600     END-IF.
143610*
143700 1600-99-EXIT.
143800     EXIT.
143900*
144000 1690-00-ABEND-REPARO        SECTION.
144100******************************************************************
144200*
144300     DISPLAY '******************* SICAB011 ******************'.
144400     DISPLAY '*   ARVORE COM CAMPO FORA DE FAIXA APOS REPARO  '
144500     '*'.
144600     MOVE    TBA-ID(IX-ARV)  TO      WS-EDICAO.
144700     DISPLAY '*   ID DA ARVORE..............: ' WS-EDICAO
144800     '       *'.
144900     MOVE    12              TO      RETURN-CODE.
145000     GOBACK.
145100*
145200 1690-99-EXIT.
145300     EXIT.
145400*
145500 1700-00-GRAVACAO-ARVREP     SECTION.
145600******************************************************************
145700*
145800     MOVE    SPACES          TO      REG-ARVREP.
145900
146000     MOVE    TBA-ID(IX-ARV)  TO      REP-ID.
146100     MOVE    TBA-NOME(IX-ARV)        TO      REP-NOME.
146200     MOVE    TBA-TIPO-ALEMAO(IX-ARV) TO      REP-TIPO-ALEMAO.
146300     MOVE    TBA-TIPO-BOTANICO(IX-ARV)
146400                             TO      REP-TIPO-BOTANICO.
146500     MOVE    TBA-ESPECIE-ALEMAO(IX-ARV)
146600                             TO      REP-ESPECIE-ALEMAO.
146700     MOVE    TBA-ESPECIE-BOTANIC(IX-ARV)
146800                             TO      REP-ESPECIE-BOTANIC.
146900     MOVE    TBA-ANO-PLANTIO(IX-ARV) TO      REP-ANO-PLANTIO.
147000     MOVE    TBA-IDADE(IX-ARV)       TO      REP-IDADE.
147100     MOVE    TBA-DIAM-COPA(IX-ARV)   TO      REP-DIAM-COPA.
147200     MOVE    TBA-CIRCUNFER(IX-ARV)   TO      REP-CIRCUNFER.
147300     MOVE    TBA-ALTURA(IX-ARV)      TO      REP-ALTURA.
147400     MOVE    TBA-DISTRITO(IX-ARV)    TO      REP-DISTRITO.
147500     MOVE    TBA-DECIDUA(IX-ARV)     TO      REP-DECIDUA.
147600
147700     WRITE   REG-ARVREP-FD   FROM    REG-ARVREP.
147800
147900     MOVE   ' NA GRAVACAO '  TO      WS-ACESSO-ARQ.
148000     MOVE    003             TO      WS-PTO-ERRO.
148100     PERFORM 0400-00-TESTA-FS-ARVREP.
148200
148300     ADD     001             TO      WS-RESTANTES.
148400*
148500 1700-99-EXIT.
148600     EXIT.
148700*
148800******************************************************************
148900 3000-00-PROCED-FINAIS       SECTION.
149000******************************************************************
149100*
149200     ACCEPT   WS-HORA-FIM    FROM    TIME.
149300
149400     CLOSE   ARVORE
149500             ARVREP
149600             ARVDEL
149700             STAREP.
149800
149900     MOVE   'NO FECHAMENTO'  TO      WS-ACESSO-ARQ.
150000     MOVE    004             TO      WS-PTO-ERRO.
150100
150200     PERFORM 3050-00-CALCULA-TEMPO-GASTO.
150300
150400     PERFORM 3100-00-GRAVACAO-STAREP.
150500
150600     PERFORM 3200-00-MONTA-ESTATISTICA.
150700*
150800 3000-99-EXIT.
150900     EXIT.
151000*
151100 3050-00-CALCULA-TEMPO-GASTO SECTION.
151200******************************************************************
151300*
151400     COMPUTE WS-TEMPO-GASTO-CS =
151500             ((WS-HF-HORA - WS-HI-HORA) * 360000) +
151600             ((WS-HF-MIN  - WS-HI-MIN ) *   6000) +
151700             ((WS-HF-SEG  - WS-HI-SEG ) *    100) +
151800              (WS-HF-CENT - WS-HI-CENT).
151900
152000     IF      WS-TEMPO-GASTO-CS LESS THAN ZEROS
152100             MOVE    ZEROS   TO      WS-TEMPO-GASTO-CS
152200     END-IF.
152300*
152400 3050-99-EXIT.
152500     EXIT.
152600*
152700 3100-00-GRAVACAO-STAREP     SECTION.
152800******************************************************************
152900*
153000     MOVE    SPACES          TO      REG-STAT.
153100
153200     MOVE    'REPARO'        TO      STAT-FASE.
153300     MOVE    WS-CORROMPIDAS  TO      STAT-CONTADOR-1.
153400     MOVE    WS-REPARADAS    TO      STAT-CONTADOR-2.
153500     MOVE    WS-APAGADAS     TO      STAT-CONTADOR-3.
153600     MOVE    WS-TEMPO-GASTO-CS
153700                             TO      STAT-TEMPO-CS.
153800
153900     WRITE   REG-STAREP-FD   FROM    REG-STAT.
154000
154100     PERFORM 0420-00-TESTA-FS-STAREP.
154200*
154300 3100-99-EXIT.
154400     EXIT.
154500*
154600 3200-00-MONTA-ESTATISTICA   SECTION.
154700******************************************************************
154800*
154900     DISPLAY '******************* SICAB011 ******************'.
155000     DISPLAY '*                                             *'.
155100     DISPLAY '*        ESTATISTICA DE PROCESSAMENTO         *'.
155200     DISPLAY '*                                             *'.
155300     DISPLAY '******************* SICAB011 ******************'.
155400     DISPLAY '*                                             *'.
155500     MOVE    WS-CORROMPIDAS  TO      WS-EDICAO.
155600     DISPLAY '* ARVORES CORROMPIDAS..........: ' WS-EDICAO
155700     '     *'.
155800     MOVE    WS-REPARADAS    TO      WS-EDICAO.
155900     DISPLAY '* ARVORES REPARADAS............: ' WS-EDICAO
156000     '     *'.
156100     MOVE    WS-APAGADAS     TO      WS-EDICAO.
156200     DISPLAY '* ARVORES APAGADAS - ARVDEL....: ' WS-EDICAO
156300     '     *'.
156400     MOVE    WS-RESTANTES    TO      WS-EDICAO.
156500     DISPLAY '* ARVORES RESTANTES - ARVREP...: ' WS-EDICAO
156600     '     *'.
156700     DISPLAY '*                                             *'.
156800     DISPLAY '******************* SICAB011 ******************'.
156900*
157000 3200-99-EXIT.
157100     EXIT.
157200*
157300******************************************************************
157400 0999-00-ABEND-ARQ           SECTION.
157500******************************************************************
157600*
157700     MOVE    12              TO      RETURN-CODE.
157800
157900     DISPLAY '******************* SICAB011 ******************'.
158000     DISPLAY '*                                             *'.
158100     DISPLAY '*      TERMINO ANORMAL DE PROCESSAMENTO       *'.
158200     DISPLAY '*                                             *'.
158300     DISPLAY '******************* SICAB011 ******************'.
158400     DISPLAY '*                                             *'.
158500     DISPLAY '* PROBLEMAS ' WS-ACESSO-ARQ ' DO ARQUIVO '
158600     WS-DDNAME-ARQ ' *'.
158700     DISPLAY '*                                             *'.
158800     DISPLAY '*             FILE STATUS....: ' WS-FS-ARQ
158900     '             *'.
159000     DISPLAY '*                                             *'.
159100     DISPLAY '*           PONTO COM ERRO...: ' WS-PTO-ERRO
159200     '            *'.
159300     DISPLAY '*                                             *'.
159400     DISPLAY '******************* SICAB011 ******************'.
159500     DISPLAY '*     P R O G R A M A  C A N C E L A D O      *'.
159600     DISPLAY '******************* SICAB011 ******************'.
159700
159800     GOBACK.
159900*
160000 0999-99-EXIT.
160100     EXIT.
160200*
160300******************************************************************
160400*                   FIM DO PROGRAMA - SICAB011                  *
160500******************************************************************
