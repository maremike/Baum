000100******************************************************************
000200* SISTEMA         - SICAB - CADASTRO ARBOREO DE BERLIM          *
000300******************************************************************
000400* BOOK DO ARQUIVO DE SAIDA    - ARVCO2        - LRECL 050 BYTES *
000500******************************************************************
000600* NOME DO BOOK    - SICO1012 - CARBONO ARMAZENADO POR ARVORE    *
000700******************************************************************
000800* REG-ARVCO2       - PIC X(050)       - REG. TOTAL DO ARQUIVO   *
000900******************************************************************
001000* CO2-ARVORE-ID        - PIC S9(009)       - FK PARA REG-ARVREP *
001100* CO2-MASSA-KG         - PIC S9(006)       - CO2-KG (ARREDOND.) *
001200* FILLER               - PIC X(035)       - AREA LIVRE          *
001300******************************************************************
001400* UMA ARVORE SEM MASSA DE CO2 APURAVEL (INDICE FORA DA TABELA   *
001500* OU RESULTADO ARREDONDADO IGUAL A ZERO) NAO GERA REGISTRO      *
001600* NESTE ARQUIVO - VER PROGRAMA SICAB012, PARAGRAFO 1400-00.     *
001700******************************************************************
001800*
001900 01          REG-ARVCO2.
002000   03        CO2-ARVORE-ID       PIC     S9(009).
002100   03        CO2-MASSA-KG        PIC     S9(006).
002200   03        FILLER              PIC     X(035).
002300*
002400******************************************************************
002500* FIM DO BOOK DO ARQUIVO DE SAIDA        SEQ. - OUTPUT - ARVCO2 *
002600******************************************************************
