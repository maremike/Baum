000100******************************************************************
000200* SISTEMA         - SICAB - CADASTRO ARBOREO DE BERLIM          *
000300******************************************************************
000400* BOOK DO ARQUIVO DE TRABALHO  - ARVORE       - LRECL 300 BYTES *
000500******************************************************************
000600* NOME DO BOOK    - SICO1010 - ARVORE VALIDADA (PRE-REPARO)     *
000700******************************************************************
000800* REG-ARVORE      - PIC X(300)        - REG. TOTAL DO ARQUIVO   *
000900******************************************************************
001000* ARV-ID              - PIC S9(009)        - ID DA ARVORE (CHV) *
001100* ARV-NOME            - PIC X(040)        - NOME DA ARVORE      *
001200* ARV-TIPO-ALEMAO     - PIC X(040)        - GENERO (ALEMAO)     *
001300* ARV-TIPO-BOTANICO   - PIC X(040)        - GENERO (BOTANICO)   *
001400* ARV-ESPECIE-ALEMAO  - PIC X(040)        - ESPECIE (ALEMAO)    *
001500* ARV-ESPECIE-BOTANIC - PIC X(040)        - ESPECIE (BOTANICO)  *
001600* ARV-ANO-PLANTIO     - PIC S9(004)       - ANO DO PLANTIO      *
001700* ARV-IDADE           - PIC S9(004)       - IDADE EM ANOS       *
001800* ARV-DIAM-COPA       - PIC S9(002)V9(02) - DIAM. COPA (M)      *
001900* ARV-CIRCUNFER       - PIC S9(004)       - CIRCUNFER. (CM)     *
002000* ARV-ALTURA          - PIC S9(002)V9(01) - ALTURA (M)          *
002100* ARV-DISTRITO        - PIC X(040)        - DISTRITO ADMINIST.  *
002200* FILLER              - PIC X(032)        - AREA LIVRE          *
002300******************************************************************
002400* VALOR SENTINELA (CAMPO NAO INFORMADO/INVALIDO)..: -1 / -1,00  *
002500* (VER PARAGRAFO 1200-00-CRITICA-ARVORE NO PROGRAMA SICAB010)   *
002600******************************************************************
002700*
002800 01          REG-ARVORE.
002900   03        ARV-ID              PIC     S9(009).
003000   03        ARV-NOME            PIC     X(040).
003100   03        ARV-TIPO-ALEMAO     PIC     X(040).
003200   03        ARV-TIPO-BOTANICO   PIC     X(040).
003300   03        ARV-ESPECIE-ALEMAO  PIC     X(040).
003400   03        ARV-ESPECIE-BOTANIC PIC     X(040).
003500   03        ARV-ANO-PLANTIO     PIC     S9(004).
003600   03        ARV-IDADE           PIC     S9(004).
003700   03        ARV-DIAM-COPA       PIC     S9(002)V9(02).
003800   03        ARV-CIRCUNFER       PIC     S9(004).
003900   03        ARV-ALTURA          PIC     S9(002)V9(01).
004000   03        ARV-DISTRITO        PIC     X(040).
004100   03        FILLER              PIC     X(032).
004200*
004300******************************************************************
004400* FIM DO BOOK DO ARQUIVO DE TRABALHO     SEQ. - W/R - ARVORE    *
004500******************************************************************
