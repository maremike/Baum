000100******************************************************************
000200 IDENTIFICATION              DIVISION.
000300******************************************************************
000400*
000500 PROGRAM-ID.                 SICBB006.
000600 AUTHOR.                     PAULO HENRIQUE MEDEIROS.
000700 INSTALLATION.               SICAB - SISTEMAS DE CADASTRO.
000800 DATE-WRITTEN.               14/05/1989.
000900 DATE-COMPILED.
001000 SECURITY.                   USO INTERNO.
001100*
001200******************************************************************
001300* SISTEMA......: SICAB - CADASTRO ARBOREO DE BERLIM             *
001400******************************************************************
001500* ANALISTA.....: PAULO HENRIQUE MEDEIROS                        *
001600* LINGUAGEM....: COBOL/BATCH (SUB-ROTINA CALLED)                *
001700* PROGRAMADOR..: PAULO HENRIQUE MEDEIROS                        *
001800* DATA.........: 14/05/1989                                     *
001900******************************************************************
002000* OBJETIVO.....: PRIMITIVAS ARITMETICAS COMUNS A TODO O SISTEMA *
002100*                SICAB (SOMA, DIFERENCA, PRODUTO, QUOCIENTE,    *
002200*                MEDIA, DIAMETRO POR CIRCUNFERENCIA, FORMULA DE *
002300*                MITCHELL IDADE<->GIRTH E LIMITE SUPERIOR), P/  *
002400*                EVITAR DIVERGENCIA DE ARREDONDAMENTO ENTRE OS  *
002500*                PROGRAMAS QUE REPARAM E CLASSIFICAM ARVORES.  *
002600******************************************************************
002700*                 H I S T O R I C O   D E   A L T E R A C O E S *
002800******************************************************************
002900* DATA       PROGRAMADOR  CHAMADO     DESCRICAO                *
003000* ---------- ------------ ----------- ------------------------ *
003100* 14/05/1989 PHM          SICAB-0001  VERSAO INICIAL - SOMA,   *  SICAB001
003200*                                     DIFERENCA, PRODUTO E     *
003300*                                     QUOCIENTE.               *
003400* 02/08/1989 PHM          SICAB-0004  INCLUIDA A OPERACAO 'M'  *  SICAB004
003500*                                     (MEDIA) E 'C' (DIAMETRO  *
003600*                                     POR CIRCUNFERENCIA).     *
003700* 22/11/1990 LSC          SICAB-0011  INCLUIDAS AS OPERACOES   *  SICAB011
003800*                                     'G' E 'I' (FORMULA DE    *
003900*                                     MITCHELL - GIRTH/IDADE). *
004000* 19/03/1992 LSC          SICAB-0015  INCLUIDA A OPERACAO 'L'  *  SICAB015
004100*                                     (LIMITE SUPERIOR) PARA A *
004200*                                     TABELA DE CO2.           *
004300* 07/09/1994 PHM          SICAB-0022  CODRET 99 TAMBEM PARA    *  SICAB022
004400*                                     CODIGO DE OPERACAO       *
004500*                                     DESCONHECIDO.            *
004600* 30/12/1998 RAV          SICAB-0030  VIRADA DO ANO 2000 - O   *  SICAB030
004700*                                     ANO-BASE DO CALCULO DE   *
004800*                                     IDADE (CAMPO DATASET-    *
004900*                                     YEAR) PASSOU A SER       *
005000*                                     RECEBIDO PELO CHAMADOR,  *
005100*                                     NAO MAIS FIXO EM 1989.   *
005200* 14/06/2001 RAV          SICAB-0034  PI COM 4 CASAS DECIMAIS  *  SICAB034
005300*                                     EM VEZ DE 2 - AJUSTE NO  *
005400*                                     ARREDONDAMENTO DO        *
005500*                                     DIAMETRO (OPERACAO 'C'). *
005600* 11/02/2004 DMF          SICAB-0041  REVISAO GERAL DE         *  SICAB041
005700*                                     COMENTARIOS.             *
005800******************************************************************
005900*
006000******************************************************************
006100 ENVIRONMENT                 DIVISION.
006200******************************************************************
006300 CONFIGURATION               SECTION.
006400******************************************************************
006500 SPECIAL-NAMES.
006600     UPSI-0  ON  STATUS      IS      SICBB-RASTREIO-LIGADO
006700             OFF STATUS      IS      SICBB-RASTREIO-DESLIG.
006800******************************************************************
006900 INPUT-OUTPUT                SECTION.
007000******************************************************************
007100 FILE-CONTROL.
007200*
007300******************************************************************
007400 DATA                        DIVISION.
007500******************************************************************
007600 FILE                        SECTION.
007700******************************************************************
007800 WORKING-STORAGE             SECTION.
007900******************************************************************
008000*
008100 01      WS-PI               PIC     9(001)V9(004)  VALUE
008200                              3.1416.
008300 01      WS-PI-PARTES        REDEFINES      WS-PI.
008400   03    WS-PI-INTEIRO       PIC     9(001).
008500   03    WS-PI-FRACAO        PIC     9(004).
008600*
008700 01      WS-FATOR-MITCH      PIC     9(001)V9(004)  VALUE
008800                              0.6000.
008900 01      WS-FATOR-PARTES     REDEFINES      WS-FATOR-MITCH.
009000   03    WS-FATOR-INTEIRO    PIC     9(001).
009100   03    WS-FATOR-FRACAO     PIC     9(004).
009200*
009300******************************************************************
009400*        AREA DE TRABALHO PARA O QUOCIENTE/MEDIA                *
009500******************************************************************
009600*
009700 01      WS-DIVISOR          PIC     S9(009)V9(004) VALUE ZEROS.
009800 01      FILLER              REDEFINES      WS-DIVISOR.
009900   03    WS-DIV-INTEIRO      PIC     S9(009).
010000   03    WS-DIV-DECIMAL      PIC     9(004).
010100*
010200 77      WS-CHAMADAS         PIC     9(009) COMP    VALUE ZEROS.
010300*
010400******************************************************************
010500 LINKAGE                     SECTION.
010600******************************************************************
010700*
010800     COPY    RUCWM006.
010900*
011000******************************************************************
011100 PROCEDURE                   DIVISION     USING   WRM-GRUPO.
011200******************************************************************
011300*
011400     ADD     001             TO      WS-CHAMADAS.
011500
011600     MOVE    00              TO      WRM-CODRET.
011700
011800     EVALUATE        WRM-CODOPE
011900       WHEN    'S'
012000               PERFORM       0100-00-SOMA
012100       WHEN    'D'
012200               PERFORM       0200-00-DIFERENCA
012300       WHEN    'P'
012400               PERFORM       0300-00-PRODUTO
012500       WHEN    'Q'
012600               PERFORM       0400-00-QUOCIENTE
012700       WHEN    'M'
012800               PERFORM       0400-00-QUOCIENTE
012900       WHEN    'C'
013000               PERFORM       0500-00-DIAMETRO
013100       WHEN    'G'
013200               PERFORM       0600-00-MITCHELL-GIRTH
013300       WHEN    'I'
013400               PERFORM       0700-00-MITCHELL-IDADE
013500       WHEN    'L'
013600               PERFORM       0800-00-LIMITE-SUPERIOR
013700       WHEN    OTHER
013800               MOVE  99      TO      WRM-CODRET
013900     END-EVALUATE.
014000
014100     IF      SICBB-RASTREIO-LIGADO
014200             DISPLAY 'SICBB006 CHAM=' WS-CHAMADAS
014300                     ' OP=' WRM-CODOPE
014400                     ' RESULT=' WRM-RESULTADO
014500                     ' RET=' WRM-CODRET
014600     END-IF.
014700
014800     GOBACK.
014900*
015000******************************************************************
015100 0100-00-SOMA                SECTION.
015200******************************************************************
015300*
015400     COMPUTE WRM-RESULTADO ROUNDED =
015500             WRM-OPERANDO-1 + WRM-OPERANDO-2.
015600*
015700 0100-99-EXIT.
015800     EXIT.
015900*
016000******************************************************************
016100 0200-00-DIFERENCA           SECTION.
016200******************************************************************
016300*
016400     COMPUTE WRM-RESULTADO ROUNDED =
016500             WRM-OPERANDO-1 - WRM-OPERANDO-2.
016600*
016700 0200-99-EXIT.
016800     EXIT.
016900*
017000******************************************************************
017100 0300-00-PRODUTO             SECTION.
017200******************************************************************
017300*
017400     COMPUTE WRM-RESULTADO ROUNDED =
017500             WRM-OPERANDO-1 * WRM-OPERANDO-2.
017600*
017700 0300-99-EXIT.
017800     EXIT.
017900*
018000******************************************************************
018100 0400-00-QUOCIENTE           SECTION.
018200******************************************************************
018300*
018400     IF      WRM-OPERANDO-2  EQUAL   ZEROS
018500             MOVE    99      TO      WRM-CODRET
018600             MOVE    ZEROS   TO      WRM-RESULTADO
018700     ELSE
018800             COMPUTE WRM-RESULTADO ROUNDED =
018900                     WRM-OPERANDO-1 / WRM-OPERANDO-2
019000     END-IF.
019100*
019200 0400-99-EXIT.
019300     EXIT.
019400*
019500******************************************************************
019600*   DIAMETRO (CM) = 2 * ( 0,5 * ( 1 / PI ) * CIRCUNFERENCIA )    *
019700*   SIMPLIFICA PARA  DIAMETRO = CIRCUNFERENCIA / PI              *
019800*   (OPERANDO-1 = CIRCUNFERENCIA, OPERANDO-2 NAO USADO)          *
019900******************************************************************
020000 0500-00-DIAMETRO            SECTION.
020100******************************************************************
020200*
020300     COMPUTE WRM-RESULTADO ROUNDED =
020400             WRM-OPERANDO-1 / WS-PI.
020500*
020600 0500-99-EXIT.
020700     EXIT.
020800*
020900******************************************************************
021000*   FORMULA DE MITCHELL - GIRTH A PARTIR DA IDADE                *
021100*   GIRTH-CM = ARREDONDA ( IDADE / 0,6 )                         *
021200*   (OPERANDO-1 = IDADE, OPERANDO-2 NAO USADO)                   *
021300******************************************************************
021400 0600-00-MITCHELL-GIRTH      SECTION.
021500******************************************************************
021600*
021700     COMPUTE WRM-RESULTADO ROUNDED =
021800             WRM-OPERANDO-1 / WS-FATOR-MITCH.
021900*
022000 0600-99-EXIT.
022100     EXIT.
022200*
022300******************************************************************
022400*   FORMULA DE MITCHELL - IDADE A PARTIR DO GIRTH                *
022500*   IDADE = ARREDONDA ( GIRTH-CM * 0,6 )                         *
022600*   (OPERANDO-1 = GIRTH-CM, OPERANDO-2 NAO USADO)                *
022700******************************************************************
022800 0700-00-MITCHELL-IDADE      SECTION.
022900******************************************************************
023000*
023100     COMPUTE WRM-RESULTADO ROUNDED =
023200             WRM-OPERANDO-1 * WS-FATOR-MITCH.
023300*
023400 0700-99-EXIT.
023500     EXIT.
023600*
023700******************************************************************
023800*   LIMITE SUPERIOR - MENOR VALOR ENTRE OPERANDO-1 E OPERANDO-2  *
023900*   (OPERANDO-1 = VALOR A LIMITAR, OPERANDO-2 = LIMITE MAXIMO)   *
024000******************************************************************
024100 0800-00-LIMITE-SUPERIOR     SECTION.
024200******************************************************************
024300*
024400     IF      WRM-OPERANDO-1  GREATER  WRM-OPERANDO-2
024500             MOVE    WRM-OPERANDO-2  TO      WRM-RESULTADO
024600     ELSE
024700             MOVE    WRM-OPERANDO-1  TO      WRM-RESULTADO
024800     END-IF.
024900*
025000 0800-99-EXIT.
025100     EXIT.
025200*
025300******************************************************************
025400*                   FIM DO PROGRAMA - SICBB006                  *
025500******************************************************************
