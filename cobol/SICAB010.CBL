000100******************************************************************
000200 IDENTIFICATION              DIVISION.
000300******************************************************************
000400*
000500 PROGRAM-ID.                 SICAB010.
000600 AUTHOR.                     MARIA DE LOURDES PRADO.
000700 INSTALLATION.               SICAB - SISTEMAS DE CADASTRO.
000800 DATE-WRITTEN.               03/04/1989.
000900 DATE-COMPILED.
001000 SECURITY.                   USO INTERNO.
001100*
001200******************************************************************
001300* SISTEMA......: SICAB - CADASTRO ARBOREO DE BERLIM             *
001400******************************************************************
001500* ANALISTA.....: MARIA DE LOURDES PRADO                         *
001600* LINGUAGEM....: COBOL/BATCH                                    *
001700* PROGRAMADOR..: MARIA DE LOURDES PRADO                         *
001800* DATA.........: 03/04/1989                                     *
001900******************************************************************
002000* OBJETIVO.....: A PARTIR DO EXTRATO DO BAUMKATASTER (CADASTRO  *
002100*                ARBOREO) RECEBIDO DA PREFEITURA DE BERLIM EM   *
002200*                FORMATO TEXTO COM CAMPOS SEPARADOS POR ';',    *
002300*                MONTAR O CADASTRO DE ARVORES VALIDADAS (COM    *
002400*                VALOR SENTINELA -1 NOS CAMPOS AUSENTES, FORA   *
002500*                DE FAIXA OU NAO-NUMERICOS) E O LOG DE LINHAS   *
002600*                REJEITADAS.                                    *
002700******************************************************************
002800*                 H I S T O R I C O   D E   A L T E R A C O E S *
002900******************************************************************
003000* DATA       PROGRAMADOR  CHAMADO     DESCRICAO                *
003100* ---------- ------------ ----------- ------------------------ *
003200* 03/04/1989 MLP          SICAB-0001  VERSAO INICIAL.          *  SICAB001
003300* 17/09/1990 MLP          SICAB-0009  INCLUIDO O TRATAMENTO DE  * SICAB009
003400*                                     CAMPOS ENTRE ASPAS COM    *
003500*                                     ';' EMBUTIDO.             *
003600* 05/02/1993 JBC          SICAB-0017  LIMITE DE 1.000.000 DE    * SICAB017
003700*                                     LINHAS LIDAS, A PEDIDO DA *
003800*                                     OPERACAO (PROTECAO CONTRA *
003900*                                     ARQUIVO SEM FIM-DE-LOTE). *
004000* 11/06/1996 JBC          SICAB-0024  CORRIGIDO O LIMITE DE 2   * SICAB024
004100*                                     LINHAS DE CONTINUACAO P/  *
004200*                                     CAMPOS COM QUEBRA DE      *
004300*                                     LINHA EMBUTIDA.           *
004400* 28/12/1998 RAV          SICAB-0030  VIRADA DO ANO 2000 - O    * SICAB030
004500*                                     ANO-BASE (DATASET-YEAR)   *
004600*                                     DEIXOU DE SER LITERAL NO  *
004700*                                     FONTE E PASSOU A SER      *
004800*                                     PARAMETRO WS-ANO-BASE.    *
004900* 09/10/2003 DMF          SICAB-0039  INCLUIDO O REGISTRO DE    * SICAB039
005000*                                     TOTAIS DE CONTROLE        *
005100*                                     (STALOD) PARA O RELATORIO *
005200*                                     FINAL DO SICAB014.         *
005300******************************************************************
005400*
005500******************************************************************
005600 ENVIRONMENT                 DIVISION.
005700******************************************************************
005800 CONFIGURATION               SECTION.
005900******************************************************************
006000 SPECIAL-NAMES.
006100     UPSI-0  ON  STATUS      IS      SICAB-RASTREIO-LIGADO
006200             OFF STATUS      IS      SICAB-RASTREIO-DESLIG.
006300******************************************************************
006400 INPUT-OUTPUT                SECTION.
006500******************************************************************
006600 FILE-CONTROL.
006700******************************************************************
006800* INPUT..: ARVCSV  - EXTRATO BAUMKATASTER (TEXTO)   - VARIAVEL  *
006900******************************************************************
007000*
007100     SELECT  ARVCSV   ASSIGN  TO  UT-S-ARVCSV
007200             ORGANIZATION    LINE SEQUENTIAL
007300             FILE     STATUS  IS  WS-FS-ARVCSV.
007400*
007500******************************************************************
007600* OUTPUT.: ARVORE  - CADASTRO DE ARVORES VALIDADAS  - LRECL=300 *
007700******************************************************************
007800*
007900     SELECT  ARVORE   ASSIGN  TO  UT-S-ARVORE
008000             FILE     STATUS  IS  WS-FS-ARVORE.
008100*
008200******************************************************************
008300* OUTPUT.: ARVLOG  - LOG DE LINHAS REJEITADAS        - TEXTO    *
008400******************************************************************
008500*
008600     SELECT  ARVLOG   ASSIGN  TO  UT-S-ARVLOG
008700             ORGANIZATION    LINE SEQUENTIAL
008800             FILE     STATUS  IS  WS-FS-ARVLOG.
008900*
009000******************************************************************
009100* OUTPUT.: STALOD  - TOTAIS DE CONTROLE DA CARGA     - LRECL=050*
009200******************************************************************
009300*
009400     SELECT  STALOD   ASSIGN  TO  UT-S-STALOD
009500             FILE     STATUS  IS  WS-FS-STALOD.
009600*
009700******************************************************************
009800 DATA                        DIVISION.
009900******************************************************************
010000 FILE                        SECTION.
010100******************************************************************
010200*
010300 FD  ARVCSV
010400     RECORDING  MODE      IS  F
010500     LABEL      RECORD    IS  STANDARD.
010600*
010700 01      REG-ARVCSV          PIC     X(250).
010800*
010900 FD  ARVORE
011000     RECORDING  MODE      IS  F
011100     LABEL      RECORD    IS  STANDARD
011200     BLOCK      CONTAINS  0   RECORDS.
011300*
011400 01      REG-ARVORE-FD       PIC     X(300).
011500*
011600 FD  ARVLOG
011700     RECORDING  MODE      IS  F
011800     LABEL      RECORD    IS  STANDARD.
011900*
012000 01      REG-ARVLOG          PIC     X(080).
012100*
012200 FD  STALOD
012300     RECORDING  MODE      IS  F
012400     LABEL      RECORD    IS  STANDARD
012500     BLOCK      CONTAINS  0   RECORDS.
012600*
012700 01      REG-STALOD-FD       PIC     X(050).
012800*
012900******************************************************************
013000 WORKING-STORAGE             SECTION.
013100******************************************************************
013200*
013300 01      WS-FS-ARVCSV        PIC     9(002) VALUE ZEROS.
013400 01      WS-FS-ARVORE        PIC     9(002) VALUE ZEROS.
013500 01      WS-FS-ARVLOG        PIC     9(002) VALUE ZEROS.
013600 01      WS-FS-STALOD        PIC     9(002) VALUE ZEROS.
013700*
013800 01      WS-ACESSO-ARQ       PIC     X(013) VALUE SPACES.
013900 01      WS-DDNAME-ARQ       PIC     X(008) VALUE SPACES.
014000 77      WS-FS-ARQ           PIC     9(002) VALUE ZEROS.
014100 77      WS-PTO-ERRO         PIC     9(003) VALUE ZEROS.
014200*
014300 01      WS-LID-ARVCSV       PIC     9(009) COMP VALUE ZEROS.
014400 01      WS-CRIADAS          PIC     9(009) COMP VALUE ZEROS.
014500 01      WS-PULADAS          PIC     9(009) COMP VALUE ZEROS.
014600 01      WS-LIMITE-LINHAS    PIC     9(009) COMP VALUE 1000000.
014700*
014800 01      WS-EDICAO           PIC     Z.ZZZ.ZZZ.ZZ9.
014900*
015000******************************************************************
015100*        MONTAGEM DO REGISTRO LOGICO (LineController)           *
015200******************************************************************
015300*
015400 01      WS-LINHA-FISICA     PIC     X(250) VALUE SPACES.
015500*
015600 01      WS-REG-LOGICO       PIC     X(800) VALUE SPACES.
015700 01      TAB-BYTE-LOGICO     REDEFINES      WS-REG-LOGICO.
015800   03    TBL-BYTE            OCCURS  800 TIMES
015900                              PIC     X(001).
016000*
016100 01      WS-POS-INICIO       PIC     9(004) COMP VALUE ZEROS.
016200 01      WS-POS-FIM          PIC     9(004) COMP VALUE ZEROS.
016300 01      WS-POS-PROX-LINHA   PIC     9(004) COMP VALUE ZEROS.
016400 01      WS-IX               PIC     9(004) COMP VALUE ZEROS.
016500 01      WS-QTD-PONTOVIRG    PIC     9(003) COMP VALUE ZEROS.
016600 01      WS-QTD-LINHAS-EXTRA PIC     9(001) COMP VALUE ZEROS.
016700 01      WS-DENTRO-ASPAS     PIC     9(001) COMP VALUE ZEROS.
016800*
016900******************************************************************
017000*        QUEBRA EM 12 CAMPOS (CSVReader)                        *
017100******************************************************************
017200*
017300 01      WS-CAMPOS-ARVORE.
017400   03    WS-CAMPO            OCCURS  012 TIMES
017500                              PIC     X(040).
017600*
017700 01      WS-CAMPO-IX         PIC     9(002) COMP VALUE ZEROS.
017800 01      WS-POS-CAMPO        PIC     9(002) COMP VALUE ZEROS.
017900*
018000 01      WS-CAMPO-GEN        PIC     X(040) VALUE SPACES.
018100 01      TAB-BYTE-CAMPO      REDEFINES      WS-CAMPO-GEN.
018200   03    TBC-BYTE            OCCURS  040 TIMES
018300                              PIC     X(001).
018400*
018500 01      WS-TAM-CAMPO        PIC     9(002) COMP VALUE ZEROS.
018600 01      WS-POS-PONTO        PIC     9(002) COMP VALUE ZEROS.
018700 01      WS-TAM-FRACAO       PIC     9(002) COMP VALUE ZEROS.
018800 01      WS-DECIMAL-INVALIDO PIC     9(001) COMP VALUE ZEROS.
018900*
019000******************************************************************
019100*        VALIDACAO E RETENTATIVA (Tree - record validation)     *
019200******************************************************************
019300*
019400 01      WS-TENTATIVA        PIC     9(002) COMP VALUE ZEROS.
019500 01      WS-REGISTRO-OK      PIC     9(001) COMP VALUE ZEROS.
019600 01      WS-CAMPO-INVALIDO-IX
019700                              PIC     9(002) COMP VALUE ZEROS.
019800*
019900 01      WS-VALOR-INT        PIC     S9(004) VALUE ZEROS.
020000 01      WS-VALOR-DEC        PIC     S9(004) VALUE ZEROS.
020100*
020200 01      WS-MIN-ANO          PIC     S9(004) VALUE +1322.
020300 01      WS-MAX-ANO          PIC     S9(004) VALUE +2023.
020400 01      WS-MIN-IDADE        PIC     S9(004) VALUE +0000.
020500 01      WS-MAX-IDADE        PIC     S9(004) VALUE +0701.
020600 01      WS-MIN-DIAM-COPA    PIC     S9(002)V9(02) VALUE +0.00.
020700 01      WS-MAX-DIAM-COPA    PIC     S9(002)V9(02) VALUE +2.50.
020800 01      WS-MIN-CIRCUNFER    PIC     S9(004) VALUE +0000.
020900 01      WS-MAX-CIRCUNFER    PIC     S9(004) VALUE +0780.
021000 01      WS-MIN-ALTURA       PIC     S9(002)V9(01) VALUE +0.0.
021100 01      WS-MAX-ALTURA       PIC     S9(002)V9(01) VALUE +43.0.
021200*
021300******************************************************************
021400*        REGISTRO DE TRABALHO DA ARVORE (ANTES DA GRAVACAO)     *
021500******************************************************************
021600*
021700     COPY    SICO1010.
021800*
021900******************************************************************
022000*        TRATAMENTO DE HORA PARA CALCULO DO TEMPO GASTO         *
022100******************************************************************
022200*
022300 01      WS-HORA-INICIO      PIC     9(008) VALUE ZEROS.
022400 01      WS-HI-PARTES        REDEFINES      WS-HORA-INICIO.
022500   03    WS-HI-HORA          PIC     9(002).
022600   03    WS-HI-MIN           PIC     9(002).
022700   03    WS-HI-SEG           PIC     9(002).
022800   03    WS-HI-CENT          PIC     9(002).
022900*
023000 01      WS-HORA-FIM         PIC     9(008) VALUE ZEROS.
023100 01      WS-HF-PARTES        REDEFINES      WS-HORA-FIM.
023200   03    WS-HF-HORA          PIC     9(002).
023300   03    WS-HF-MIN           PIC     9(002).
023400   03    WS-HF-SEG           PIC     9(002).
023500   03    WS-HF-CENT          PIC     9(002).
023600*
023700 01      WS-TEMPO-GASTO-CS   PIC     9(007) COMP VALUE ZEROS.
023800*
023900******************************************************************
024000*        REGISTRO DE TOTAIS DE CONTROLE (SAIDA PARA O SICAB014) *
024100******************************************************************
024200*
024300     COPY    SICW1099.
024400*
024500******************************************************************
024600 LINKAGE                     SECTION.
024700******************************************************************
024800 PROCEDURE                   DIVISION.
024900******************************************************************
025000*
025100     PERFORM 0100-00-PROCED-INICIAIS.
025200
025300     PERFORM 1000-00-PROCED-PRINCIPAIS
025400       UNTIL WS-FS-ARVCSV EQUAL 10
025500          OR WS-LID-ARVCSV GREATER WS-LIMITE-LINHAS.
025600
025700     PERFORM 3000-00-PROCED-FINAIS.
025800
025900     GOBACK.
026000*
026100******************************************************************
026200 0100-00-PROCED-INICIAIS     SECTION.
026300******************************************************************
026400*
026500     ACCEPT   WS-HORA-INICIO FROM TIME.
026600
026700     OPEN    INPUT   ARVCSV
026800             OUTPUT  ARVORE
026900                     ARVLOG
027000                     STALOD.
027100
027200     MOVE   ' NA ABERTURA '  TO      WS-ACESSO-ARQ.
027300
027400     MOVE    001             TO      WS-PTO-ERRO.
027500
027600     PERFORM 0200-00-TESTA-FILE-STATUS.
027700
027800     PERFORM 0500-00-LEITURA-LINHA.
027900
028000     IF      WS-FS-ARVCSV    EQUAL   10
028100             DISPLAY
028200             '******************* SICAB010 ******************'
028300             DISPLAY
028400             '*                                             *'
028500             DISPLAY
028600             '*          ARQUIVO ARVCSV ESTA VAZIO          *'
028700             DISPLAY
028800             '*                                             *'
028900     END-IF.
029000*
029100 0100-99-EXIT.
029200     EXIT.
029300*
029400******************************************************************
029500 0200-00-TESTA-FILE-STATUS   SECTION.
029600******************************************************************
029700*
029800     PERFORM 0300-00-TESTA-FS-ARVCSV.
029900
030000     PERFORM 0400-00-TESTA-FS-ARVORE.
030100
030200     PERFORM 0410-00-TESTA-FS-ARVLOG.
030300
030400     PERFORM 0420-00-TESTA-FS-STALOD.
030500*
030600 0200-99-EXIT.
030700     EXIT.
030800*
030900******************************************************************
031000 0300-00-TESTA-FS-ARVCSV     SECTION.
031100******************************************************************
031200*
031300     IF      WS-FS-ARVCSV NOT EQUAL 00 AND 10
031400             MOVE 'ARVCSV'   TO      WS-DDNAME-ARQ
031500             MOVE  WS-FS-ARVCSV
031600                             TO      WS-FS-ARQ
031700             PERFORM         0999-00-ABEND-ARQ
031800     END-IF.
031900*
032000 0300-99-EXIT.
032100     EXIT.
032200*
032300******************************************************************
032400 0400-00-TESTA-FS-ARVORE     SECTION.
032500******************************************************************
032600*
032700     IF      WS-FS-ARVORE NOT EQUAL 00
032800             MOVE 'ARVORE'   TO      WS-DDNAME-ARQ
032900             MOVE  WS-FS-ARVORE
033000                             TO      WS-FS-ARQ
033100             PERFORM         0999-00-ABEND-ARQ
033200     END-IF.
033300*
033400 0400-99-EXIT.
033500     EXIT.
033600*
033700******************************************************************
033800 0410-00-TESTA-FS-ARVLOG     SECTION.
033900******************************************************************
034000*
034100     IF      WS-FS-ARVLOG NOT EQUAL 00
034200             MOVE 'ARVLOG'   TO      WS-DDNAME-ARQ
034300             MOVE  WS-FS-ARVLOG
034400                             TO      WS-FS-ARQ
034500             PERFORM         0999-00-ABEND-ARQ
034600     END-IF.
034700*
034800 0410-99-EXIT.
034900     EXIT.
035000*
035100******************************************************************
035200 0420-00-TESTA-FS-STALOD     SECTION.
035300******************************************************************
035400*
035500     IF      WS-FS-STALOD NOT EQUAL 00
035600             MOVE 'STALOD'   TO      WS-DDNAME-ARQ
035700             MOVE  WS-FS-STALOD
035800                             TO      WS-FS-ARQ
035900             PERFORM         0999-00-ABEND-ARQ
036000     END-IF.
036100*
036200 0420-99-EXIT.
036300     EXIT.
036400*
036500******************************************************************
036600 0500-00-LEITURA-LINHA       SECTION.
036700******************************************************************
036800*
036900     READ    ARVCSV          INTO    WS-LINHA-FISICA.
037000
037100     MOVE   ' NA LEITURA '   TO      WS-ACESSO-ARQ.
037200
037300     MOVE    002             TO      WS-PTO-ERRO.
037400
037500     PERFORM 0300-00-TESTA-FS-ARVCSV.
037600
037700     IF      WS-FS-ARVCSV    EQUAL   00
037800             ADD 001         TO      WS-LID-ARVCSV
037900     END-IF.
038000*
038100 0500-99-EXIT.
038200     EXIT.
038300*
038400******************************************************************
038500 1000-00-PROCED-PRINCIPAIS   SECTION.
038600******************************************************************
038700*
038800     PERFORM 0550-00-MONTA-REGISTRO-LOGICO.
038900
039000     PERFORM 0600-00-QUEBRA-CAMPOS.
039100
039200     PERFORM 0650-00-VALIDA-E-REPARA.
039300
039400     IF      WS-REGISTRO-OK  EQUAL   1
039500             PERFORM         1400-00-GRAVACAO-ARVORE
039600     ELSE
039700             PERFORM         1500-00-GRAVACAO-ARVLOG
039800     END-IF.
039900
040000     PERFORM 0500-00-LEITURA-LINHA.
040100*
040200 1000-99-EXIT.
040300     EXIT.
040400*
040500******************************************************************
040600* LineController - MONTA O REGISTRO LOGICO A PARTIR DE UMA OU   *
040700* MAIS LINHAS FISICAS, ENQUANTO A QUANTIDADE DE ';' FORA DE     *
040800* ASPAS FOR MENOR QUE 11 E O LIMITE DE 2 LINHAS EXTRAS NAO FOR  *
040900* ATINGIDO (CAMPO COM QUEBRA DE LINHA EMBUTIDA).                *
041000******************************************************************
041100 0550-00-MONTA-REGISTRO-LOGICO
041200                              SECTION.
041300******************************************************************
041400*
041500     MOVE    SPACES          TO      WS-REG-LOGICO.
041600
041700     MOVE    WS-LINHA-FISICA TO      WS-REG-LOGICO.
041800
041900     MOVE    ZEROS           TO      WS-QTD-LINHAS-EXTRA.
042000
042100     MOVE    251             TO      WS-POS-PROX-LINHA.
042200
042300     PERFORM 0555-00-CONTA-PONTOVIRG.
042400
042500     PERFORM 0560-00-CONTINUA-LINHA
042600       UNTIL WS-QTD-PONTOVIRG GREATER OR EQUAL 11
042700          OR WS-QTD-LINHAS-EXTRA GREATER OR EQUAL 2
042800          OR WS-FS-ARVCSV      EQUAL         10.
042900
043000     PERFORM 0565-00-ACHA-LIMITES.
043100*
043200 0550-99-EXIT.
043300     EXIT.
043400*
043500******************************************************************
043600 0555-00-CONTA-PONTOVIRG     SECTION.
043700******************************************************************
043800*
043900     MOVE    ZEROS           TO      WS-QTD-PONTOVIRG.
044000     MOVE    ZEROS           TO      WS-DENTRO-ASPAS.
044100
044200     PERFORM 0556-00-CONTA-UM-BYTE
044300       VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX GREATER 800.
044400*
044500 0555-99-EXIT.
044600     EXIT.
044700*
044800 0556-00-CONTA-UM-BYTE       SECTION.
044900******************************************************************
045000*
045100     IF      TBL-BYTE(WS-IX) EQUAL   '"'
045200             PERFORM         0557-00-INVERTE-ASPAS
045300     ELSE
045400       IF    TBL-BYTE(WS-IX) EQUAL   ';'
045500         AND WS-DENTRO-ASPAS        EQUAL   ZEROS
045600             ADD 001         TO      WS-QTD-PONTOVIRG
045700       END-IF
045800     END-IF.
045900*
046000 0556-99-EXIT.
046100     EXIT.
046200*
046300 0557-00-INVERTE-ASPAS       SECTION.
046400******************************************************************
046500*
046600     IF      WS-DENTRO-ASPAS EQUAL   1
046700             MOVE    ZEROS   TO      WS-DENTRO-ASPAS
046800     ELSE
046900             MOVE    1       TO      WS-DENTRO-ASPAS
047000     END-IF.
047100*
047200 0557-99-EXIT.
047300     EXIT.
047400*
047500 0560-00-CONTINUA-LINHA      SECTION.
047600******************************************************************
047700*
047800     PERFORM 0500-00-LEITURA-LINHA.
047900
048000     IF      WS-FS-ARVCSV    EQUAL   00
048100             MOVE    WS-LINHA-FISICA
048200                             TO      WS-REG-LOGICO
048300                                     (WS-POS-PROX-LINHA: 250)
048400             ADD     250     TO      WS-POS-PROX-LINHA
048500             ADD     001     TO      WS-QTD-LINHAS-EXTRA
048600             PERFORM         0555-00-CONTA-PONTOVIRG
048700     END-IF.
048800*
048900 0560-99-EXIT.
049000     EXIT.
049100*
049200******************************************************************
049300 0565-00-ACHA-LIMITES        SECTION.
049400******************************************************************
049500*
049600     MOVE    1               TO      WS-POS-INICIO.
049700
049800     PERFORM 0566-00-ACHA-INICIO
049900       VARYING WS-POS-INICIO FROM 1 BY 1
050000         UNTIL WS-POS-INICIO GREATER 800
050100            OR TBL-BYTE(WS-POS-INICIO) NOT EQUAL SPACE.
050200
050300     MOVE    800             TO      WS-POS-FIM.
050400
050500     PERFORM 0567-00-ACHA-FIM
050600       VARYING WS-POS-FIM FROM 800 BY -1
050700         UNTIL WS-POS-FIM LESS THAN 1
050800            OR TBL-BYTE(WS-POS-FIM) NOT EQUAL SPACE.
050900*
051000 0565-99-EXIT.
051100     EXIT.
051200*
051300 0566-00-ACHA-INICIO         SECTION.
051400******************************************************************
051500*
051600     CONTINUE.
051700*
051800 0566-99-EXIT.
051900     EXIT.
052000*
052100 0567-00-ACHA-FIM            SECTION.
052200******************************************************************
052300*
052400     CONTINUE.
052500*
052600 0567-99-EXIT.
052700     EXIT.
052800*
052900******************************************************************
053000* CSVReader - QUEBRA O REGISTRO LOGICO EM 12 CAMPOS, TRATANDO   *
053100* ';' ENTRE ASPAS COMO PARTE DO CAMPO (NAO COMO SEPARADOR).     *
053200******************************************************************
053300 0600-00-QUEBRA-CAMPOS       SECTION.
053400******************************************************************
053500*
053600     MOVE    SPACES          TO      WS-CAMPOS-ARVORE.
053700     MOVE    1               TO      WS-CAMPO-IX.
053800     MOVE    ZEROS           TO      WS-POS-CAMPO.
053900     MOVE    ZEROS           TO      WS-DENTRO-ASPAS.
054000
054100     PERFORM 0610-00-PROCESSA-BYTE
054200       VARYING WS-IX FROM WS-POS-INICIO BY 1
054300         UNTIL WS-IX GREATER WS-POS-FIM
054400            OR WS-POS-INICIO GREATER WS-POS-FIM.
054500*
054600 0600-99-EXIT.
054700     EXIT.
054800*
054900 0610-00-PROCESSA-BYTE       SECTION.
055000******************************************************************
055100*
055200     IF      TBL-BYTE(WS-IX) EQUAL   '"'
055300             PERFORM         0557-00-INVERTE-ASPAS
055400     ELSE
055500       IF    TBL-BYTE(WS-IX) EQUAL   ';'
055600         AND WS-DENTRO-ASPAS        EQUAL   ZEROS
055700             ADD  001        TO      WS-CAMPO-IX
055800             MOVE ZEROS      TO      WS-POS-CAMPO
055900       ELSE
056000         IF  WS-CAMPO-IX NOT GREATER 12
056100         AND WS-POS-CAMPO NOT GREATER 39
056200             ADD  001        TO      WS-POS-CAMPO
056300             MOVE TBL-BYTE(WS-IX)
056400                             TO      WS-CAMPO(WS-CAMPO-IX)
056500                                     (WS-POS-CAMPO:1)
056600         END-IF
056700       END-IF
056800     END-IF.
056900*
057000 0610-99-EXIT.
057100     EXIT.
057200*
057300******************************************************************
057400* Tree (record validation) - VALIDA OS 12 CAMPOS, FORCANDO O    *
057500* SENTINELA -1/-1,0 NO PRIMEIRO CAMPO INVALIDO ENCONTRADO E     *
057600* RETENTANDO, ATE 12 VEZES (UMA POR CAMPO), ANTES DE DESISTIR.  *
057700******************************************************************
057800 0650-00-VALIDA-E-REPARA     SECTION.
057900******************************************************************
058000*
058100     MOVE    ZEROS           TO      WS-REGISTRO-OK.
058200
058300     PERFORM 0660-00-TENTA-CONSTRUCAO
058400       VARYING WS-TENTATIVA FROM 1 BY 1
058500         UNTIL WS-TENTATIVA GREATER 12
058600            OR WS-REGISTRO-OK EQUAL 1.
058700*
058800 0650-99-EXIT.
058900     EXIT.
059000*
059100 0660-00-TENTA-CONSTRUCAO    SECTION.
059200******************************************************************
059300*
059400     MOVE    ZEROS           TO      WS-CAMPO-INVALIDO-IX.
059500
059600     PERFORM 0661-00-VALIDA-CAMPOS-TEXTO.
059700
059800     IF      WS-CAMPO-INVALIDO-IX EQUAL ZEROS
059900             PERFORM         0662-00-VALIDA-ANO-PLANTIO
060000     END-IF.
060100
060200     IF      WS-CAMPO-INVALIDO-IX EQUAL ZEROS
060300             PERFORM         0663-00-VALIDA-IDADE
060400     END-IF.
060500
060600     IF      WS-CAMPO-INVALIDO-IX EQUAL ZEROS
060700             PERFORM         0664-00-VALIDA-DIAM-COPA
060800     END-IF.
060900
061000     IF      WS-CAMPO-INVALIDO-IX EQUAL ZEROS
061100             PERFORM         0665-00-VALIDA-CIRCUNFER
061200     END-IF.
061300
061400     IF      WS-CAMPO-INVALIDO-IX EQUAL ZEROS
061500             PERFORM         0666-00-VALIDA-ALTURA
061600     END-IF.
061700
061800     IF      WS-CAMPO-INVALIDO-IX EQUAL ZEROS
061900             PERFORM         0690-00-MONTA-REGISTRO
062000             MOVE    1       TO      WS-REGISTRO-OK
062100     ELSE
062200             PERFORM         0680-00-FORCA-DEFAULT
062300     END-IF.
062400*
062500 0660-99-EXIT.
062600     EXIT.
062700*
062800******************************************************************
062900* ID(1), NOME(2), TIPO-ALE(3), TIPO-BOT(4), ESP-ALE(5),         *
063000* ESP-BOT(6) E DISTRITO(12) - SO E INVALIDO SE VAZIO/NULO.      *
063100******************************************************************
063200 0661-00-VALIDA-CAMPOS-TEXTO SECTION.
063300******************************************************************
063400*
063500     IF      WS-CAMPO(1)     EQUAL   SPACES
063600             MOVE    1       TO      WS-CAMPO-INVALIDO-IX
063700     END-IF.
063800
063900     IF      WS-CAMPO-INVALIDO-IX EQUAL ZEROS
064000       AND   WS-CAMPO(2)     EQUAL   SPACES
064100             MOVE    2       TO      WS-CAMPO-INVALIDO-IX
064200     END-IF.
064300
064400     IF      WS-CAMPO-INVALIDO-IX EQUAL ZEROS
064500       AND   WS-CAMPO(3)     EQUAL   SPACES
064600             MOVE    3       TO      WS-CAMPO-INVALIDO-IX
064700     END-IF.
064800
064900     IF      WS-CAMPO-INVALIDO-IX EQUAL ZEROS
065000       AND   WS-CAMPO(4)     EQUAL   SPACES
065100             MOVE    4       TO      WS-CAMPO-INVALIDO-IX
065200     END-IF.
065300
065400     IF      WS-CAMPO-INVALIDO-IX EQUAL ZEROS
065500       AND   WS-CAMPO(5)     EQUAL   SPACES
065600             MOVE    5       TO      WS-CAMPO-INVALIDO-IX
065700     END-IF.
065800
065900     IF      WS-CAMPO-INVALIDO-IX EQUAL ZEROS
066000       AND   WS-CAMPO(6)     EQUAL   SPACES
066100             MOVE    6       TO      WS-CAMPO-INVALIDO-IX
066200     END-IF.
066300
066400     IF      WS-CAMPO-INVALIDO-IX EQUAL ZEROS
066500       AND   WS-CAMPO(12)    EQUAL   SPACES
066600             MOVE    12      TO      WS-CAMPO-INVALIDO-IX
066700     END-IF.
066800*
066900 0661-99-EXIT.
067000     EXIT.
067100*
067200 0662-00-VALIDA-ANO-PLANTIO  SECTION.
067300******************************************************************
067400*
067500     IF      WS-CAMPO(7)     EQUAL   '-1'
067600             CONTINUE
067700     ELSE
067800             MOVE    WS-CAMPO(7)     TO      WS-CAMPO-GEN
067900             PERFORM 0640-00-ACHA-TAM-CAMPO
068000       IF    WS-TAM-CAMPO EQUAL ZEROS
068100         OR  WS-CAMPO-GEN(1:WS-TAM-CAMPO) NOT NUMERIC
068200             MOVE    7       TO      WS-CAMPO-INVALIDO-IX
068300       ELSE
068400             MOVE    WS-CAMPO-GEN(1:WS-TAM-CAMPO)
068500                             TO      WS-VALOR-INT
068600         IF  WS-VALOR-INT LESS THAN WS-MIN-ANO
068700         OR  WS-VALOR-INT GREATER WS-MAX-ANO
068800             MOVE    7       TO      WS-CAMPO-INVALIDO-IX
068900         END-IF
069000       END-IF
069100     END-IF.
069200*
069300 0662-99-EXIT.
069400     EXIT.
069500*
069600 0663-00-VALIDA-IDADE        SECTION.
069700******************************************************************
069800*
069900     IF      WS-CAMPO(8)     EQUAL   '-1'
070000             CONTINUE
070100     ELSE
070200             MOVE    WS-CAMPO(8)     TO      WS-CAMPO-GEN
070300             PERFORM 0640-00-ACHA-TAM-CAMPO
070400       IF    WS-TAM-CAMPO EQUAL ZEROS
070500         OR  WS-CAMPO-GEN(1:WS-TAM-CAMPO) NOT NUMERIC
070600             MOVE    8       TO      WS-CAMPO-INVALIDO-IX
070700       ELSE
070800             MOVE    WS-CAMPO-GEN(1:WS-TAM-CAMPO)
070900                             TO      WS-VALOR-INT
071000         IF  WS-VALOR-INT LESS THAN WS-MIN-IDADE
071100         OR  WS-VALOR-INT GREATER WS-MAX-IDADE
071200             MOVE    8       TO      WS-CAMPO-INVALIDO-IX
071300         END-IF
071400       END-IF
071500     END-IF.
071600*
071700 0663-99-EXIT.
071800     EXIT.
071900*
072000******************************************************************
072100* CAMPOS COM PONTO DECIMAL (9=DIAM.COPA, 11=ALTURA) USAM A      *
072200* SUB-ROTINA 0670-00-PARTE-DECIMAL PARA ACHAR O '.' E EXTRAIR   *
072300* AS PARTES INTEIRA E FRACIONARIA.                              *
072400******************************************************************
072500 0664-00-VALIDA-DIAM-COPA    SECTION.
072600******************************************************************
072700*
072800     IF      WS-CAMPO(9)     EQUAL   '-1'
072900        OR   WS-CAMPO(9)     EQUAL   '-1.0'
073000             CONTINUE
073100     ELSE
073200             MOVE    WS-CAMPO(9)     TO      WS-CAMPO-GEN
073300             MOVE    2               TO      WS-TAM-FRACAO
073400             PERFORM 0670-00-PARTE-DECIMAL
073500         IF  WS-DECIMAL-INVALIDO EQUAL 1
073600             MOVE    9       TO      WS-CAMPO-INVALIDO-IX
073700         ELSE
073800             COMPUTE ARV-DIAM-COPA =
073900                     WS-VALOR-INT + (WS-VALOR-DEC / 100)
074000           IF ARV-DIAM-COPA LESS THAN WS-MIN-DIAM-COPA
074100           OR ARV-DIAM-COPA GREATER WS-MAX-DIAM-COPA
074200             MOVE    9       TO      WS-CAMPO-INVALIDO-IX
074300           END-IF
074400         END-IF
074500     END-IF.
074600*
074700 0664-99-EXIT.
074800     EXIT.
074900*
075000 0665-00-VALIDA-CIRCUNFER    SECTION.
075100******************************************************************
075200*
075300     IF      WS-CAMPO(10)    EQUAL   '-1'
075400             CONTINUE
075500     ELSE
075600             MOVE    WS-CAMPO(10)    TO      WS-CAMPO-GEN
075700             PERFORM 0640-00-ACHA-TAM-CAMPO
075800       IF    WS-TAM-CAMPO EQUAL ZEROS
075900         OR  WS-CAMPO-GEN(1:WS-TAM-CAMPO) NOT NUMERIC
076000             MOVE    10      TO      WS-CAMPO-INVALIDO-IX
076100       ELSE
076200             MOVE    WS-CAMPO-GEN(1:WS-TAM-CAMPO)
076300                             TO      WS-VALOR-INT
076400         IF  WS-VALOR-INT LESS THAN WS-MIN-CIRCUNFER
076500         OR  WS-VALOR-INT GREATER WS-MAX-CIRCUNFER
076600             MOVE    10      TO      WS-CAMPO-INVALIDO-IX
076700         END-IF
076800       END-IF
076900     END-IF.
077000*
077100 0665-99-EXIT.
077200     EXIT.
077300*
077400 0666-00-VALIDA-ALTURA       SECTION.
077500******************************************************************
077600*
077700     IF      WS-CAMPO(11)    EQUAL   '-1'
077800        OR   WS-CAMPO(11)    EQUAL   '-1.0'
077900             CONTINUE
078000     ELSE
078100             MOVE    WS-CAMPO(11)    TO      WS-CAMPO-GEN
078200             MOVE    1               TO      WS-TAM-FRACAO
078300             PERFORM 0670-00-PARTE-DECIMAL
078400         IF  WS-DECIMAL-INVALIDO EQUAL 1
078500             MOVE    11      TO      WS-CAMPO-INVALIDO-IX
078600         ELSE
078700             COMPUTE ARV-ALTURA =
078800                     WS-VALOR-INT + (WS-VALOR-DEC / 10)
078900           IF ARV-ALTURA LESS THAN WS-MIN-ALTURA
079000           OR ARV-ALTURA GREATER WS-MAX-ALTURA
079100             MOVE    11      TO      WS-CAMPO-INVALIDO-IX
079200           END-IF
079300         END-IF
079400     END-IF.
079500*
079600 0666-99-EXIT.
079700     EXIT.
079800*
079900******************************************************************
080000* ACHA O TAMANHO REAL (SEM OS BRANCOS A DIREITA) DO CAMPO JA    *
080100* COPIADO PARA WS-CAMPO-GEN, PARA O TESTE NUMERIC NAO CONSIDERAR*
080200* OS BRANCOS DE PREENCHIMENTO DO PIC X(040).                   *
080300******************************************************************
080400 0640-00-ACHA-TAM-CAMPO      SECTION.
080500******************************************************************
080600*
080700     MOVE    ZEROS           TO      WS-TAM-CAMPO.
080800
080900     PERFORM 0641-00-ACHA-TAM-BYTE
081000       VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX GREATER 40
081100          OR TBC-BYTE(WS-IX) EQUAL SPACE.
081200
081300     COMPUTE WS-TAM-CAMPO = WS-IX - 1.
081400*
081500 0640-99-EXIT.
081600     EXIT.
081700*
081800 0641-00-ACHA-TAM-BYTE       SECTION.
081900******************************************************************
082000*
082100     CONTINUE.
082200*
082300 0641-99-EXIT.
082400     EXIT.
082500*
082600******************************************************************
082700* ACHA O '.' EM WS-CAMPO-GEN E EXTRAI PARTE INTEIRA/FRACIONARIA *
082800* (WS-TAM-FRACAO JA INFORMA QUANTOS DIGITOS A FRACAO DEVE TER). *
082900******************************************************************
083000 0670-00-PARTE-DECIMAL       SECTION.
083100******************************************************************
083200*
083300     MOVE    ZEROS           TO      WS-POS-PONTO.
083400     MOVE    ZEROS           TO      WS-VALOR-INT.
083500     MOVE    ZEROS           TO      WS-VALOR-DEC.
083600     MOVE    ZEROS           TO      WS-DECIMAL-INVALIDO.
083700
083800     PERFORM 0671-00-ACHA-PONTO
083900       VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX GREATER 40
084000          OR WS-POS-PONTO NOT EQUAL ZEROS.
084100
084200     IF      WS-POS-PONTO    EQUAL   ZEROS
084300         OR  WS-POS-PONTO    EQUAL   1
084400             MOVE    1       TO      WS-DECIMAL-INVALIDO
084500     ELSE
084600       IF    WS-CAMPO-GEN(1:WS-POS-PONTO - 1) NOT NUMERIC
084700             MOVE    1       TO      WS-DECIMAL-INVALIDO
084800       ELSE
084900             MOVE    WS-CAMPO-GEN(1:WS-POS-PONTO - 1)
085000                             TO      WS-VALOR-INT
085100         IF  WS-CAMPO-GEN(WS-POS-PONTO + 1: WS-TAM-FRACAO)
085200                             NOT NUMERIC
085300             MOVE    1       TO      WS-DECIMAL-INVALIDO
085400         ELSE
085500             MOVE    WS-CAMPO-GEN(WS-POS-PONTO + 1: WS-TAM-FRACAO)
085600                             TO      WS-VALOR-DEC
085700         END-IF
085800       END-IF
085900     END-IF.
086000*
086100 0670-99-EXIT.
086200     EXIT.
086300*
086400 0671-00-ACHA-PONTO          SECTION.
086500******************************************************************
086600*
086700     IF      TBC-BYTE(WS-IX) EQUAL   '.'
086800             MOVE    WS-IX   TO      WS-POS-PONTO
086900     END-IF.
087000*
087100 0671-99-EXIT.
087200     EXIT.
087300*
087400******************************************************************
087500* FORCA O SENTINELA -1 (OU -1,0 PARA CAMPO DECIMAL) NO CAMPO    *
087600* AINDA INVALIDO, PARA A PROXIMA TENTATIVA DE CONSTRUCAO.       *
087700******************************************************************
087800 0680-00-FORCA-DEFAULT       SECTION.
087900******************************************************************
088000*
088100     EVALUATE        WS-CAMPO-INVALIDO-IX
088200       WHEN    1
088300               MOVE    '-1'    TO      WS-CAMPO(1)
088400       WHEN    2  THRU  6
088500               MOVE    '-1'    TO      WS-CAMPO(WS-CAMPO-INVALIDO-IX)
088600       WHEN    7
088700               MOVE    '-1'    TO      WS-CAMPO(7)
088800       WHEN    8
088900               MOVE    '-1'    TO      WS-CAMPO(8)
089000       WHEN    9
089100               MOVE    '-1.0'  TO      WS-CAMPO(9)
089200       WHEN    10
089300               MOVE    '-1'    TO      WS-CAMPO(10)
089400       WHEN    11
089500               MOVE    '-1.0'  TO      WS-CAMPO(11)
089600       WHEN    12
089700               MOVE    '-1'    TO      WS-CAMPO(12)
089800     END-EVALUATE.
089900*
090000 0680-99-EXIT.
090100     EXIT.
090200*
090300******************************************************************
090400* MONTA O REG-ARVORE DEFINITIVO A PARTIR DOS 12 CAMPOS VALIDOS. *
090500******************************************************************
090600 0690-00-MONTA-REGISTRO      SECTION.
090700******************************************************************
090800*
090900     MOVE    SPACES          TO      REG-ARVORE.
091000
091100     IF      WS-CAMPO(1)     EQUAL   '-1'
091200             MOVE    -1      TO      ARV-ID
091300     ELSE
091400             MOVE    WS-CAMPO(1)     TO      WS-CAMPO-GEN
091500             PERFORM 0640-00-ACHA-TAM-CAMPO
091600             MOVE    WS-CAMPO-GEN(1:WS-TAM-CAMPO)
091700                             TO      ARV-ID
091800     END-IF.
091900
092000     MOVE    WS-CAMPO(2)     TO      ARV-NOME.
092100     MOVE    WS-CAMPO(3)     TO      ARV-TIPO-ALEMAO.
092200     MOVE    WS-CAMPO(4)     TO      ARV-TIPO-BOTANICO.
092300     MOVE    WS-CAMPO(5)     TO      ARV-ESPECIE-ALEMAO.
092400     MOVE    WS-CAMPO(6)     TO      ARV-ESPECIE-BOTANIC.
092500     MOVE    WS-CAMPO(12)    TO      ARV-DISTRITO.
092600
092700     IF      WS-CAMPO(7)     EQUAL   '-1'
092800             MOVE    -1      TO      ARV-ANO-PLANTIO
092900     ELSE
093000             MOVE    WS-CAMPO(7)     TO      WS-CAMPO-GEN
093100             PERFORM 0640-00-ACHA-TAM-CAMPO
093200             MOVE    WS-CAMPO-GEN(1:WS-TAM-CAMPO)
093300                             TO      ARV-ANO-PLANTIO
093400     END-IF.
093500
093600     IF      WS-CAMPO(8)     EQUAL   '-1'
093700             MOVE    -1      TO      ARV-IDADE
093800     ELSE
093900             MOVE    WS-CAMPO(8)     TO      WS-CAMPO-GEN
094000             PERFORM 0640-00-ACHA-TAM-CAMPO
094100             MOVE    WS-CAMPO-GEN(1:WS-TAM-CAMPO)
094200                             TO      ARV-IDADE
094300     END-IF.
094400
094500     IF      WS-CAMPO(9)     EQUAL   '-1'
094600        OR   WS-CAMPO(9)     EQUAL   '-1.0'
094700             MOVE    -1      TO      ARV-DIAM-COPA
094800     END-IF.
094900
095000     IF      WS-CAMPO(10)    EQUAL   '-1'
095100             MOVE    -1      TO      ARV-CIRCUNFER
095200     ELSE
095300             MOVE    WS-CAMPO(10)    TO      WS-CAMPO-GEN
095400             PERFORM 0640-00-ACHA-TAM-CAMPO
095500             MOVE    WS-CAMPO-GEN(1:WS-TAM-CAMPO)
095600                             TO      ARV-CIRCUNFER
095700     END-IF.
095800
095900     IF      WS-CAMPO(11)    EQUAL   '-1'
096000        OR   WS-CAMPO(11)    EQUAL   '-1.0'
096100             MOVE    -1      TO      ARV-ALTURA
096200     END-IF.
096300*
096400 0690-99-EXIT.
096500     EXIT.
096600*
096700******************************************************************
096800 1400-00-GRAVACAO-ARVORE     SECTION.
096900******************************************************************
097000*
097100     WRITE   REG-ARVORE-FD   FROM    REG-ARVORE.
097200
097300     MOVE   ' NA GRAVACAO '  TO      WS-ACESSO-ARQ.
097400
097500     MOVE    003             TO      WS-PTO-ERRO.
097600
097700     PERFORM 0400-00-TESTA-FS-ARVORE.
097800
097900     ADD     001             TO      WS-CRIADAS.
098000*
098100 1400-99-EXIT.
098200     EXIT.
098300*
098400******************************************************************
098500 1500-00-GRAVACAO-ARVLOG     SECTION.
098600******************************************************************
098700*
098800     MOVE    SPACES          TO      REG-ARVLOG.
098900
099000     MOVE    WS-LID-ARVCSV   TO      WS-EDICAO.
099100
099200     STRING  'LINHA INVALIDA NO CADASTRO, LINHA '
099300             WS-EDICAO
099400             DELIMITED BY SIZE
099500                     INTO    REG-ARVLOG.
099600
099700     WRITE   REG-ARVLOG.
099800
099900     ADD     001             TO      WS-PULADAS.
100000*
100100 1500-99-EXIT.
100200     EXIT.
100300*
100400******************************************************************
100500 3000-00-PROCED-FINAIS       SECTION.
100600******************************************************************
100700*
100800     ACCEPT   WS-HORA-FIM    FROM    TIME.
100900
101000     CLOSE   ARVCSV
101100             ARVORE
101200             ARVLOG
101300             STALOD.
101400
101500     MOVE   'NO FECHAMENTO'  TO      WS-ACESSO-ARQ.
101600
101700     MOVE    004             TO      WS-PTO-ERRO.
101800
101900     PERFORM 3050-00-CALCULA-TEMPO-GASTO.
102000
102100     PERFORM 3100-00-GRAVACAO-STALOD.
102200
102300     PERFORM 3200-00-MONTA-ESTATISTICA.
102400*
102500 3000-99-EXIT.
102600     EXIT.
102700*
102800 3050-00-CALCULA-TEMPO-GASTO SECTION.
102900******************************************************************
103000*
103100     COMPUTE WS-TEMPO-GASTO-CS =
103200             ((WS-HF-HORA - WS-HI-HORA) * 360000) +
103300             ((WS-HF-MIN  - WS-HI-MIN ) *   6000) +
103400             ((WS-HF-SEG  - WS-HI-SEG ) *    100) +
103500              (WS-HF-CENT - WS-HI-CENT).
103600
103700     IF      WS-TEMPO-GASTO-CS LESS THAN ZEROS
103800             MOVE    ZEROS   TO      WS-TEMPO-GASTO-CS
103900     END-IF.
104000*
104100 3050-99-EXIT.
104200     EXIT.
104300*
104400 3100-00-GRAVACAO-STALOD     SECTION.
104500******************************************************************
104600*
104700     MOVE    SPACES          TO      REG-STAT.
104800
104900     MOVE    'CARGA '        TO      STAT-FASE.
105000     MOVE    WS-CRIADAS      TO      STAT-CONTADOR-1.
105100     MOVE    WS-PULADAS      TO      STAT-CONTADOR-2.
105200     MOVE    ZEROS           TO      STAT-CONTADOR-3.
105300     MOVE    WS-TEMPO-GASTO-CS
105400                             TO      STAT-TEMPO-CS.
105500
105600     WRITE   REG-STALOD-FD   FROM    REG-STAT.
105700
105800     PERFORM 0420-00-TESTA-FS-STALOD.
105900*
106000 3100-99-EXIT.
106100     EXIT.
106200*
106300 3200-00-MONTA-ESTATISTICA   SECTION.
106400******************************************************************
106500*
106600     DISPLAY '******************* SICAB010 ******************'.
106700     DISPLAY '*                                             *'.
106800     DISPLAY '*        ESTATISTICA DE PROCESSAMENTO         *'.
106900     DISPLAY '*                                             *'.
107000     DISPLAY '******************* SICAB010 ******************'.
107100     DISPLAY '*                                             *'.
107200     MOVE    WS-LID-ARVCSV   TO      WS-EDICAO.
107300     DISPLAY '* LINHAS FISICAS LIDAS..- ARVCSV..: ' WS-EDICAO
107400     ' *'.
107500     MOVE    WS-CRIADAS      TO      WS-EDICAO.
107600     DISPLAY '* INSTANCIAS CRIADAS....- ARVORE..: ' WS-EDICAO
107700     ' *'.
107800     MOVE    WS-PULADAS      TO      WS-EDICAO.
107900     DISPLAY '* LINHAS REJEITADAS.....- ARVLOG..: ' WS-EDICAO
108000     ' *'.
108100     DISPLAY '*                                             *'.
108200     DISPLAY '******************* SICAB010 ******************'.
108300*
108400 3200-99-EXIT.
108500     EXIT.
108600*
108700******************************************************************
108800 0999-00-ABEND-ARQ           SECTION.
108900******************************************************************
109000*
109100     MOVE    12              TO      RETURN-CODE.
109200
109300     DISPLAY '******************* SICAB010 ******************'.
109400     DISPLAY '*                                             *'.
109500     DISPLAY '*      TERMINO ANORMAL DE PROCESSAMENTO       *'.
109600     DISPLAY '*                                             *'.
109700     DISPLAY '******************* SICAB010 ******************'.
109800     DISPLAY '*                                             *'.
109900     DISPLAY '* PROBLEMAS ' WS-ACESSO-ARQ ' DO ARQUIVO '
110000     WS-DDNAME-ARQ ' *'.
110100     DISPLAY '*                                             *'.
110200     DISPLAY '*             FILE STATUS....: ' WS-FS-ARQ
110300     '             *'.
110400     DISPLAY '*                                             *'.
110500     DISPLAY '*           PONTO COM ERRO...: ' WS-PTO-ERRO
110600     '            *'.
110700     DISPLAY '*                                             *'.
110800     DISPLAY '******************* SICAB010 ******************'.
110900     DISPLAY '*     P R O G R A M A  C A N C E L A D O      *'.
111000     DISPLAY '******************* SICAB010 ******************'.
111100
111200     GOBACK.
111300*
111400 0999-99-EXIT.
111500     EXIT.
111600*
111700******************************************************************
111800*                   FIM DO PROGRAMA - SICAB010                  *
111900******************************************************************
