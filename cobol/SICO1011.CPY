000100******************************************************************
000200* SISTEMA         - SICAB - CADASTRO ARBOREO DE BERLIM          *
000300******************************************************************
000400* BOOK DO ARQUIVO DE TRABALHO  - ARVREP       - LRECL 300 BYTES *
000500******************************************************************
000600* NOME DO BOOK    - SICO1011 - ARVORE REPARADA/CLASSIFICADA     *
000700******************************************************************
000800* REG-ARVREP      - PIC X(300)        - REG. TOTAL DO ARQUIVO   *
000900******************************************************************
001000* REP-ID              - PIC S9(009)        - ID DA ARVORE (CHV) *
001100* REP-NOME            - PIC X(040)        - NOME DA ARVORE      *
001200* REP-TIPO-ALEMAO     - PIC X(040)        - GENERO (ALEMAO)     *
001300* REP-TIPO-BOTANICO   - PIC X(040)        - GENERO (BOTANICO)   *
001400* REP-ESPECIE-ALEMAO  - PIC X(040)        - ESPECIE (ALEMAO)    *
001500* REP-ESPECIE-BOTANIC - PIC X(040)        - ESPECIE (BOTANICO)  *
001600* REP-ANO-PLANTIO     - PIC S9(004)       - ANO DO PLANTIO      *
001700* REP-IDADE           - PIC S9(004)       - IDADE EM ANOS       *
001800* REP-DIAM-COPA       - PIC S9(002)V9(02) - DIAM. COPA (M)      *
001900* REP-CIRCUNFER       - PIC S9(004)       - CIRCUNFER. (CM)     *
002000* REP-ALTURA          - PIC S9(002)V9(01) - ALTURA (M)          *
002100* REP-DISTRITO        - PIC X(040)        - DISTRITO ADMINIST.  *
002200* REP-DECIDUA         - PIC 9(001)        - 1-DECIDUA 0-CONIFER *
002300* FILLER              - PIC X(031)        - AREA LIVRE          *
002400******************************************************************
002500* GRAVADO PELO SICAB011 (DATAREPAIR) JA SEM SENTINELAS -1 NOS   *
002600* CAMPOS REPARAVEIS, E JA COM A CLASSIFICACAO DE FOLHAGEM.      *
002700******************************************************************
002800*
002900 01          REG-ARVREP.
003000   03        REP-ID              PIC     S9(009).
003100   03        REP-NOME            PIC     X(040).
003200   03        REP-TIPO-ALEMAO     PIC     X(040).
003300   03        REP-TIPO-BOTANICO   PIC     X(040).
003400   03        REP-ESPECIE-ALEMAO  PIC     X(040).
003500   03        REP-ESPECIE-BOTANIC PIC     X(040).
003600   03        REP-ANO-PLANTIO     PIC     S9(004).
003700   03        REP-IDADE           PIC     S9(004).
003800   03        REP-DIAM-COPA       PIC     S9(002)V9(02).
003900   03        REP-CIRCUNFER       PIC     S9(004).
004000   03        REP-ALTURA          PIC     S9(002)V9(01).
004100   03        REP-DISTRITO        PIC     X(040).
004200   03        REP-DECIDUA         PIC     9(001).
004300   03        FILLER              PIC     X(031).
004400*
004500******************************************************************
004600* FIM DO BOOK DO ARQUIVO DE TRABALHO     SEQ. - W/R - ARVREP    *
004700******************************************************************
