000100******************************************************************
000200 IDENTIFICATION              DIVISION.
000300******************************************************************
000400*
000500 PROGRAM-ID.                 SICAB014.
000600 AUTHOR.                     JOAO BATISTA CARDOSO.
000700 INSTALLATION.               SICAB - SISTEMAS DE CADASTRO.
000800 DATE-WRITTEN.               08/07/1993.
000900 DATE-COMPILED.
001000 SECURITY.                   USO INTERNO.
001100*
001200******************************************************************
001300* SISTEMA......: SICAB - CADASTRO ARBOREO DE BERLIM             *
001400******************************************************************
001500* ANALISTA.....: JOAO BATISTA CARDOSO                           *
001600* LINGUAGEM....: COBOL/BATCH                                    *
001700* PROGRAMADOR..: JOAO BATISTA CARDOSO                           *
001800* DATA.........: 08/07/1993                                     *
001900******************************************************************
002000* OBJETIVO.....: LER ARVREP (SICAB011) E ARVCO2 (SICAB012),     *
002100*                MONTAR AS TABELAS DE AGRUPAMENTO POR DISTRITO  *
002200*                E POR ESPECIE BOTANICA E IMPRIMIR O RELATORIO  *
002300*                UNICO COM OS TOTAIS DE CARGA/REPARO (STALOD/   *
002400*                STAREP) E AS 14 PERGUNTAS FIXAS DO CADASTRO,   *
002500*                NA ORDEM 0 A 13, EM RELARV.                    *
002600******************************************************************
002700*                 H I S T O R I C O   D E   A L T E R A C O E S *
002800******************************************************************
002900* DATA       PROGRAMADOR  CHAMADO     DESCRICAO                *
003000* ---------- ------------ ----------- ------------------------ *
003100* 08/07/1993 JBC          SICAB-0016  VERSAO INICIAL - PERGUNTAS* SICAB016
003200*                                     0 A 4.                    *
003300* 03/02/1994 JBC          SICAB-0018  INCLUIDAS AS PERGUNTAS 5  * SICAB018
003400*                                     A 10 (CONTAGEM E MEDIA    *
003500*                                     POR GRUPO).                *
003600* 21/09/1994 PHM          SICAB-0022  INCLUIDAS AS PERGUNTAS 11 * SICAB022
003700*                                     A 13 (CARBONO, VIA ARQUIVO*
003800*                                     ARVCO2 MESCLADO COM       *
003900*                                     ARVREP POR ID).            *
004000* 02/02/1996 JBC          SICAB-0023  RETIRADA A QUEBRA DE      * SICAB023
004100*                                     PAGINA E O CABECALHO      *
004200*                                     REPETIDO - O CLIENTE SO'  *
004300*                                     QUER UMA LISTAGEM UNICA,  *
004400*                                     SEM TOTAIS POR PAGINA.    *
004500* 28/12/1998 RAV          SICAB-0030  VIRADA DO ANO 2000 - SEM   *SICAB030
004600*                                     IMPACTO NESTE PROGRAMA.   *
004700* 09/10/2003 DMF          SICAB-0039  PASSOU A LER STALOD/STAREP *SICAB039
004800*                                     (ANTES OS TOTAIS DE CARGA *
004900*                                     E REPARO ERAM DIGITADOS   *
004950*                                     A MAO NO CABECALHO).      *
004960* 15/01/2004 DMF          SICAB-0040  INCLUIDO O CONTROLE DE    *SICAB040
004970*                                     TEMPO GASTO DO PROPRIO    *
004980*                                     PASSO (ANTES SO' CARGA E  *
004990*                                     REPARO MOSTRAVAM TEMPO).  *
005000* 28/06/2004 DMF          SICAB-0043  PROTECAO DE ESTOURO NAS   *SICAB043
005010*                                     TABELAS DE GRUPO (DISTRITO*
005020*                                     E ESPECIE) - SE A TABELA  *
005030*                                     JA' ESTIVER CHEIA E O     *
005040*                                     GRUPO FOR NOVO, A ARVORE  *
005050*                                     E' IGNORADA NAQUELA       *
005060*                                     QUEBRA (SEM ABEND), EM VEZ*
005070*                                     DE ESTOURAR A TABELA SE O *
005080*                                     CADASTRO CRESCER MUITO.   *
005100******************************************************************
005200*
005300******************************************************************
005400 ENVIRONMENT                 DIVISION.
005500******************************************************************
005600 CONFIGURATION               SECTION.
005700******************************************************************
005800 SPECIAL-NAMES.
005900     UPSI-0  ON  STATUS      IS      SICAB-RASTREIO-LIGADO
006000             OFF STATUS      IS      SICAB-RASTREIO-DESLIG.
006100******************************************************************
006200 INPUT-OUTPUT                SECTION.
006300******************************************************************
006400 FILE-CONTROL.
006500*
006600     SELECT  ARVREP   ASSIGN  TO  UT-S-ARVREP
006700             FILE     STATUS  IS  WS-FS-ARVREP.
006800*
006900     SELECT  ARVCO2   ASSIGN  TO  UT-S-ARVCO2
007000             FILE     STATUS  IS  WS-FS-ARVCO2.
007100*
007200     SELECT  STALOD   ASSIGN  TO  UT-S-STALOD
007300             FILE     STATUS  IS  WS-FS-STALOD.
007400*
007500     SELECT  STAREP   ASSIGN  TO  UT-S-STAREP
007600             FILE     STATUS  IS  WS-FS-STAREP.
007700*
007800     SELECT  RELARV   ASSIGN  TO  UT-S-RELARV
007900             ORGANIZATION    LINE SEQUENTIAL
008000             FILE     STATUS  IS  WS-FS-RELARV.
008100*
008200******************************************************************
008300 DATA                        DIVISION.
008400******************************************************************
008500 FILE                        SECTION.
008600******************************************************************
008700*
008800 FD  ARVREP
008900     RECORDING  MODE      IS  F
009000     LABEL      RECORD    IS  STANDARD
009100     BLOCK      CONTAINS  0   RECORDS.
009200*
009300 01      REG-ARVREP-FD       PIC     X(300).
009400*
009500 FD  ARVCO2
009600     RECORDING  MODE      IS  F
009700     LABEL      RECORD    IS  STANDARD
009800     BLOCK      CONTAINS  0   RECORDS.
009900*
010000 01      REG-ARVCO2-FD       PIC     X(050).
010100*
010200 FD  STALOD
010300     RECORDING  MODE      IS  F
010400     LABEL      RECORD    IS  STANDARD
010500     BLOCK      CONTAINS  0   RECORDS.
010600*
010700 01      REG-STALOD-FD       PIC     X(050).
010800*
010900 FD  STAREP
011000     RECORDING  MODE      IS  F
011100     LABEL      RECORD    IS  STANDARD
011200     BLOCK      CONTAINS  0   RECORDS.
011300*
011400 01      REG-STAREP-FD       PIC     X(050).
011500*
011600 FD  RELARV
011700     RECORDING  MODE      IS  F
011800     LABEL      RECORD    IS  STANDARD.
011900*
012000 01      REG-RELARV          PIC     X(132).
012100*
012200******************************************************************
012300 WORKING-STORAGE             SECTION.
012400******************************************************************
012500*
012600 01      WS-FS-ARVREP        PIC     9(002) VALUE ZEROS.
012700 01      WS-FS-ARVCO2        PIC     9(002) VALUE ZEROS.
012800 01      WS-FS-STALOD        PIC     9(002) VALUE ZEROS.
012900 01      WS-FS-STAREP        PIC     9(002) VALUE ZEROS.
013000 01      WS-FS-RELARV        PIC     9(002) VALUE ZEROS.
013100*
013200 01      WS-ACESSO-ARQ       PIC     X(013) VALUE SPACES.
013300 01      WS-DDNAME-ARQ       PIC     X(008) VALUE SPACES.
013400 77      WS-FS-ARQ           PIC     9(002) VALUE ZEROS.
013500 77      WS-PTO-ERRO         PIC     9(003) VALUE ZEROS.
013600*
013700 01      WS-LINHA-RELATORIO  PIC     X(132) VALUE SPACES.
013800 01      WS-EDICAO-9         PIC     Z.ZZZ.ZZZ.ZZ9.
013900 01      WS-EDICAO-N         PIC     --Z.ZZZ.ZZ9.
014000 01      WS-EDICAO-DEC1      PIC     --ZZ9.9.
014100 01      WS-EDICAO-DEC2      PIC     --Z9.99.
014200*
014300******************************************************************
014400*        TABELA DE TRABALHO - ARVORES REPARADAS + CO2           *
014500******************************************************************
014600*
014700 01      TAB-ARVREP.
014800   03    TBR-ITEM            OCCURS  50000 TIMES
014900                              INDEXED BY      IX-ARV.
015000     05  TBR-ID              PIC     S9(009).
015100     05  TBR-NOME            PIC     X(040).
015200     05  TBR-TIPO-ALEMAO     PIC     X(040).
015300     05  TBR-TIPO-BOTANICO   PIC     X(040).
015400     05  TBR-ESPECIE-ALEMAO  PIC     X(040).
015500     05  TBR-ESPECIE-BOTANIC PIC     X(040).
015600     05  TBR-ANO-PLANTIO     PIC     S9(004).
015700     05  TBR-IDADE           PIC     S9(004).
015800     05  TBR-DIAM-COPA       PIC     S9(002)V9(02).
015900     05  TBR-CIRCUNFER       PIC     S9(004).
016000     05  TBR-ALTURA          PIC     S9(002)V9(01).
016100     05  TBR-DISTRITO        PIC     X(040).
016200     05  TBR-DECIDUA         PIC     9(001).
016300     05  TBR-CO2-KG          PIC     S9(006) VALUE ZEROS.
016400*
016500 01      WS-QTD-ARVREP       PIC     9(009) COMP VALUE ZEROS.
016600 01      WS-IX               PIC     9(009) COMP VALUE ZEROS.
016700*
016800 01      TAB-ARVCO2-TEMP.
016900   03    TC2-ITEM            OCCURS  50000 TIMES
017000                              INDEXED BY      IX-CO2.
017100     05  TC2-ID              PIC     S9(009).
017200     05  TC2-MASSA           PIC     S9(006).
017300*
017400 01      WS-QTD-ARVCO2       PIC     9(009) COMP VALUE ZEROS.
017500*
017600******************************************************************
017700*        TABELA DE GRUPO - POR DISTRITO                         *
017800******************************************************************
017900*
018000 01      TAB-GRP-DISTRITO.
018100   03    GRD-ITEM            OCCURS  500 TIMES
018200                              INDEXED BY      IX-GRD.
018300     05  GRD-NOME            PIC     X(040).
018400     05  GRD-QTD-ARVORES     PIC     9(009) COMP.
018500     05  GRD-SOMA-CO2        PIC     S9(011) COMP.
018600     05  GRD-QTD-ESPECIE     PIC     9(005) COMP.
018700     05  GRD-ESPECIE         OCCURS  300 TIMES
018800                              PIC     X(040).
018900*
019000 01      WS-QTD-GRD          PIC     9(005) COMP VALUE ZEROS.
019100*
019200******************************************************************
019300*        TABELA DE GRUPO - POR ESPECIE BOTANICA                 *
019400******************************************************************
019500*
019600 01      TAB-GRP-ESPECIE.
019700   03    GRE-ITEM            OCCURS  2000 TIMES
019800                              INDEXED BY      IX-GRE.
019900     05  GRE-NOME            PIC     X(040).
020000     05  GRE-QTD             PIC     9(009) COMP.
020100     05  GRE-SOMA-ALTURA     PIC     S9(009)V9(01) COMP.
020200     05  GRE-CNT-ALTURA      PIC     9(009) COMP.
020300     05  GRE-SOMA-CIRCUNFER  PIC     S9(011) COMP.
020400     05  GRE-CNT-CIRCUNFER   PIC     9(009) COMP.
020500     05  GRE-SOMA-CO2        PIC     S9(011) COMP.
020600*
020700 01      WS-QTD-GRE          PIC     9(005) COMP VALUE ZEROS.
020800*
020900******************************************************************
021000*        TABELA DE GRUPO - POR GENERO BOTANICO (SO' CONTAGEM)   *
021100******************************************************************
021200*
021300 01      TAB-GRP-TIPO.
021400   03    GRT-ITEM            OCCURS  2000 TIMES
021500                              INDEXED BY      IX-GRT.
021600     05  GRT-NOME            PIC     X(040).
021700*
021800 01      WS-QTD-GRT          PIC     9(005) COMP VALUE ZEROS.
021900*
022000******************************************************************
022100*        TOTAIS DE CARGA/REPARO (CABECALHO DO RELATORIO)        *
022200******************************************************************
022300*
022400 01      WS-HDR-CARGA-CRIADAS   PIC 9(009) VALUE ZEROS.
022500 01      WS-HDR-CARGA-TEMPO     PIC 9(007) VALUE ZEROS.
022600 01      WS-HDR-REP-CORROMP     PIC 9(009) VALUE ZEROS.
022700 01      WS-HDR-REP-REPARADAS   PIC 9(009) VALUE ZEROS.
022800 01      WS-HDR-REP-APAGADAS    PIC 9(009) VALUE ZEROS.
022900 01      WS-HDR-REP-TEMPO       PIC 9(007) VALUE ZEROS.
022910 01      WS-HDR-REP-TEMPO-PARTES
022920                             REDEFINES      WS-HDR-REP-TEMPO.
022930   03    WS-HRT-SEGUNDOS     PIC 9(005).
022940   03    WS-HRT-CENTESIMOS   PIC 9(002).
023000*
023100******************************************************************
023200*        VARIAVEIS DE TRABALHO DAS PERGUNTAS                    *
023300******************************************************************
023400*
023500 01      WS-MAX-QTD          PIC     S9(011) COMP VALUE ZEROS.
023600 01      WS-MAX-IX           PIC     9(009) COMP VALUE ZEROS.
023700 01      WS-MAX-NOME         PIC     X(040) VALUE SPACES.
023800 01      WS-MEDIA-ATUAL      PIC     S9(009)V9(004) VALUE ZEROS.
023900 01      WS-MEDIA-MAXIMA     PIC     S9(009)V9(004) VALUE ZEROS.
024000 01      WS-TOTAL-CARBONO    PIC     S9(011) COMP VALUE ZEROS.
024100 77      WS-ACHADA           PIC     9(001) COMP VALUE ZEROS.
024200 77      WS-POSICAO          PIC     9(005) COMP VALUE ZEROS.
024210*
024220******************************************************************
024230*        CONTROLE DE TEMPO GASTO (EXIBIDO NO RODAPE DO RELATORIO)*
024240******************************************************************
024250*
024260 01      WS-HORA-INICIO      PIC     9(008) VALUE ZEROS.
024270 01      WS-HI-PARTES        REDEFINES      WS-HORA-INICIO.
024280   03    WS-HI-HORA          PIC     9(002).
024290   03    WS-HI-MIN           PIC     9(002).
024300   03    WS-HI-SEG           PIC     9(002).
024310   03    WS-HI-CENT          PIC     9(002).
024320*
024330 01      WS-HORA-FIM         PIC     9(008) VALUE ZEROS.
024340 01      WS-HF-PARTES        REDEFINES      WS-HORA-FIM.
024350   03    WS-HF-HORA          PIC     9(002).
024360   03    WS-HF-MIN           PIC     9(002).
024370   03    WS-HF-SEG           PIC     9(002).
024380   03    WS-HF-CENT          PIC     9(002).
024390*
024400 01      WS-TEMPO-GASTO-CS   PIC     9(007) VALUE ZEROS.
024410*
024420******************************************************************
024500*        REGISTROS DE TRABALHO (LAYOUTS)                        *
024600******************************************************************
024700*
024800     COPY    SICO1011.
024900*
025000     COPY    SICO1012.
025100*
025200     COPY    SICW1099.
025300*
025400******************************************************************
025500 LINKAGE                     SECTION.
025600******************************************************************
025700 PROCEDURE                   DIVISION.
025800******************************************************************
025900*
025910     ACCEPT  WS-HORA-INICIO  FROM    TIME.
026000     PERFORM 0100-00-PROCED-INICIAIS.
026100
026200     PERFORM 1000-00-MONTA-TABELAS-GRUPO.
026300
026400     PERFORM 2000-00-IMPRIME-RELATORIO.
026500
026510     ACCEPT  WS-HORA-FIM     FROM    TIME.
026520     PERFORM 2990-00-CALCULA-TEMPO-GASTO.
026600     PERFORM 3000-00-PROCED-FINAIS.
026700
026800     GOBACK.
026900*
027000******************************************************************
027100 0100-00-PROCED-INICIAIS     SECTION.
027200******************************************************************
027300*
027400     OPEN    INPUT   ARVREP
027500                     ARVCO2
027600                     STALOD
027700                     STAREP
027800             OUTPUT  RELARV.
027900
028000     MOVE   ' NA ABERTURA '  TO      WS-ACESSO-ARQ.
028100     MOVE    001             TO      WS-PTO-ERRO.
028200     PERFORM 0200-00-TESTA-FILE-STATUS.
028300
028400     PERFORM 0150-00-LE-TOTAIS-CONTROLE.
028500
028600     PERFORM 0160-00-CARREGA-TABELA-ARVREP.
028700
028800     PERFORM 0170-00-CARREGA-TABELA-ARVCO2.
028900
029000     PERFORM 0180-00-MESCLA-CO2-EM-ARVREP.
029100*
029200 0100-99-EXIT.
029300     EXIT.
029400*
029500 0150-00-LE-TOTAIS-CONTROLE  SECTION.
029600******************************************************************
029700*
029800     READ    STALOD          INTO    REG-STAT.
029900     MOVE   ' NA LEITURA '   TO      WS-ACESSO-ARQ.
030000     MOVE    002             TO      WS-PTO-ERRO.
030100     PERFORM 0310-00-TESTA-FS-STALOD.
030200
030300     MOVE    STAT-CONTADOR-1 TO      WS-HDR-CARGA-CRIADAS.
030400     MOVE    STAT-TEMPO-CS   TO      WS-HDR-CARGA-TEMPO.
030500
030600     READ    STAREP          INTO    REG-STAT.
030700     PERFORM 0320-00-TESTA-FS-STAREP.
030800
030900     MOVE    STAT-CONTADOR-1 TO      WS-HDR-REP-CORROMP.
031000     MOVE    STAT-CONTADOR-2 TO      WS-HDR-REP-REPARADAS.
031100     MOVE    STAT-CONTADOR-3 TO      WS-HDR-REP-APAGADAS.
031200     MOVE    STAT-TEMPO-CS   TO      WS-HDR-REP-TEMPO.
031300*
031400 0150-99-EXIT.
031500     EXIT.
031600*
031700 0160-00-CARREGA-TABELA-ARVREP
031800                              SECTION.
031900******************************************************************
032000*
032100     MOVE    ZEROS           TO      WS-QTD-ARVREP.
032200
032300     READ    ARVREP          INTO    REG-ARVREP.
032400     MOVE    003             TO      WS-PTO-ERRO.
032500     PERFORM 0300-00-TESTA-FS-ARVREP.
032600
032700     PERFORM 0161-00-GUARDA-UMA-ARVREP
032800       UNTIL WS-FS-ARVREP    EQUAL   10.
032900*
033000 0160-99-EXIT.
033100     EXIT.
033200*
033300 0161-00-GUARDA-UMA-ARVREP   SECTION.
033400******************************************************************
033500*
033600     ADD     001             TO      WS-QTD-ARVREP.
033700     SET     IX-ARV          TO      WS-QTD-ARVREP.
033800
033900     MOVE    REP-ID          TO      TBR-ID(IX-ARV).
034000     MOVE    REP-NOME        TO      TBR-NOME(IX-ARV).
034100     MOVE    REP-TIPO-ALEMAO TO      TBR-TIPO-ALEMAO(IX-ARV).
034200     MOVE    REP-TIPO-BOTANICO
034300                             TO      TBR-TIPO-BOTANICO(IX-ARV).
034400     MOVE    REP-ESPECIE-ALEMAO
034500                             TO      TBR-ESPECIE-ALEMAO(IX-ARV).
034600     MOVE    REP-ESPECIE-BOTANIC
034700                             TO      TBR-ESPECIE-BOTANIC(IX-ARV).
034800     MOVE    REP-ANO-PLANTIO TO      TBR-ANO-PLANTIO(IX-ARV).
034900     MOVE    REP-IDADE       TO      TBR-IDADE(IX-ARV).
035000     MOVE    REP-DIAM-COPA   TO      TBR-DIAM-COPA(IX-ARV).
035100     MOVE    REP-CIRCUNFER   TO      TBR-CIRCUNFER(IX-ARV).
035200     MOVE    REP-ALTURA      TO      TBR-ALTURA(IX-ARV).
035300     MOVE    REP-DISTRITO    TO      TBR-DISTRITO(IX-ARV).
035400     MOVE    REP-DECIDUA     TO      TBR-DECIDUA(IX-ARV).
035500     MOVE    ZEROS           TO      TBR-CO2-KG(IX-ARV).
035600
035700     READ    ARVREP          INTO    REG-ARVREP.
035800     PERFORM 0300-00-TESTA-FS-ARVREP.
035900*
036000 0161-99-EXIT.
036100     EXIT.
036200*
036300 0170-00-CARREGA-TABELA-ARVCO2
036400                              SECTION.
036500******************************************************************
036600*
036700     MOVE    ZEROS           TO      WS-QTD-ARVCO2.
036800
036900     READ    ARVCO2          INTO    REG-ARVCO2.
037000     MOVE    004             TO      WS-PTO-ERRO.
037100     PERFORM 0400-00-TESTA-FS-ARVCO2.
037200
037300     PERFORM 0171-00-GUARDA-UMA-ARVCO2
037400       UNTIL WS-FS-ARVCO2    EQUAL   10.
037500*
037600 0170-99-EXIT.
037700     EXIT.
037800*
037900 0171-00-GUARDA-UMA-ARVCO2   SECTION.
038000******************************************************************
038100*
038200     ADD     001             TO      WS-QTD-ARVCO2.
038300     SET     IX-CO2          TO      WS-QTD-ARVCO2.
038400
038500     MOVE    CO2-ARVORE-ID   TO      TC2-ID(IX-CO2).
038600     MOVE    CO2-MASSA-KG    TO      TC2-MASSA(IX-CO2).
038700
038800     READ    ARVCO2          INTO    REG-ARVCO2.
038900     PERFORM 0400-00-TESTA-FS-ARVCO2.
039000*
039100 0171-99-EXIT.
039200     EXIT.
039300*
039400******************************************************************
039500* ARVCO2 E' UM SUBCONJUNTO DE ARVREP, NA MESMA ORDEM DE GRAVACAO *
039600* (SICAB012 LE ARVREP SEQUENCIALMENTE) - MESCLA POR POSICAO,    *
039700* AVANCANDO O PONTEIRO DE ARVREP ATE CASAR O ID.                *
039800******************************************************************
039900 0180-00-MESCLA-CO2-EM-ARVREP
040000                              SECTION.
040100******************************************************************
040200*
040300     SET     IX-ARV          TO      1.
040400
040500     PERFORM 0181-00-MESCLA-UM-CO2
040600       VARYING IX-CO2 FROM 1 BY 1
040700         UNTIL IX-CO2 GREATER WS-QTD-ARVCO2.
040800*
040900 0180-99-EXIT.
041000     EXIT.
041100*
041200 0181-00-MESCLA-UM-CO2       SECTION.
041300******************************************************************
041400*
041500     PERFORM 0182-00-AVANCA-PONTEIRO-ARVREP
041600       UNTIL TBR-ID(IX-ARV)  EQUAL   TC2-ID(IX-CO2)
041700          OR IX-ARV          GREATER OR EQUAL WS-QTD-ARVREP.
041800
041900     IF      TBR-ID(IX-ARV)  EQUAL   TC2-ID(IX-CO2)
042000             MOVE    TC2-MASSA(IX-CO2)
042100                             TO      TBR-CO2-KG(IX-ARV)
042200     END-IF.
042300*
042400 0181-99-EXIT.
042500     EXIT.
042600*
042700 0182-00-AVANCA-PONTEIRO-ARVREP
042800                              SECTION.
042900******************************************************************
043000*
043100     SET     IX-ARV          UP      BY      1.
043200*
043300 0182-99-EXIT.
043400     EXIT.
043500*
043600******************************************************************
043700 0200-00-TESTA-FILE-STATUS   SECTION.
043800******************************************************************
043900*
044000     PERFORM 0300-00-TESTA-FS-ARVREP.
044100     PERFORM 0400-00-TESTA-FS-ARVCO2.
044200     PERFORM 0310-00-TESTA-FS-STALOD.
044300     PERFORM 0320-00-TESTA-FS-STAREP.
044400     PERFORM 0410-00-TESTA-FS-RELARV.
044500*
044600 0200-99-EXIT.
044700     EXIT.
044800*
044900 0300-00-TESTA-FS-ARVREP     SECTION.
045000******************************************************************
045100*
045200     IF      WS-FS-ARVREP NOT EQUAL 00 AND 10
045300             MOVE 'ARVREP'   TO      WS-DDNAME-ARQ
045400             MOVE  WS-FS-ARVREP
045500                             TO      WS-FS-ARQ
045600             PERFORM         0999-00-ABEND-ARQ
045700     END-IF.
045800*
045900 0300-99-EXIT.
046000     EXIT.
046100*
046200 0400-00-TESTA-FS-ARVCO2     SECTION.
046300******************************************************************
046400*
046500     IF      WS-FS-ARVCO2 NOT EQUAL 00 AND 10
046600             MOVE 'ARVCO2'   TO      WS-DDNAME-ARQ
046700             MOVE  WS-FS-ARVCO2
046800                             TO      WS-FS-ARQ
046900             PERFORM         0999-00-ABEND-ARQ
047000     END-IF.
047100*
047200 0400-99-EXIT.
047300     EXIT.
047400*
047500 0310-00-TESTA-FS-STALOD     SECTION.
047600******************************************************************
047700*
047800     IF      WS-FS-STALOD NOT EQUAL 00
047900             MOVE 'STALOD'   TO      WS-DDNAME-ARQ
048000             MOVE  WS-FS-STALOD
048100                             TO      WS-FS-ARQ
048200             PERFORM         0999-00-ABEND-ARQ
048300     END-IF.
048400*
048500 0310-99-EXIT.
048600     EXIT.
048700*
048800 0320-00-TESTA-FS-STAREP     SECTION.
048900******************************************************************
049000*
049100     IF      WS-FS-STAREP NOT EQUAL 00
049200             MOVE 'STAREP'   TO      WS-DDNAME-ARQ
049300             MOVE  WS-FS-STAREP
049400                             TO      WS-FS-ARQ
049500             PERFORM         0999-00-ABEND-ARQ
049600     END-IF.
049700*
049800 0320-99-EXIT.
049900     EXIT.
050000*
050100 0410-00-TESTA-FS-RELARV     SECTION.
050200******************************************************************
050300*
050400     IF      WS-FS-RELARV NOT EQUAL 00
050500             MOVE 'RELARV'   TO      WS-DDNAME-ARQ
050600             MOVE  WS-FS-RELARV
050700                             TO      WS-FS-ARQ
050800             PERFORM         0999-00-ABEND-ARQ
050900     END-IF.
051000*
051100 0410-99-EXIT.
051200     EXIT.
051300*
051400******************************************************************
051500* TreeController/MapOperations - UM UNICO PASSE SOBRE TAB-ARVREP *
051600* MONTANDO AS TRES TABELAS DE GRUPO (DISTRITO, ESPECIE, TIPO).  *
051700******************************************************************
051800 1000-00-MONTA-TABELAS-GRUPO SECTION.
051900******************************************************************
052000*
052100     MOVE    ZEROS           TO      WS-QTD-GRD WS-QTD-GRE
052200                                     WS-QTD-GRT.
052300
052400     PERFORM 1010-00-ACUMULA-UMA-ARVORE
052500       VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX GREATER WS-QTD-ARVREP.
052600*
052700 1000-99-EXIT.
052800     EXIT.
052900*
053000 1010-00-ACUMULA-UMA-ARVORE  SECTION.
053100******************************************************************
053200*
053300     SET     IX-ARV          TO      WS-IX.
053400
053500     PERFORM 1100-00-ACUMULA-GRUPO-DISTRITO.
053600
053700     PERFORM 1200-00-ACUMULA-GRUPO-ESPECIE.
053800
053900     PERFORM 1300-00-ACUMULA-GRUPO-TIPO.
054000*
054100 1010-99-EXIT.
054200     EXIT.
054300*
054400 1100-00-ACUMULA-GRUPO-DISTRITO
054500                              SECTION.
054600******************************************************************
054700*
054750* 28/06/2004 DMF SICAB-0043 - TABELA CHEIA E' IGNORADA, NAO       *
054760*                ESTOURA.                                        *
054800     PERFORM 1110-00-BUSCA-GRUPO-DISTRITO.
054850
054860     IF      WS-ACHADA       EQUAL   ZEROS
054870       AND   WS-QTD-GRD      GREATER OR EQUAL 500
054880             GO TO           1100-99-EXIT
054890     END-IF.
054900
055000     IF      WS-ACHADA       EQUAL   ZEROS
055100             ADD     001     TO      WS-QTD-GRD
055200             SET     IX-GRD  TO      WS-QTD-GRD
055300             MOVE    TBR-DISTRITO(IX-ARV)
055400                             TO      GRD-NOME(IX-GRD)
055500             MOVE    ZEROS   TO      GRD-QTD-ARVORES(IX-GRD)
055600             MOVE    ZEROS   TO      GRD-SOMA-CO2(IX-GRD)
055700             MOVE    ZEROS   TO      GRD-QTD-ESPECIE(IX-GRD)
055800     END-IF.
055900
056000     ADD     001             TO      GRD-QTD-ARVORES(IX-GRD).
056100     ADD     TBR-CO2-KG(IX-ARV)
056200                             TO      GRD-SOMA-CO2(IX-GRD).
056300
056400     PERFORM 1150-00-ACUMULA-ESPECIE-DO-DISTRITO.
056500*
056600 1100-99-EXIT.
056700     EXIT.
056800*
056900 1110-00-BUSCA-GRUPO-DISTRITO
057000                              SECTION.
057100******************************************************************
057200*
057300     MOVE    ZEROS           TO      WS-ACHADA.
057400
057500     PERFORM 1120-00-COMPARA-GRUPO-DISTRITO
057600       VARYING IX-GRD FROM 1 BY 1
057700         UNTIL IX-GRD GREATER WS-QTD-GRD OR WS-ACHADA EQUAL 1.
057800*
057900 1110-99-EXIT.
058000     EXIT.
058100*
058200 1120-00-COMPARA-GRUPO-DISTRITO
058300                              SECTION.
058400******************************************************************
058500*
058600     IF      GRD-NOME(IX-GRD) EQUAL  TBR-DISTRITO(IX-ARV)
058700             MOVE    1       TO      WS-ACHADA
058800     END-IF.
058900*
059000 1120-99-EXIT.
059100     EXIT.
059200*
059300 1150-00-ACUMULA-ESPECIE-DO-DISTRITO
059400                              SECTION.
059500******************************************************************
059600*
059700     MOVE    ZEROS           TO      WS-ACHADA.
059800
059900     PERFORM 1160-00-COMPARA-ESPECIE-DO-DISTRITO
060000       VARYING WS-POSICAO FROM 1 BY 1
060100         UNTIL WS-POSICAO GREATER GRD-QTD-ESPECIE(IX-GRD)
060200            OR WS-ACHADA  EQUAL   1.
060300
060400     IF      WS-ACHADA       EQUAL   ZEROS
060500       AND   GRD-QTD-ESPECIE(IX-GRD) LESS 300
060600             ADD     001     TO      GRD-QTD-ESPECIE(IX-GRD)
060700             MOVE    TBR-ESPECIE-BOTANIC(IX-ARV)
060800                     TO      GRD-ESPECIE(IX-GRD,
060900                             GRD-QTD-ESPECIE(IX-GRD))
061000     END-IF.
061100*
061200 1150-99-EXIT.
061300     EXIT.
061400*
061500 1160-00-COMPARA-ESPECIE-DO-DISTRITO
061600                              SECTION.
061700******************************************************************
061800*
061900     IF      GRD-ESPECIE(IX-GRD, WS-POSICAO)
062000                             EQUAL   TBR-ESPECIE-BOTANIC(IX-ARV)
062100             MOVE    1       TO      WS-ACHADA
062200     END-IF.
062300*
062400 1160-99-EXIT.
062500     EXIT.
062600*
062700 1200-00-ACUMULA-GRUPO-ESPECIE
062800                              SECTION.
062900******************************************************************
063000*
063050* 28/06/2004 DMF SICAB-0043 - IDEM 1100-00, PARA A TABELA DE      *
063060*                ESPECIE.                                        *
063100     PERFORM 1210-00-BUSCA-GRUPO-ESPECIE.
063150
063160     IF      WS-ACHADA       EQUAL   ZEROS
063170       AND   WS-QTD-GRE      GREATER OR EQUAL 2000
063180             GO TO           1200-99-EXIT
063190     END-IF.
063200
063300     IF      WS-ACHADA       EQUAL   ZEROS
063400             ADD     001     TO      WS-QTD-GRE
063500             SET     IX-GRE  TO      WS-QTD-GRE
063600             MOVE    TBR-ESPECIE-BOTANIC(IX-ARV)
063700                             TO      GRE-NOME(IX-GRE)
063800             MOVE    ZEROS   TO      GRE-QTD(IX-GRE)
063900             MOVE    ZEROS   TO      GRE-SOMA-ALTURA(IX-GRE)
064000             MOVE    ZEROS   TO      GRE-CNT-ALTURA(IX-GRE)
064100             MOVE    ZEROS   TO      GRE-SOMA-CIRCUNFER(IX-GRE)
064200             MOVE    ZEROS   TO      GRE-CNT-CIRCUNFER(IX-GRE)
064300             MOVE    ZEROS   TO      GRE-SOMA-CO2(IX-GRE)
064400     END-IF.
064500
064600     ADD     001             TO      GRE-QTD(IX-GRE).
064700     ADD     TBR-CO2-KG(IX-ARV)
064800                             TO      GRE-SOMA-CO2(IX-GRE).
064900
065000     IF      TBR-ALTURA(IX-ARV)     NOT EQUAL -1
065100             ADD     TBR-ALTURA(IX-ARV)
065200                             TO      GRE-SOMA-ALTURA(IX-GRE)
065300             ADD     001     TO      GRE-CNT-ALTURA(IX-GRE)
065400     END-IF.
065500
065600     IF      TBR-CIRCUNFER(IX-ARV)  NOT EQUAL -1
065700             ADD     TBR-CIRCUNFER(IX-ARV)
065800                             TO      GRE-SOMA-CIRCUNFER(IX-GRE)
065900             ADD     001     TO      GRE-CNT-CIRCUNFER(IX-GRE)
066000     END-IF.
066100*
066200 1200-99-EXIT.
066300     EXIT.
066400*
066500 1210-00-BUSCA-GRUPO-ESPECIE SECTION.
066600******************************************************************
066700*
066800     MOVE    ZEROS           TO      WS-ACHADA.
066900
067000     PERFORM 1220-00-COMPARA-GRUPO-ESPECIE
067100       VARYING IX-GRE FROM 1 BY 1
067200         UNTIL IX-GRE GREATER WS-QTD-GRE OR WS-ACHADA EQUAL 1.
067300*
067400 1210-99-EXIT.
067500     EXIT.
067600*
067700 1220-00-COMPARA-GRUPO-ESPECIE
067800                              SECTION.
067900******************************************************************
068000*
068100     IF      GRE-NOME(IX-GRE) EQUAL  TBR-ESPECIE-BOTANIC(IX-ARV)
068200             MOVE    1       TO      WS-ACHADA
068300     END-IF.
068400*
068500 1220-99-EXIT.
068600     EXIT.
068700*
068800 1300-00-ACUMULA-GRUPO-TIPO  SECTION.
068900******************************************************************
069000*
069100     MOVE    ZEROS           TO      WS-ACHADA.
069200
069300     PERFORM 1310-00-COMPARA-GRUPO-TIPO
069400       VARYING IX-GRT FROM 1 BY 1
069500         UNTIL IX-GRT GREATER WS-QTD-GRT OR WS-ACHADA EQUAL 1.
069600
069700     IF      WS-ACHADA       EQUAL   ZEROS
069800             ADD     001     TO      WS-QTD-GRT
069900             SET     IX-GRT  TO      WS-QTD-GRT
070000             MOVE    TBR-TIPO-BOTANICO(IX-ARV)
070100                             TO      GRT-NOME(IX-GRT)
070200     END-IF.
070300*
070400 1300-99-EXIT.
070500     EXIT.
070600*
070700 1310-00-COMPARA-GRUPO-TIPO  SECTION.
070800******************************************************************
070900*
071000     IF      GRT-NOME(IX-GRT) EQUAL  TBR-TIPO-BOTANICO(IX-ARV)
071100             MOVE    1       TO      WS-ACHADA
071200     END-IF.
071300*
071400 1310-99-EXIT.
071500     EXIT.
071600*
071700******************************************************************
071800 2000-00-IMPRIME-RELATORIO   SECTION.
071900******************************************************************
072000*
072100     PERFORM 2050-00-IMPRIME-CABECALHO.
072200
072300     PERFORM 2100-00-PERGUNTA-00.
072400     PERFORM 2110-00-PERGUNTA-01.
072500     PERFORM 2120-00-PERGUNTA-02.
072600     PERFORM 2130-00-PERGUNTA-03.
072700     PERFORM 2140-00-PERGUNTA-04.
072750*    28/06/2004 DMF SICAB-0043 - 05 E 06 SAO IMPRESSAS EM         *
072760*    SEQUENCIA, SEM VARIACAO DE INDICE ENTRE ELAS, E PASSARAM A   *
072770*    SER CHAMADAS NUM SO' PERFORM...THRU.                         *
072800     PERFORM 2150-00-PERGUNTA-05 THRU 2160-99-EXIT.
073000     PERFORM 2170-00-PERGUNTA-07.
073100     PERFORM 2180-00-PERGUNTA-08.
073200     PERFORM 2190-00-PERGUNTA-09.
073300     PERFORM 2200-00-PERGUNTA-10.
073400     PERFORM 2210-00-PERGUNTA-11.
073500     PERFORM 2220-00-PERGUNTA-12.
073600     PERFORM 2230-00-PERGUNTA-13.
073700*
073800 2000-99-EXIT.
073900     EXIT.
074000*
074100 2050-00-IMPRIME-CABECALHO   SECTION.
074200******************************************************************
074300*
074400     PERFORM 2900-00-GRAVA-LINHA-BRANCA.
074500
074600     MOVE    'SICAB - CADASTRO ARBOREO DE BERLIM - RELATORIO'
074700                             TO      WS-LINHA-RELATORIO.
074800     PERFORM 2910-00-GRAVA-LINHA.
074900
075000     PERFORM 2900-00-GRAVA-LINHA-BRANCA.
075100
075200     MOVE    WS-HDR-CARGA-CRIADAS    TO      WS-EDICAO-9.
075300     STRING  'CARGA - ARVORES CRIADAS.......: ' WS-EDICAO-9
075400             DELIMITED BY SIZE       INTO    WS-LINHA-RELATORIO.
075500     PERFORM 2910-00-GRAVA-LINHA.
075600
075700     MOVE    WS-HDR-CARGA-TEMPO      TO      WS-EDICAO-9.
075800     STRING  'CARGA - TEMPO GASTO (CS)......: ' WS-EDICAO-9
075900             DELIMITED BY SIZE       INTO    WS-LINHA-RELATORIO.
076000     PERFORM 2910-00-GRAVA-LINHA.
076100
076200     MOVE    WS-HDR-REP-CORROMP      TO      WS-EDICAO-9.
076300     STRING  'REPARO - ARVORES CORROMPIDAS..: ' WS-EDICAO-9
076400             DELIMITED BY SIZE       INTO    WS-LINHA-RELATORIO.
076500     PERFORM 2910-00-GRAVA-LINHA.
076600
076700     MOVE    WS-HDR-REP-REPARADAS    TO      WS-EDICAO-9.
076800     STRING  'REPARO - ARVORES REPARADAS....: ' WS-EDICAO-9
076900             DELIMITED BY SIZE       INTO    WS-LINHA-RELATORIO.
077000     PERFORM 2910-00-GRAVA-LINHA.
077100
077200     MOVE    WS-HDR-REP-APAGADAS     TO      WS-EDICAO-9.
077300     STRING  'REPARO - ARVORES APAGADAS.....: ' WS-EDICAO-9
077400             DELIMITED BY SIZE       INTO    WS-LINHA-RELATORIO.
077500     PERFORM 2910-00-GRAVA-LINHA.
077600
077700     MOVE    WS-QTD-ARVREP           TO      WS-EDICAO-9.
077800     STRING  'REPARO - ARVORES RESTANTES....: ' WS-EDICAO-9
077900             DELIMITED BY SIZE       INTO    WS-LINHA-RELATORIO.
078000     PERFORM 2910-00-GRAVA-LINHA.
078100
078200     MOVE    WS-HDR-REP-TEMPO        TO      WS-EDICAO-9.
078300     STRING  'REPARO - TEMPO GASTO (CS).....: ' WS-EDICAO-9
078400             DELIMITED BY SIZE       INTO    WS-LINHA-RELATORIO.
078500     PERFORM 2910-00-GRAVA-LINHA.
078600
078700     PERFORM 2900-00-GRAVA-LINHA-BRANCA.
078800*
078900 2050-99-EXIT.
079000     EXIT.
079100*
079200******************************************************************
079300* PERGUNTA 0 - DISTRITO COM MAIS ARVORES.                        *
079400******************************************************************
079500 2100-00-PERGUNTA-00         SECTION.
079600******************************************************************
079700*
079800     MOVE    ZEROS           TO      WS-MAX-QTD.
079900     MOVE    SPACES          TO      WS-MAX-NOME.
080000
080100     PERFORM 2101-00-COMPARA-MAX-DISTRITO
080200       VARYING IX-GRD FROM 1 BY 1 UNTIL IX-GRD GREATER WS-QTD-GRD.
080300
080400     STRING  'P00 - BEZIRK MIT DEN MEISTEN BAEUMEN: '
080500             WS-MAX-NOME     DELIMITED BY SIZE
080600                     INTO    WS-LINHA-RELATORIO.
080700     PERFORM 2910-00-GRAVA-LINHA.
080800*
080900 2100-99-EXIT.
081000     EXIT.
081100*
081200 2101-00-COMPARA-MAX-DISTRITO
081300                              SECTION.
081400******************************************************************
081500*
081600     IF      GRD-QTD-ARVORES(IX-GRD) GREATER  WS-MAX-QTD
081700             MOVE    GRD-QTD-ARVORES(IX-GRD)   TO      WS-MAX-QTD
081800             MOVE    GRD-NOME(IX-GRD)          TO      WS-MAX-NOME
081900     END-IF.
082000*
082100 2101-99-EXIT.
082200     EXIT.
082300*
082400******************************************************************
082500* PERGUNTA 1 - DISTRITO DA ARVORE MAIS ALTA.                     *
082600******************************************************************
082700 2110-00-PERGUNTA-01         SECTION.
082800******************************************************************
082900*
083000     MOVE    ZEROS           TO      WS-MAX-IX.
083100
083200     PERFORM 2111-00-COMPARA-MAX-ALTURA
083300       VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX GREATER WS-QTD-ARVREP.
083400
083500     IF      WS-MAX-IX       GREATER ZEROS
083600             SET     IX-ARV  TO      WS-MAX-IX
083700             STRING  'P01 - BEZIRK DES HOECHSTEN BAUMS: '
083800                     TBR-DISTRITO(IX-ARV)
083900                     DELIMITED BY SIZE
084000                             INTO    WS-LINHA-RELATORIO
084100             PERFORM 2910-00-GRAVA-LINHA
084200     END-IF.
084300*
084400 2110-99-EXIT.
084500     EXIT.
084600*
084700 2111-00-COMPARA-MAX-ALTURA  SECTION.
084800******************************************************************
084900*
085000     SET     IX-ARV          TO      WS-IX.
085100
085200     IF      WS-MAX-IX       EQUAL   ZEROS
085300       OR    TBR-ALTURA(IX-ARV) GREATER TBR-ALTURA(WS-MAX-IX)
085400             MOVE    WS-IX   TO      WS-MAX-IX
085500     END-IF.
085600*
085700 2111-99-EXIT.
085800     EXIT.
085900*
086000******************************************************************
086100* PERGUNTAS 2/3/4 - BLOCO COMPLETO DA ARVORE COM MAX CIRCUNFER., *
086200* MAX DIAM. COPA E MAX IDADE, RESPECTIVAMENTE.                  *
086300******************************************************************
086400 2120-00-PERGUNTA-02         SECTION.
086500******************************************************************
086600*
086700     MOVE    'P02 - BAUM MIT DEM GROESSTEN STAMMUMFANG:'
086800                             TO      WS-LINHA-RELATORIO.
086900     PERFORM 2910-00-GRAVA-LINHA.
087000
087100     MOVE    ZEROS           TO      WS-MAX-IX.
087200     PERFORM 2121-00-COMPARA-MAX-CIRCUNFER
087300       VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX GREATER WS-QTD-ARVREP.
087400
087500     IF      WS-MAX-IX       GREATER ZEROS
087600             SET     IX-ARV  TO      WS-MAX-IX
087700             PERFORM         2950-00-IMPRIME-BLOCO-ARVORE
087800     END-IF.
087900*
088000 2120-99-EXIT.
088100     EXIT.
088200*
088300 2121-00-COMPARA-MAX-CIRCUNFER
088400                              SECTION.
088500******************************************************************
088600*
088700     SET     IX-ARV          TO      WS-IX.
088800
088900     IF      WS-MAX-IX       EQUAL   ZEROS
089000       OR    TBR-CIRCUNFER(IX-ARV) GREATER TBR-CIRCUNFER(WS-MAX-IX)
089100             MOVE    WS-IX   TO      WS-MAX-IX
089200     END-IF.
089300*
089400 2121-99-EXIT.
089500     EXIT.
089600*
089700 2130-00-PERGUNTA-03         SECTION.
089800******************************************************************
089900*
090000     MOVE    'P03 - BAUM MIT DEM GROESSTEN KRONENDURCHMESSER:'
090100                             TO      WS-LINHA-RELATORIO.
090200     PERFORM 2910-00-GRAVA-LINHA.
090300
090400     MOVE    ZEROS           TO      WS-MAX-IX.
090500     PERFORM 2131-00-COMPARA-MAX-DIAM-COPA
090600       VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX GREATER WS-QTD-ARVREP.
090700
090800     IF      WS-MAX-IX       GREATER ZEROS
090900             SET     IX-ARV  TO      WS-MAX-IX
091000             PERFORM         2950-00-IMPRIME-BLOCO-ARVORE
091100     END-IF.
091200*
091300 2130-99-EXIT.
091400     EXIT.
091500*
091600 2131-00-COMPARA-MAX-DIAM-COPA
091700                              SECTION.
091800******************************************************************
091900*
092000     SET     IX-ARV          TO      WS-IX.
092100
092200     IF      WS-MAX-IX       EQUAL   ZEROS
092300       OR    TBR-DIAM-COPA(IX-ARV) GREATER TBR-DIAM-COPA(WS-MAX-IX)
092400             MOVE    WS-IX   TO      WS-MAX-IX
092500     END-IF.
092600*
092700 2131-99-EXIT.
092800     EXIT.
092900*
093000 2140-00-PERGUNTA-04         SECTION.
093100******************************************************************
093200*
093300     MOVE    'P04 - BAUM MIT DEM HOECHSTEN ALTER:'
093400                             TO      WS-LINHA-RELATORIO.
093500     PERFORM 2910-00-GRAVA-LINHA.
093600
093700     MOVE    ZEROS           TO      WS-MAX-IX.
093800     PERFORM 2141-00-COMPARA-MAX-IDADE
093900       VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX GREATER WS-QTD-ARVREP.
094000
094100     IF      WS-MAX-IX       GREATER ZEROS
094200             SET     IX-ARV  TO      WS-MAX-IX
094300             PERFORM         2950-00-IMPRIME-BLOCO-ARVORE
094400     END-IF.
094500*
094600 2140-99-EXIT.
094700     EXIT.
094800*
094900 2141-00-COMPARA-MAX-IDADE   SECTION.
095000******************************************************************
095100*
095200     SET     IX-ARV          TO      WS-IX.
095300
095400     IF      WS-MAX-IX       EQUAL   ZEROS
095500       OR    TBR-IDADE(IX-ARV) GREATER TBR-IDADE(WS-MAX-IX)
095600             MOVE    WS-IX   TO      WS-MAX-IX
095700     END-IF.
095800*
095900 2141-99-EXIT.
096000     EXIT.
096100*
096200******************************************************************
096300* PERGUNTAS 5/6 - CONTAGEM DE GENEROS E ESPECIES DISTINTAS.      *
096400******************************************************************
096500 2150-00-PERGUNTA-05         SECTION.
096600******************************************************************
096700*
096800     MOVE    WS-QTD-GRT      TO      WS-EDICAO-9.
096900     STRING  'P05 - ANZAHL UNTERSCHIEDLICHER GATTUNGEN: '
097000             WS-EDICAO-9     DELIMITED BY SIZE
097100                     INTO    WS-LINHA-RELATORIO.
097200     PERFORM 2910-00-GRAVA-LINHA.
097300*
097400 2150-99-EXIT.
097500     EXIT.
097600*
097700 2160-00-PERGUNTA-06         SECTION.
097800******************************************************************
097900*
098000     MOVE    WS-QTD-GRE      TO      WS-EDICAO-9.
098100     STRING  'P06 - ANZAHL UNTERSCHIEDLICHER ARTEN: '
098200             WS-EDICAO-9     DELIMITED BY SIZE
098300                     INTO    WS-LINHA-RELATORIO.
098400     PERFORM 2910-00-GRAVA-LINHA.
098500*
098600 2160-99-EXIT.
098700     EXIT.
098800*
098900******************************************************************
099000* PERGUNTA 7 - ESPECIE BOTANICA MAIS FREQUENTE.                  *
099100******************************************************************
099200 2170-00-PERGUNTA-07         SECTION.
099300******************************************************************
099400*
099500     MOVE    ZEROS           TO      WS-MAX-QTD.
099600     MOVE    SPACES          TO      WS-MAX-NOME.
099700
099800     PERFORM 2171-00-COMPARA-MAX-ESPECIE
099900       VARYING IX-GRE FROM 1 BY 1 UNTIL IX-GRE GREATER WS-QTD-GRE.
100000
100100     STRING  'P07 - HAEUFIGSTE BOTANISCHE ART: '
100200             WS-MAX-NOME     DELIMITED BY SIZE
100300                     INTO    WS-LINHA-RELATORIO.
100400     PERFORM 2910-00-GRAVA-LINHA.
100500*
100600 2170-99-EXIT.
100700     EXIT.
100800*
100900 2171-00-COMPARA-MAX-ESPECIE SECTION.
101000******************************************************************
101100*
101200     IF      GRE-QTD(IX-GRE) GREATER WS-MAX-QTD
101300             MOVE    GRE-QTD(IX-GRE)   TO      WS-MAX-QTD
101400             MOVE    GRE-NOME(IX-GRE)  TO      WS-MAX-NOME
101500     END-IF.
101600*
101700 2171-99-EXIT.
101800     EXIT.
101900*
102000******************************************************************
102100* PERGUNTA 8 - DISTRITO COM MAIS ESPECIES DISTINTAS.             *
102200******************************************************************
102300 2180-00-PERGUNTA-08         SECTION.
102400******************************************************************
102500*
102600     MOVE    ZEROS           TO      WS-MAX-QTD.
102700     MOVE    SPACES          TO      WS-MAX-NOME.
102800
102900     PERFORM 2181-00-COMPARA-MAX-ESP-DISTRITO
103000       VARYING IX-GRD FROM 1 BY 1 UNTIL IX-GRD GREATER WS-QTD-GRD.
103100
103200     STRING  'P08 - BEZIRK MIT DEN MEISTEN ARTEN: '
103300             WS-MAX-NOME     DELIMITED BY SIZE
103400                     INTO    WS-LINHA-RELATORIO.
103500     PERFORM 2910-00-GRAVA-LINHA.
103600*
103700 2180-99-EXIT.
103800     EXIT.
103900*
104000 2181-00-COMPARA-MAX-ESP-DISTRITO
104100                              SECTION.
104200******************************************************************
104300*
104400     IF      GRD-QTD-ESPECIE(IX-GRD) GREATER WS-MAX-QTD
104500             MOVE    GRD-QTD-ESPECIE(IX-GRD)  TO      WS-MAX-QTD
104600             MOVE    GRD-NOME(IX-GRD)         TO      WS-MAX-NOME
104700     END-IF.
104800*
104900 2181-99-EXIT.
105000     EXIT.
105100*
105200******************************************************************
105300* PERGUNTAS 9/10 - ESPECIE COM MAIOR MEDIA DE ALTURA/CIRCUNFER., *
105400* EXCLUINDO O SENTINELA -1 DA SOMA E DA CONTAGEM (JA FEITO NA    *
105500* MONTAGEM DA TABELA DE GRUPO).                                  *
105600******************************************************************
105700 2190-00-PERGUNTA-09         SECTION.
105800******************************************************************
105900*
106000     MOVE    ZEROS           TO      WS-MEDIA-MAXIMA.
106100     MOVE    SPACES          TO      WS-MAX-NOME.
106200
106300     PERFORM 2191-00-COMPARA-MEDIA-ALTURA
106400       VARYING IX-GRE FROM 1 BY 1 UNTIL IX-GRE GREATER WS-QTD-GRE.
106500
106600     STRING  'P09 - ART MIT GROESSTER DURCHSCHN. HOEHE: '
106700             WS-MAX-NOME     DELIMITED BY SIZE
106800                     INTO    WS-LINHA-RELATORIO.
106900     PERFORM 2910-00-GRAVA-LINHA.
107000*
107100 2190-99-EXIT.
107200     EXIT.
107300*
107400 2191-00-COMPARA-MEDIA-ALTURA
107500                              SECTION.
107600******************************************************************
107700*
107800     IF      GRE-CNT-ALTURA(IX-GRE) GREATER ZEROS
107900             COMPUTE WS-MEDIA-ATUAL ROUNDED =
108000                     GRE-SOMA-ALTURA(IX-GRE) /
108100                     GRE-CNT-ALTURA(IX-GRE)
108200       IF    WS-MEDIA-ATUAL  GREATER WS-MEDIA-MAXIMA
108300             MOVE    WS-MEDIA-ATUAL    TO      WS-MEDIA-MAXIMA
108400             MOVE    GRE-NOME(IX-GRE)  TO      WS-MAX-NOME
108500       END-IF
108600     END-IF.
108700*
108800 2191-99-EXIT.
108900     EXIT.
109000*
109100 2200-00-PERGUNTA-10         SECTION.
109200******************************************************************
109300*
109400     MOVE    ZEROS           TO      WS-MEDIA-MAXIMA.
109500     MOVE    SPACES          TO      WS-MAX-NOME.
109600
109700     PERFORM 2201-00-COMPARA-MEDIA-CIRCUNFER
109800       VARYING IX-GRE FROM 1 BY 1 UNTIL IX-GRE GREATER WS-QTD-GRE.
109900
110000     STRING  'P10 - ART MIT GROESSTEM DURCHSCHN. STAMMUMFANG: '
110100             WS-MAX-NOME     DELIMITED BY SIZE
110200                     INTO    WS-LINHA-RELATORIO.
110300     PERFORM 2910-00-GRAVA-LINHA.
110400*
110500 2200-99-EXIT.
110600     EXIT.
110700*
110800 2201-00-COMPARA-MEDIA-CIRCUNFER
110900                              SECTION.
111000******************************************************************
111100*
111200     IF      GRE-CNT-CIRCUNFER(IX-GRE) GREATER ZEROS
111300             COMPUTE WS-MEDIA-ATUAL ROUNDED =
111400                     GRE-SOMA-CIRCUNFER(IX-GRE) /
111500                     GRE-CNT-CIRCUNFER(IX-GRE)
111600       IF    WS-MEDIA-ATUAL  GREATER WS-MEDIA-MAXIMA
111700             MOVE    WS-MEDIA-ATUAL    TO      WS-MEDIA-MAXIMA
111800             MOVE    GRE-NOME(IX-GRE)  TO      WS-MAX-NOME
111900       END-IF
112000     END-IF.
112100*
112200 2201-99-EXIT.
112300     EXIT.
112400*
112500******************************************************************
112600* PERGUNTA 11 - TOTAL DE CARBONO ARMAZENADO (TODAS AS ARVORES). *
112700******************************************************************
112800 2210-00-PERGUNTA-11         SECTION.
112900******************************************************************
113000*
113100     MOVE    ZEROS           TO      WS-TOTAL-CARBONO.
113200
113300     PERFORM 2211-00-SOMA-CARBONO-ARVORE
113400       VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX GREATER WS-QTD-ARVREP.
113500
113600     MOVE    WS-TOTAL-CARBONO        TO      WS-EDICAO-9.
113700     STRING  'P11 - INSGESAMT GESPEICHERTER KOHLENSTOFF (KG): '
113800             WS-EDICAO-9     DELIMITED BY SIZE
113900                     INTO    WS-LINHA-RELATORIO.
114000     PERFORM 2910-00-GRAVA-LINHA.
114100*
114200 2210-99-EXIT.
114300     EXIT.
114400*
114500 2211-00-SOMA-CARBONO-ARVORE SECTION.
114600******************************************************************
114700*
114800     SET     IX-ARV          TO      WS-IX.
114900     ADD     TBR-CO2-KG(IX-ARV)       TO      WS-TOTAL-CARBONO.
115000*
115100 2211-99-EXIT.
115200     EXIT.
115300*
115400******************************************************************
115500* PERGUNTA 12 - DISTRITO COM MAIS CARBONO ARMAZENADO.           *
115600******************************************************************
115700 2220-00-PERGUNTA-12         SECTION.
115800******************************************************************
115900*
116000     MOVE    ZEROS           TO      WS-MAX-QTD.
116100     MOVE    SPACES          TO      WS-MAX-NOME.
116200
116300     PERFORM 2221-00-COMPARA-MAX-CO2-DISTRITO
116400       VARYING IX-GRD FROM 1 BY 1 UNTIL IX-GRD GREATER WS-QTD-GRD.
116500
116600     STRING  'P12 - BEZIRK MIT MEISTEM KOHLENSTOFF: '
116700             WS-MAX-NOME     DELIMITED BY SIZE
116800                     INTO    WS-LINHA-RELATORIO.
116900     PERFORM 2910-00-GRAVA-LINHA.
117000*
117100 2220-99-EXIT.
117200     EXIT.
117300*
117400 2221-00-COMPARA-MAX-CO2-DISTRITO
117500                              SECTION.
117600******************************************************************
117700*
117800     IF      GRD-SOMA-CO2(IX-GRD) GREATER WS-MAX-QTD
117900             MOVE    GRD-SOMA-CO2(IX-GRD) TO      WS-MAX-QTD
118000             MOVE    GRD-NOME(IX-GRD)     TO      WS-MAX-NOME
118100     END-IF.
118200*
118300 2221-99-EXIT.
118400     EXIT.
118500*
118600******************************************************************
118700* PERGUNTA 13 - ESPECIE COM MAIS CARBONO ARMAZENADO.             *
118800******************************************************************
118900 2230-00-PERGUNTA-13         SECTION.
119000******************************************************************
119100*
119200     MOVE    ZEROS           TO      WS-MAX-QTD.
119300     MOVE    SPACES          TO      WS-MAX-NOME.
119400
119500     PERFORM 2231-00-COMPARA-MAX-CO2-ESPECIE
119600       VARYING IX-GRE FROM 1 BY 1 UNTIL IX-GRE GREATER WS-QTD-GRE.
119700
119800     STRING  'P13 - ART MIT MEISTEM KOHLENSTOFF: '
119900             WS-MAX-NOME     DELIMITED BY SIZE
120000                     INTO    WS-LINHA-RELATORIO.
120100     PERFORM 2910-00-GRAVA-LINHA.
120200*
120300 2230-99-EXIT.
120400     EXIT.
120500*
120600 2231-00-COMPARA-MAX-CO2-ESPECIE
120700                              SECTION.
120800******************************************************************
120900*
121000     IF      GRE-SOMA-CO2(IX-GRE) GREATER WS-MAX-QTD
121100             MOVE    GRE-SOMA-CO2(IX-GRE) TO      WS-MAX-QTD
121200             MOVE    GRE-NOME(IX-GRE)     TO      WS-MAX-NOME
121300     END-IF.
121400*
121500 2231-99-EXIT.
121600     EXIT.
121700*
121800******************************************************************
121900* BLOCO MULTILINHA COM O REGISTRO COMPLETO DA ARVORE (P02/03/04).*
122000******************************************************************
122100 2950-00-IMPRIME-BLOCO-ARVORE
122200                              SECTION.
122300******************************************************************
122400*
122500     MOVE    TBR-ID(IX-ARV)  TO      WS-EDICAO-9.
122600     STRING  '    ID.............: ' WS-EDICAO-9
122700             DELIMITED BY SIZE       INTO    WS-LINHA-RELATORIO.
122800     PERFORM 2910-00-GRAVA-LINHA.
122900
123000     STRING  '    NOME...........: ' TBR-NOME(IX-ARV)
123100             DELIMITED BY SIZE       INTO    WS-LINHA-RELATORIO.
123200     PERFORM 2910-00-GRAVA-LINHA.
123300
123400     STRING  '    TIPO (AL/BOT)..: ' TBR-TIPO-ALEMAO(IX-ARV)
123500             ' / ' TBR-TIPO-BOTANICO(IX-ARV)
123600             DELIMITED BY SIZE       INTO    WS-LINHA-RELATORIO.
123700     PERFORM 2910-00-GRAVA-LINHA.
123800
123900     STRING  '    ESPECIE(AL/BOT): ' TBR-ESPECIE-ALEMAO(IX-ARV)
124000             ' / ' TBR-ESPECIE-BOTANIC(IX-ARV)
124100             DELIMITED BY SIZE       INTO    WS-LINHA-RELATORIO.
124200     PERFORM 2910-00-GRAVA-LINHA.
124300
124400     MOVE    TBR-ANO-PLANTIO(IX-ARV) TO      WS-EDICAO-N.
124500     MOVE    TBR-IDADE(IX-ARV)       TO      WS-EDICAO-9.
124600     STRING  '    ANO/IDADE......: ' WS-EDICAO-N
124700             ' / ' WS-EDICAO-9
124800             DELIMITED BY SIZE       INTO    WS-LINHA-RELATORIO.
124900     PERFORM 2910-00-GRAVA-LINHA.
125000
125100     MOVE    TBR-DIAM-COPA(IX-ARV)   TO      WS-EDICAO-DEC2.
125200     STRING  '    DIAM. COPA (M)..: ' WS-EDICAO-DEC2
125300             DELIMITED BY SIZE       INTO    WS-LINHA-RELATORIO.
125400     PERFORM 2910-00-GRAVA-LINHA.
125500
125600     MOVE    TBR-CIRCUNFER(IX-ARV)   TO      WS-EDICAO-9.
125700     STRING  '    CIRCUNFER. (CM).: ' WS-EDICAO-9
125800             DELIMITED BY SIZE       INTO    WS-LINHA-RELATORIO.
125900     PERFORM 2910-00-GRAVA-LINHA.
126000
126100     MOVE    TBR-ALTURA(IX-ARV)      TO      WS-EDICAO-DEC1.
126200     STRING  '    ALTURA (M)......: ' WS-EDICAO-DEC1
126300             DELIMITED BY SIZE       INTO    WS-LINHA-RELATORIO.
126400     PERFORM 2910-00-GRAVA-LINHA.
126500
126600     STRING  '    DISTRITO........: ' TBR-DISTRITO(IX-ARV)
126700             DELIMITED BY SIZE       INTO    WS-LINHA-RELATORIO.
126800     PERFORM 2910-00-GRAVA-LINHA.
126900*
127000 2950-99-EXIT.
127100     EXIT.
127200*
127300 2900-00-GRAVA-LINHA-BRANCA  SECTION.
127400******************************************************************
127500*
127600     MOVE    SPACES          TO      WS-LINHA-RELATORIO.
127700     PERFORM 2910-00-GRAVA-LINHA.
127800*
127900 2900-99-EXIT.
128000     EXIT.
128100*
128200 2910-00-GRAVA-LINHA         SECTION.
128300******************************************************************
128400*
128500     WRITE   REG-RELARV      FROM    WS-LINHA-RELATORIO.
128600     MOVE    005             TO      WS-PTO-ERRO.
128700     PERFORM 0410-00-TESTA-FS-RELARV.
128800     MOVE    SPACES          TO      WS-LINHA-RELATORIO.
128900*
129000 2910-99-EXIT.
129100     EXIT.
129200*
129210******************************************************************
129220 2990-00-CALCULA-TEMPO-GASTO  SECTION.
129230******************************************************************
129240*
129250     COMPUTE WS-TEMPO-GASTO-CS =
129260             ((WS-HF-HORA - WS-HI-HORA) * 360000) +
129270             ((WS-HF-MIN  - WS-HI-MIN)  *   6000) +
129280             ((WS-HF-SEG  - WS-HI-SEG)  *    100) +
129290             (WS-HF-CENT  - WS-HI-CENT).
129300     IF      WS-TEMPO-GASTO-CS      LESS    ZEROS
129310             MOVE    ZEROS           TO      WS-TEMPO-GASTO-CS
129320     END-IF.
129330*
129340 2990-99-EXIT.
129350     EXIT.
129360*
129370******************************************************************
129400 3000-00-PROCED-FINAIS       SECTION.
129500******************************************************************
129600*
129700     CLOSE   ARVREP
129800             ARVCO2
129900             STALOD
130000             STAREP
130100             RELARV.
130200
130300     MOVE   'NO FECHAMENTO'  TO      WS-ACESSO-ARQ.
130400     MOVE    006             TO      WS-PTO-ERRO.
130500
130600     DISPLAY '******************* SICAB014 ******************'.
130700     DISPLAY '*                                             *'.
130800     DISPLAY '*   RELATORIO SICAB GRAVADO COM SUCESSO (RELARV)*'.
130900     DISPLAY '*                                             *'.
130950     DISPLAY '*   TEMPO GASTO (CS)..........: ' WS-TEMPO-GASTO-CS.
130960     DISPLAY '*                                             *'.
131000     DISPLAY '******************* SICAB014 ******************'.
131100*
131200 3000-99-EXIT.
131300     EXIT.
131400*
131500 0999-00-ABEND-ARQ           SECTION.
131600******************************************************************
131700*
131800     MOVE    12              TO      RETURN-CODE.
131900
132000     DISPLAY '******************* SICAB014 ******************'.
132100     DISPLAY '*                                             *'.
132200     DISPLAY '*      TERMINO ANORMAL DE PROCESSAMENTO       *'.
132300     DISPLAY '*                                             *'.
132400     DISPLAY '******************* SICAB014 ******************'.
132500     DISPLAY '*                                             *'.
132600     DISPLAY '* PROBLEMAS ' WS-ACESSO-ARQ ' DO ARQUIVO '
132700     WS-DDNAME-ARQ ' *'.
132800     DISPLAY '*                                             *'.
132900     DISPLAY '*             FILE STATUS....: ' WS-FS-ARQ
133000     '             *'.
133100     DISPLAY '*                                             *'.
133200     DISPLAY '*           PONTO COM ERRO...: ' WS-PTO-ERRO
133300     '            *'.
133400     DISPLAY '*                                             *'.
133500     DISPLAY '******************* SICAB014 ******************'.
133600     DISPLAY '*     P R O G R A M A  C A N C E L A D O      *'.
133700     DISPLAY '******************* SICAB014 ******************'.
133800
133900     GOBACK.
134000*
134100 0999-99-EXIT.
134200     EXIT.
134300*
134400******************************************************************
134500*                   FIM DO PROGRAMA - SICAB014                  *
134600******************************************************************
