000100******************************************************************
000200* SISTEMA         - SICAB - CADASTRO ARBOREO DE BERLIM          *
000300******************************************************************
000400* BOOK DE LINKAGE PARA A SUB-ROTINA DE CALCULO  - SICBB006      *
000500******************************************************************
000600* NOME DO BOOK    - RUCWM006 - AREA DE COMUNICACAO MATEMATICA   *
000700******************************************************************
000800* WRM-CODOPE       - PIC X(001) - CODIGO DA OPERACAO:           *
000900*     'S' SOMA            'D' DIFERENCA        'P' PRODUTO      *
001000*     'Q' QUOCIENTE       'M' MEDIA            'C' DIAMETRO     *
001100*     'G' MITCHELL-GIRTH  'I' MITCHELL-IDADE   'L' LIMITE SUP.  *
001200* WRM-OPERANDO-1   - PIC S9(009)V9(004) - 1O OPERANDO           *
001300* WRM-OPERANDO-2   - PIC S9(009)V9(004) - 2O OPERANDO           *
001400* WRM-RESULTADO    - PIC S9(009)V9(004) - RESULTADO             *
001500* WRM-CODRET       - PIC 9(002)         - 00 OK / 99 ERRO       *
001600******************************************************************
001700*
001800 01          WRM-GRUPO.
001900   03        WRM-CODOPE          PIC     X(001).
002000   03        WRM-OPERANDO-1      PIC     S9(009)V9(004).
002100   03        WRM-OPERANDO-2      PIC     S9(009)V9(004).
002200   03        WRM-RESULTADO       PIC     S9(009)V9(004).
002300   03        WRM-CODRET          PIC     9(002).
002400*
002500******************************************************************
002600* FIM DO BOOK DE LINKAGE                 SEQ. - LINKAGE-SICBB006*
002700******************************************************************
