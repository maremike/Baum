000100******************************************************************
000200* SISTEMA         - SICAB - CADASTRO ARBOREO DE BERLIM          *
000300******************************************************************
000400* BOOK DO ARQUIVO DE SAIDA    - STALOD/STAREP  - LRECL 050 BYTES*
000500******************************************************************
000600* NOME DO BOOK    - SICW1099 - TOTAIS DE CONTROLE DA FASE       *
000700******************************************************************
000800* REG-STAT        - PIC X(050)        - REG. TOTAL DO ARQUIVO   *
000900******************************************************************
001000* STAT-FASE           - PIC X(006)        - 'CARGA '/'REPARO'   *
001100* STAT-CONTADOR-1     - PIC 9(009)        - LIDOS/CORROMPIDOS   *
001200* STAT-CONTADOR-2     - PIC 9(009)        - GRAVADOS/REPARADOS  *
001300* STAT-CONTADOR-3     - PIC 9(009)        - REJEITADOS/APAGADOS *
001400* STAT-TEMPO-CS       - PIC 9(007)        - TEMPO GASTO (CS)    *
001500* FILLER              - PIC X(010)        - AREA LIVRE          *
001600******************************************************************
001700* GRAVADO UMA UNICA VEZ, AO FINAL DE CADA FASE, E LIDO PELO     *
001800* PROGRAMA SICAB014 PARA MONTAR O CABECALHO DO RELATORIO FINAL. *
001900******************************************************************
002000*
002100 01          REG-STAT.
002200   03        STAT-FASE           PIC     X(006).
002300   03        STAT-CONTADOR-1     PIC     9(009).
002400   03        STAT-CONTADOR-2     PIC     9(009).
002500   03        STAT-CONTADOR-3     PIC     9(009).
002600   03        STAT-TEMPO-CS       PIC     9(007).
002700   03        FILLER              PIC     X(010).
002800*
002900******************************************************************
003000* FIM DO BOOK DO ARQUIVO DE SAIDA    SEQ. - OUTPUT - STALOD/REP *
003100******************************************************************
